000100 IDENTIFICATION                          DIVISION.                        
000200*=================================================================        
000300 PROGRAM-ID.                             LEADPREP.                        
000400 AUTHOR.                                 I. SANCHES.                      
000500 INSTALLATION.                           FOURSYS EDUCACIONAL.             
000600 DATE-WRITTEN.                           18/02/1997.                      
000700 DATE-COMPILED.                                                           
000800 SECURITY.                               USO INTERNO - FOURSYS.           
000900*=================================================================        
001000* PROGRAMA   : LEADPREP                                                   
001100* PROGRAMADOR: IVAN SANCHES                                               
001200* ANALISTA   : MATHEUS H. MEDEIROS                                        
001300* CONSULTORIA: FOURSYS                                                    
001400* DATA.......: 18/02/1997                                                 
001500*-----------------------------------------------------------------        
001600* OBJETIVO...: PASSO 1 DO JOB NOTURNO DE ANALISE DE LEADS (SLAS).         
001700*              LE O EXTRATO DE LEADS EXPORTADO DO CRM, DERIVA OS          
001800*              CAMPOS DE APOIO (NOME/CURSO/VALOR/DEPTO), CALCULA          
001900*              OS TOTAIS GERAIS DA CARGA, PONTUA CADA LEAD E              
002000*              DISPARA OS ALERTAS DE ANOMALIA POR LEAD E POR LOTE.        
002100*              GRAVA O ARQUIVO DE LEADS PONTUADOS (AINDA FORA DE          
002200*              ORDEM - A ORDENACAO FINAL E FEITA PELO LEADSORT) E         
002300*              O REGISTRO DE CONTROLE USADO PELO LEADRPT.                 
002400*-----------------------------------------------------------------        
002500* ARQUIVOS                I/O                  INCLUDE/BOOK               
002600*  PARMDATA               I                    (SEM BOOK - 1 REG)         
002700*  LEADSIN                I                    #BOOKLEAD                  
002800*  SCOUT                  O                    #BOOKSCOR                  
002900*  ALRTRED/ALRTORG/ALRTYEL  O                  (BUFFER X(162))            
003000*  ALERTSOUT              O                    #BOOKALRT                  
003100*  CTLOUT                 O                    #BOOKCTL                   
003200*-----------------------------------------------------------------        
003300* MODULOS....: LOGS                                                       
003400*-----------------------------------------------------------------        
003500*                          ALTERACOES                                     
003600*-----------------------------------------------------------------        
003700* PROGRAMADOR: I.SANCHES      DATA: 18/02/1997  CHAMADO:5831      LDP010  
003800* OBJETIVO...: PROGRAMA ORIGINAL - SUBSTITUI A PLANILHA DE        LDP020  
003900*              PONTUACAO DE LEADS MANTIDA PELO COMERCIAL          LDP030  
004000*-----------------------------------------------------------------        
004100* PROGRAMADOR: R.A.QUEIROZ    DATA: 03/12/1997  CHAMADO:5990      LDP040  
004200* OBJETIVO...: INCLUSAO DAS REGRAS DE ALERTA (HIGH-VALUE-NO-FU,   LDP050  
004300*              COLD-HOT-LEAD, ZOMBIE-LEAD, NAME/GRADE ANOMALY)    LDP060  
004400*-----------------------------------------------------------------        
004500* PROGRAMADOR: S.B.NAKAMURA   DATA: 14/09/1998  CHAMADO:6130      LDP070  
004600* OBJETIVO...: AJUSTE ANO 2000 - DATAS DE ENTRADA JA TRAFEGAM     LDP080  
004700*              COM 4 DIGITOS DE ANO, ROTINA DE CONVERSAO PARA     LDP090  
004800*              NUMERO DE DIAS REVISTA E APROVADA PELO COMITE Y2K  LDP100  
004900*-----------------------------------------------------------------        
005000* PROGRAMADOR: V.M.TEIXEIRA   DATA: 22/03/2006  CHAMADO:8204      LDP110  
005100* OBJETIVO...: GRAVACAO DO REGISTRO DE CONTROLE (#BOOKCTL) PARA   LDP120  
005200*              USO DO LEADRPT NO RESUMO GERENCIAL                 LDP130  
005250*-----------------------------------------------------------------        
005260* PROGRAMADOR: R.A.QUEIROZ    DATA: 09/07/2008  CHAMADO:8840      LDP250  
005270* OBJETIVO...: PERCENTUAIS DE CONVERSAO, RETORNOS MEDIOS E AS     LDP260  
005280*              RAZOES DE NAO-NOMEADOS/OUTRO GRAU EM 0700 FICARAM  LDP270  
005290*              TRUNCADOS (SEM ROUNDED), DESTOANDO DOS DEMAIS      LDP280  
005295*              PROGRAMAS DA SUITE - CORRIGIDO. RETIRADO TAMBEM    LDP290  
005296*              UM MOVE REDUNDANTE DEIXADO EM 0720 NA ULTIMA       LDP300  
005297*              MANUTENCAO DO ALERTA DE NAME-ANOMALY               LDP310  
005298* ----------------------------------------------------------------        
005310* PROGRAMADOR: A.P.FERRAZ     DATA: 14/01/2011  CHAMADO:9115      LDP320  
005320* OBJETIVO...: WRK-DIAS-SPAN EM 0700 SOMAVA +1 AO INTERVALO DE    LDP330  
005330*              DIAS, IMPEDINDO QUE A MEDIA DIARIA ZERASSE QUANDO  LDP332  
005340*              TODOS OS LEADS CAEM NO MESMO DIA - RETIRADO O +1.  LDP334  
005350*              FAIXA 0106/0107/0108 DE 0100-INICIAR PASSADA DE    LDP336  
005360*              SECAO PARA PERFORM...THRU/GO TO (PADRAO DE ERRO).  LDP338  
005370* ----------------------------------------------------------------        
005400*=================================================================        
005500                                                                          
005600*=================================================================        
005700 ENVIRONMENT                             DIVISION.                        
005800*=================================================================        
005900                                                                          
006000*-----------------------------------------------------------------        
006100 CONFIGURATION                           SECTION.                         
006200*-----------------------------------------------------------------        
006300                                                                          
006400 SPECIAL-NAMES.                                                           
006500     C01 IS TOP-OF-FORM.                                                  
006600                                                                          
006700*-----------------------------------------------------------------        
006800 INPUT-OUTPUT                            SECTION.                         
006900*-----------------------------------------------------------------        
007000                                                                          
007100 FILE-CONTROL.                                                            
007200     SELECT PARMDATA  ASSIGN TO "PARMDATA"                                
007300         ORGANIZATION LINE SEQUENTIAL                                     
007400         FILE STATUS IS FS-PARMDATA.                                      
007500     SELECT LEADSIN   ASSIGN TO "LEADSIN"                                 
007600         ORGANIZATION LINE SEQUENTIAL                                     
007700         FILE STATUS IS FS-LEADSIN.                                       
007800     SELECT SCOUT     ASSIGN TO "SCOUT"                                   
007900         ORGANIZATION LINE SEQUENTIAL                                     
008000         FILE STATUS IS FS-SCOUT.                                         
008100     SELECT ARQ-RED   ASSIGN TO "ALRTRED"                                 
008200         ORGANIZATION LINE SEQUENTIAL                                     
008300         FILE STATUS IS FS-ARQ-RED.                                       
008400     SELECT ARQ-ORG   ASSIGN TO "ALRTORG"                                 
008500         ORGANIZATION LINE SEQUENTIAL                                     
008600         FILE STATUS IS FS-ARQ-ORG.                                       
008700     SELECT ARQ-YEL   ASSIGN TO "ALRTYEL"                                 
008800         ORGANIZATION LINE SEQUENTIAL                                     
008900         FILE STATUS IS FS-ARQ-YEL.                                       
009000     SELECT ALERTSOUT ASSIGN TO "ALERTSOUT"                               
009100         ORGANIZATION LINE SEQUENTIAL                                     
009200         FILE STATUS IS FS-ALERTSOUT.                                     
009300     SELECT CTLOUT    ASSIGN TO "CTLOUT"                                  
009400         ORGANIZATION LINE SEQUENTIAL                                     
009500         FILE STATUS IS FS-CTLOUT.                                        
009600                                                                          
009700*=================================================================        
009800 DATA                                    DIVISION.                        
009900*=================================================================        
010000                                                                          
010100*-----------------------------------------------------------------        
010200 FILE                                    SECTION.                         
010300*-----------------------------------------------------------------        
010400*        INPUT - CARTAO DE PARAMETRO COM A DATA BASE (AS-OF)              
010500*                              LRECL = 080                                
010600*-----------------------------------------------------------------        
010700 FD  PARMDATA.                                                            
010800 01  REG-PARM.                                                            
010900     05 REG-PARM-AS-OF           PIC 9(008).                              
011000     05 FILLER                   PIC X(072).                              
011100*-----------------------------------------------------------------        
011200*        INPUT - EXTRATO DE LEADS DO CRM (LEADSIN)                        
011300*                              LRECL = 168                                
011400*-----------------------------------------------------------------        
011500 FD  LEADSIN.                                                             
011600 COPY "#BOOKLEAD".                                                        
011700*-----------------------------------------------------------------        
011800*        OUTPUT - LEADS PONTUADOS, AINDA SEM ORDENACAO (SCOUT)            
011900*                              LRECL = 190                                
012000*-----------------------------------------------------------------        
012100 FD  SCOUT.                                                               
012200 COPY "#BOOKSCOR".                                                        
012300*-----------------------------------------------------------------        
012400*        OUTPUT - ARQUIVOS DE TRABALHO COM OS ALERTAS POR NIVEL,          
012500*        MONTADOS EM 0250/0720 E CONCATENADOS EM 0730 NA ORDEM            
012600*        RED / ORANGE / YELLOW PARA O ARQUIVO FINAL ALERTSOUT.            
012700*                              LRECL = 162 (CADA UM)                      
012800*-----------------------------------------------------------------        
012900 FD  ARQ-RED.                                                             
013000 01  REG-LINHA-RED              PIC X(162).                               
013100 FD  ARQ-ORG.                                                             
013200 01  REG-LINHA-ORG              PIC X(162).                               
013300 FD  ARQ-YEL.                                                             
013400 01  REG-LINHA-YEL              PIC X(162).                               
013500*-----------------------------------------------------------------        
013600*        OUTPUT - ALERTAS FINAIS, JA NA ORDEM RED/ORANGE/YELLOW           
013700*                              LRECL = 162                                
013800*-----------------------------------------------------------------        
013900 FD  ALERTSOUT.                                                           
014000 COPY "#BOOKALRT".                                                        
014100*-----------------------------------------------------------------        
014200*        OUTPUT - REGISTRO DE CONTROLE PARA O LEADRPT                     
014300*                              LRECL = 080                                
014400*-----------------------------------------------------------------        
014500 FD  CTLOUT.                                                              
014600 COPY "#BOOKCTL".                                                         
014700                                                                          
014800*-----------------------------------------------------------------        
014900 WORKING-STORAGE                         SECTION.                         
015000*-----------------------------------------------------------------        
015100                                                                          
015200*--------------------------------------------------------------           
015300 01  FILLER                      PIC X(050)    VALUE                      
015400         "* INICIO DA WORKING - LEADPREP *".                              
015500*--------------------------------------------------------------           
015600                                                                          
015700*========== VARIAVEIS DE STATUS DE ARQUIVO ==========                     
015800 01  FS-PARMDATA                 PIC X(002)    VALUE SPACES.              
015900 01  FS-LEADSIN                  PIC X(002)    VALUE SPACES.              
016000 01  FS-SCOUT                    PIC X(002)    VALUE SPACES.              
016100 01  FS-ARQ-RED                  PIC X(002)    VALUE SPACES.              
016200 01  FS-ARQ-ORG                  PIC X(002)    VALUE SPACES.              
016300 01  FS-ARQ-YEL                  PIC X(002)    VALUE SPACES.              
016400 01  FS-ALERTSOUT                PIC X(002)    VALUE SPACES.              
016500 01  FS-CTLOUT                   PIC X(002)    VALUE SPACES.              
016600                                                                          
016700*========== DATA BASE DO PROCESSAMENTO (AS-OF) ==========                 
016800 01  WRK-AS-OF-DATE              PIC 9(008)    VALUE ZEROS.               
016900 01  WRK-AS-OF-R  REDEFINES WRK-AS-OF-DATE.                               
017000     05 WRK-ASOF-AAAA             PIC 9(004).                             
017100     05 WRK-ASOF-MM               PIC 9(002).                             
017200     05 WRK-ASOF-DD               PIC 9(002).                             
017300                                                                          
017400*========== VARIAVEIS ACUMULADORAS (U2 - ESTATISTICA GERAL) ====          
017500 01  ACU-LIDOS                   PIC 9(007)    COMP-3 VALUE ZEROS.        
017600 01  ACU-GRAVADOS-SCOUT          PIC 9(007)    COMP-3 VALUE ZEROS.        
017700 01  ACU-MATRICULADOS            PIC 9(007)    COMP-3 VALUE ZEROS.        
017800 01  ACU-SOMA-RETORNOS           PIC 9(009)    COMP-3 VALUE ZEROS.        
017900 01  ACU-RECEITA-TOTAL        PIC S9(009)V99 COMP-3 VALUE ZEROS.          
018000 01  ACU-NAO-NOMEADOS            PIC 9(007)    COMP-3 VALUE ZEROS.        
018100 01  ACU-GRAU-OUTRO              PIC 9(007)    COMP-3 VALUE ZEROS.        
018200 77  ACU-ALERTA-RED              PIC 9(005)    COMP-3 VALUE ZEROS.        
018300 77  ACU-ALERTA-ORANGE           PIC 9(005)    COMP-3 VALUE ZEROS.        
018400 77  ACU-ALERTA-YELLOW           PIC 9(005)    COMP-3 VALUE ZEROS.        
018500                                                                          
018600 01  WRK-DT-MIN-CONSULTA         PIC 9(008)    VALUE ZEROS.               
018700 01  WRK-DT-MAX-CONSULTA         PIC 9(008)    VALUE ZEROS.               
018800 01  WRK-PCT-CONVERSAO           PIC 9(003)V99 VALUE ZEROS.               
018900 01  WRK-MEDIA-RETORNOS          PIC 9(003)V9  VALUE ZEROS.               
019000 01  WRK-MEDIA-DIARIA            PIC 9(005)V9  VALUE ZEROS.               
019100 01  WRK-PCT-NAO-NOMEADOS        PIC 9(003)V9  VALUE ZEROS.               
019200 01  WRK-PCT-GRAU-OUTRO          PIC 9(003)V9  VALUE ZEROS.               
019300                                                                          
019400*========== ROTINA DE CONVERSAO DATA -> NUMERO DE DIAS =========          
019500*(CALCULO COMERCIAL, ANO*365 + BISSEXTOS + TABELA DE DIAS                 
019600* ACUMULADOS POR MES - SUFICIENTE PARA AS DIFERENCAS DE DIAS              
019700* USADAS NA PONTUACAO E NOS ALERTAS. VIDE CHAMADO 6130 - Y2K.)            
019800 01  WRK-AREA-DIAS.                                                       
019900     05 WRK-DIAS-ENTRADA          PIC 9(008).                             
020000     05 WRK-DIAS-ENTR-R           REDEFINES WRK-DIAS-ENTRADA.             
020100         10 WRK-DIAS-ANO           PIC 9(004).                            
020200         10 WRK-DIAS-MES           PIC 9(002).                            
020300         10 WRK-DIAS-DIA           PIC 9(002).                            
020400     05 WRK-DIAS-BISSEXTOS        PIC 9(005)    COMP.                     
020500     05 WRK-DIAS-RESULTADO        PIC 9(007)    COMP.                     
020600 01  WRK-DIAS-ASOF-NUM           PIC 9(007)    COMP VALUE ZEROS.          
020700 01  WRK-DIAS-BASE-1CONTATO      PIC 9(007)    COMP VALUE ZEROS.          
020800 01  WRK-DIAS-LIMITE             PIC S9(007)   COMP VALUE ZEROS.          
020900 01  WRK-DIAS-MAX-NUM            PIC 9(007)    COMP VALUE ZEROS.          
021000 01  WRK-DIAS-SPAN               PIC S9(007)   COMP VALUE ZEROS.          
021100 01  WRK-DIAS-RETORNO-CALC       PIC S9(005)   COMP VALUE ZEROS.          
021200 01  WRK-DIAS-RECENCIA           PIC S9(007)   COMP VALUE ZEROS.          
021300 01  WRK-DT-ATIVIDADE            PIC 9(008)    VALUE ZEROS.               
021400                                                                          
021500*TABELA DE DIAS ACUMULADOS ANTES DE CADA MES (CONSTRUIDA COMO             
021600*UMA FAIXA DE FILLER REDEFINIDA - COMPATIVEL COM COMPILADORES             
021700*QUE NAO ACEITAM VALUE REPETIDO EM OCCURS).                               
021800 01  WRK-TAB-DIAS-ACUM-DADOS.                                             
021900     05 FILLER                    PIC 9(003)    VALUE 000.                
022000     05 FILLER                    PIC 9(003)    VALUE 031.                
022100     05 FILLER                    PIC 9(003)    VALUE 059.                
022200     05 FILLER                    PIC 9(003)    VALUE 090.                
022300     05 FILLER                    PIC 9(003)    VALUE 120.                
022400     05 FILLER                    PIC 9(003)    VALUE 151.                
022500     05 FILLER                    PIC 9(003)    VALUE 181.                
022600     05 FILLER                    PIC 9(003)    VALUE 212.                
022700     05 FILLER                    PIC 9(003)    VALUE 243.                
022800     05 FILLER                    PIC 9(003)    VALUE 273.                
022900     05 FILLER                    PIC 9(003)    VALUE 304.                
023000     05 FILLER                    PIC 9(003)    VALUE 334.                
023100 01  WRK-TAB-DIAS-ACUM REDEFINES WRK-TAB-DIAS-ACUM-DADOS.                 
023200     05 WRK-TAB-DIAS-ACUM-VAL     PIC 9(003)    OCCURS 12 TIMES.          
023300                                                                          
023400*========== TABELA DE PONTOS POR QTDE DE RETORNOS (U3) =========          
023500*INDICE 1 = 0 RETORNOS ... INDICE 11 = 10 RETORNOS (CLAMPADO).            
023600 01  WRK-TAB-PONTOS-RETORNO-DADOS.                                        
023700     05 FILLER                    PIC 9(003)    VALUE 000.                
023800     05 FILLER                    PIC 9(003)    VALUE 015.                
023900     05 FILLER                    PIC 9(003)    VALUE 015.                
024000     05 FILLER                    PIC 9(003)    VALUE 020.                
024100     05 FILLER                    PIC 9(003)    VALUE 020.                
024200     05 FILLER                    PIC 9(003)    VALUE 020.                
024300     05 FILLER                    PIC 9(003)    VALUE 015.                
024400     05 FILLER                    PIC 9(003)    VALUE 015.                
024500     05 FILLER                    PIC 9(003)    VALUE 010.                
024600     05 FILLER                    PIC 9(003)    VALUE 010.                
024700     05 FILLER                    PIC 9(003)    VALUE 005.                
024800 01  WRK-TAB-PONTOS-RETORNO REDEFINES                                     
024900         WRK-TAB-PONTOS-RETORNO-DADOS.                                    
025000     05 WRK-TAB-PTS-RET-VAL       PIC 9(003)    OCCURS 11 TIMES.          
025100                                                                          
025200*========== VARIAVEIS DE APOIO AO CALCULO DE SCORE (U3) =========         
025300 01  WRK-PONTOS-CANAL            PIC 9(003)    COMP VALUE ZEROS.          
025400 01  WRK-PONTOS-GRAU             PIC 9(003)    COMP VALUE ZEROS.          
025500 01  WRK-PONTOS-RETORNO          PIC 9(003)    COMP VALUE ZEROS.          
025600 01  WRK-PONTOS-RECENCIA         PIC 9(003)    COMP VALUE ZEROS.          
025700 01  WRK-SCORE-SOMA              PIC 9(004)    COMP VALUE ZEROS.          
025800 77  WRK-SUB-RETORNO             PIC 9(002)    COMP VALUE ZEROS.          
025900                                                                          
026000*========== AREA DE MONTAGEM DO ALERTA (U4) =====================         
026100*MESMO LAYOUT DE #BOOKALRT (162 POSICOES) - GRAVADO POR MOVE DE           
026200*GRUPO NOS TRES ARQUIVOS DE TRABALHO (RED/ORANGE/YELLOW).                 
026300 01  WRK-ALT-GRUPO.                                                       
026400     05 WRK-ALT-NIVEL             PIC X(006)    VALUE SPACES.             
026500     05 WRK-ALT-TIPO              PIC X(020)    VALUE SPACES.             
026600     05 WRK-ALT-LEAD-ID           PIC X(010)    VALUE SPACES.             
026700     05 WRK-ALT-NOME              PIC X(020)    VALUE SPACES.             
026800     05 WRK-ALT-VENDEDOR          PIC X(020)    VALUE SPACES.             
026900     05 WRK-ALT-DETALHE           PIC X(040)    VALUE SPACES.             
027000     05 WRK-ALT-CONSELHO          PIC X(040)    VALUE SPACES.             
027100     05 FILLER                    PIC X(006)    VALUE SPACES.             
027200                                                                          
027300 01  WRK-PCT-NAO-NOMEADOS-ED     PIC ZZ9.9.                               
027400 01  WRK-PCT-GRAU-OUTRO-ED       PIC ZZ9.9.                               
027500 01  WRK-QTD-RETORNOS-ED         PIC ZZ9.                                 
027600 01  WRK-DT-ATIVIDADE-ED         PIC 9(008).                              
027700                                                                          
027800*========== VARIAVEL DE APOIO GERAL ==========                            
027900 01  WRK-MODULO                  PIC X(008)    VALUE "LOGS".              
028000 01  WRK-MSG-ERROS               PIC X(040)    VALUE SPACES.              
028100                                                                          
028200*========== BOOK'S  ==========                                            
028300 COPY "#BOOKERRO".                                                        
028400                                                                          
028500*--------------------------------------------------------------           
028600 01  FILLER                      PIC X(050)    VALUE                      
028700         "* FIM DA WORKING - LEADPREP *".                                 
028800*--------------------------------------------------------------           
028900                                                                          
029000*=================================================================        
029100 PROCEDURE                               DIVISION.                        
029200*=================================================================        
029300 0000-PRINCIPAL.                                                          
029400                                                                          
029500     PERFORM 0100-INICIAR.                                                
029600     PERFORM 0200-PROCESSAR UNTIL FS-LEADSIN NOT EQUAL "00".              
029700     PERFORM 0300-FINALIZAR.                                              
029800     STOP RUN.                                                            
029900                                                                          
030000 0000-PRINCIPAL-FIM.                    EXIT.                             
030100*-----------------------------------------------------------------        
030200 0100-INICIAR                            SECTION.                         
030300*-----------------------------------------------------------------        
030400                                                                          
030500     OPEN INPUT  PARMDATA.                                                
030600     PERFORM 0101-LER-PARM.                                               
030700     CLOSE PARMDATA.                                                      
030800     MOVE WRK-AS-OF-DATE      TO WRK-DIAS-ENTRADA.                        
030900     PERFORM 0217-CONVERTER-DATA-DIAS.                                    
031000     MOVE WRK-DIAS-RESULTADO  TO WRK-DIAS-ASOF-NUM.                       
031100                                                                          
031200     OPEN INPUT  LEADSIN.                                                 
031300     OPEN OUTPUT SCOUT                                                    
031400         ARQ-RED                                                          
031500         ARQ-ORG                                                          
031600         ARQ-YEL                                                          
031700         CTLOUT.                                                          
031800     PERFORM 0106-TESTAR-STATUS-LEADSIN THRU                      LDP420  
031850         0105-TESTAR-STATUS-FIM.                                          
031900     PERFORM 0110-LEITURA.                                                
032000                                                                          
032100 0100-INICIAR-FIM.                      EXIT.                             
032200*-----------------------------------------------------------------        
032300 0101-LER-PARM                           SECTION.                         
032400*-----------------------------------------------------------------        
032500                                                                          
032600     READ PARMDATA.                                                       
032700     IF FS-PARMDATA               EQUAL "00"                              
032800         MOVE REG-PARM-AS-OF      TO WRK-AS-OF-DATE                       
032900     ELSE                                                                 
033000         MOVE ZEROS               TO WRK-AS-OF-DATE                       
033100     END-IF.                                                              
033200                                                                          
033300 0101-LER-PARM-FIM.                     EXIT.                             
033400*-----------------------------------------------------------------        
033450* FAIXA 0106/0107/0108 ABAIXO (TESTE DE STATUS DE ABERTURA) NAO   LDP350  
033460* E MAIS SECAO PROPRIA - CHAMADA POR PERFORM...THRU A PARTIR DE   LDP360  
033470* 0100-INICIAR, COM GO TO PARA O FIM DA FAIXA APOS O LOG DE ERRO  LDP370  
033480* (VIDE CHAMADO 9115).                                            LDP380  
033490*-----------------------------------------------------------------        
033700 0106-TESTAR-STATUS-LEADSIN.                                              
033800                                                                          
033900     IF FS-LEADSIN                NOT EQUAL "00"                          
034000         MOVE WRK-ERRO-ABERTURA   TO WRK-DESCRICAO-ERRO                   
034100         MOVE FS-LEADSIN          TO WRK-STATUS-ERRO                      
034200         MOVE "0106-LEADSIN"      TO WRK-AREA-ERRO                        
034300         PERFORM 9999-TRATA-ERRO                                          
034350         GO TO 0105-TESTAR-STATUS-FIM                             LDP410  
034400     END-IF.                                                              
034500                                                                          
034600 0107-TESTAR-STATUS-SCOUT.                                                
034700                                                                          
034800     IF FS-SCOUT                  NOT EQUAL "00"                          
034900         MOVE WRK-ERRO-ABERTURA   TO WRK-DESCRICAO-ERRO                   
035000         MOVE FS-SCOUT            TO WRK-STATUS-ERRO                      
035100         MOVE "0107-SCOUT"        TO WRK-AREA-ERRO                        
035200         PERFORM 9999-TRATA-ERRO                                          
035250         GO TO 0105-TESTAR-STATUS-FIM                             LDP400  
035300     END-IF.                                                              
035400                                                                          
035500 0108-TESTAR-STATUS-ALERTAS.                                              
035600                                                                          
035700     IF FS-ARQ-RED                NOT EQUAL "00" OR                       
035800         FS-ARQ-ORG                NOT EQUAL "00" OR                      
035900         FS-ARQ-YEL                NOT EQUAL "00" OR                      
036000         FS-CTLOUT                 NOT EQUAL "00"                         
036100         MOVE WRK-ERRO-ABERTURA   TO WRK-DESCRICAO-ERRO                   
036200         MOVE "0108-WORK-FILES"   TO WRK-AREA-ERRO                        
036300         PERFORM 9999-TRATA-ERRO                                          
036350         GO TO 0105-TESTAR-STATUS-FIM                             LDP390  
036400     END-IF.                                                              
036500                                                                          
036600 0105-TESTAR-STATUS-FIM.                EXIT.                             
036700*-----------------------------------------------------------------        
036800 0110-LEITURA                            SECTION.                         
036900*-----------------------------------------------------------------        
037000                                                                          
037100     READ LEADSIN.                                                        
037200     IF FS-LEADSIN EQUAL "00" OR FS-LEADSIN EQUAL "10"                    
037300         CONTINUE                                                         
037400     ELSE                                                                 
037500         MOVE WRK-ERRO-LEITURA    TO WRK-DESCRICAO-ERRO                   
037600         MOVE FS-LEADSIN          TO WRK-STATUS-ERRO                      
037700         MOVE "0110-LEITURA"      TO WRK-AREA-ERRO                        
037800         PERFORM 9999-TRATA-ERRO                                          
037900         GOBACK                                                           
038000     END-IF.                                                              
038100                                                                          
038200 0110-LEITURA-FIM.                      EXIT.                             
038300*-----------------------------------------------------------------        
038400 0200-PROCESSAR                          SECTION.                         
038500*-----------------------------------------------------------------        
038600                                                                          
038700     ADD 1                        TO ACU-LIDOS.                           
038800     PERFORM 0210-DERIVAR-CAMPOS.                                         
038900     PERFORM 0220-ACUMULAR-STATS.                                         
039000     PERFORM 0230-CALCULAR-SCORE.                                         
039100     PERFORM 0240-CLASSIFICAR-NIVEL.                                      
039200     PERFORM 0245-GRAVAR-SCOUT.                                           
039300     PERFORM 0250-VERIFICAR-ALERTAS-LIDO.                                 
039400     PERFORM 0110-LEITURA.                                                
039500                                                                          
039600 0200-PROCESSAR-FIM.                    EXIT.                             
039700*-----------------------------------------------------------------        
039800 0210-DERIVAR-CAMPOS                     SECTION.                         
039900* U1 - LIMPEZA E CAMPOS DERIVADOS DO LEAD RECEM LIDO.                     
040000*-----------------------------------------------------------------        
040100                                                                          
040200     IF REG-NOME-ALUNO OF REG-LEAD   EQUAL SPACES                         
040300         MOVE "UNNAMED"           TO REG-NOME-ALUNO OF REG-LEAD           
040400         ADD 1                    TO ACU-NAO-NOMEADOS                     
040500     END-IF.                                                              
040600                                                                          
040700     IF REG-CURSO-MATRICULADO OF REG-LEAD EQUAL SPACES                    
040800         MOVE "NOT-ENROLLED"      TO                                      
040900             REG-CURSO-MATRICULADO OF REG-LEAD                            
041000     END-IF.                                                              
041100                                                                          
041200     IF REG-VALOR-MATRICULA OF REG-LEAD NOT NUMERIC                       
041300         MOVE ZEROS                TO                                     
041400             REG-VALOR-MATRICULA OF REG-LEAD                              
041500     END-IF.                                                              
041600                                                                          
041700     IF REG-DT-MATRICULA OF REG-LEAD NOT NUMERIC OR               LDP140  
041800         REG-DT-MATRICULA OF REG-LEAD EQUAL ZEROS                 LDP150  
041900         MOVE "N"                 TO REG-FLAG-MATRICULADO                 
042000     ELSE                                                         LDP170  
042100         MOVE "Y"                 TO REG-FLAG-MATRICULADO                 
042200     END-IF.                                                      LDP190  
042300                                                                          
042400     IF NOT REG-GRAU-A AND NOT REG-GRAU-B AND NOT REG-GRAU-C AND          
042500         NOT REG-GRAU-D AND NOT REG-GRAU-E                                
042600         ADD 1                    TO ACU-GRAU-OUTRO                       
042700     END-IF.                                                              
042800                                                                          
042900     PERFORM 0215-EXTRAIR-DEPTO.                                          
043000     PERFORM 0216-CALCULAR-DIAS-RETORNO.                                  
043100                                                                          
043200 0210-DERIVAR-CAMPOS-FIM.               EXIT.                             
043300*-----------------------------------------------------------------        
043400 0215-EXTRAIR-DEPTO                      SECTION.                 LEA070  
043500* U1 - DEPTO DE VENDA EXTRAIDO DO TOKEN EMBUTIDO NO NOME DO       LEA080  
043600* VENDEDOR (REG-VENDEDOR-R DO #BOOKLEAD) QUANDO O CAMPO PROPRIO   LEA090  
043700* REG-DEPTO-VENDA NAO VEM PREENCHIDO PELO CRM.                    LEA100  
043800*-----------------------------------------------------------------        
043900                                                                          
044000     IF REG-DEPTO-VENDA OF REG-LEAD  EQUAL SPACES                         
044100         MOVE REG-VEND-DEPTO-TOK  TO REG-DEPTO-VENDA OF REG-LEAD          
044200     END-IF.                                                              
044300                                                                          
044400 0215-EXTRAIR-DEPTO-FIM.                EXIT.                             
044500*-----------------------------------------------------------------        
044600 0216-CALCULAR-DIAS-RETORNO              SECTION.                         
044700* U1 - FOLLOWUP-DAYS = DIAS(ULT-RETORNO) - DIAS(1O-CONTATO),              
044800* SO QUANDO AMBAS AS DATAS ESTAO PREENCHIDAS.                             
044900*-----------------------------------------------------------------        
045000                                                                          
045100     MOVE ZEROS                   TO WRK-DIAS-RETORNO-CALC.               
045200     IF REG-DT-1O-CONTATO OF REG-LEAD NOT EQUAL ZEROS AND                 
045300         REG-DT-ULT-RETORNO OF REG-LEAD NOT EQUAL ZEROS                   
045400         MOVE REG-DT-1O-CONTATO OF REG-LEAD TO WRK-DIAS-ENTRADA           
045500         PERFORM 0217-CONVERTER-DATA-DIAS                                 
045600         MOVE WRK-DIAS-RESULTADO  TO WRK-DIAS-BASE-1CONTATO               
045700         MOVE REG-DT-ULT-RETORNO OF REG-LEAD TO WRK-DIAS-ENTRADA          
045800         PERFORM 0217-CONVERTER-DATA-DIAS                                 
045900         COMPUTE WRK-DIAS-RETORNO-CALC =                                  
046000             WRK-DIAS-RESULTADO - WRK-DIAS-BASE-1CONTATO                  
046100     END-IF.                                                              
046200     MOVE WRK-DIAS-RETORNO-CALC   TO REG-DIAS-RETORNO.                    
046300                                                                          
046400 0216-CALCULAR-DIAS-RETORNO-FIM.        EXIT.                             
046500*-----------------------------------------------------------------        
046600 0217-CONVERTER-DATA-DIAS                SECTION.                 LDP200  
046700* CONVERTE WRK-DIAS-ENTRADA (AAAAMMDD) EM WRK-DIAS-RESULTADO,     LDP210  
046800* NUMERO DE DIAS CORRIDOS DESDE UM MARCO FIXO (CALENDARIO         LDP220  
046900* COMERCIAL 365 + BISSEXTOS) - USADO PARA DIFERENCAS DE DIAS      LDP230  
047000* NAS REGRAS DE PONTUACAO E DE ALERTA. VIDE CHAMADO 6130.         LDP240  
047100*-----------------------------------------------------------------        
047200                                                                          
047300     COMPUTE WRK-DIAS-BISSEXTOS = WRK-DIAS-ANO / 4.                       
047400     COMPUTE WRK-DIAS-RESULTADO =                                         
047500         (WRK-DIAS-ANO * 365) + WRK-DIAS-BISSEXTOS +                      
047600         WRK-TAB-DIAS-ACUM-VAL (WRK-DIAS-MES) + WRK-DIAS-DIA.             
047700                                                                          
047800 0217-CONVERTER-DATA-DIAS-FIM.          EXIT.                             
047900*-----------------------------------------------------------------        
048000 0220-ACUMULAR-STATS                     SECTION.                         
048100* U2 - ESTATISTICA GERAL DA CARGA (TOTAIS PARA O #BOOKCTL).               
048200*-----------------------------------------------------------------        
048300                                                                          
048400     ADD REG-VALOR-MATRICULA OF REG-LEAD TO ACU-RECEITA-TOTAL.            
048500     ADD REG-QTD-RETORNOS OF REG-LEAD    TO ACU-SOMA-RETORNOS.            
048600     IF REG-FLAG-MATRICULADO      EQUAL "Y"                               
048700         ADD 1                    TO ACU-MATRICULADOS                     
048800     END-IF.                                                              
048900                                                                          
049000     IF REG-DT-1O-CONTATO OF REG-LEAD NOT EQUAL ZEROS                     
049100         IF WRK-DT-MIN-CONSULTA   EQUAL ZEROS OR                          
049200             REG-DT-1O-CONTATO OF REG-LEAD LESS THAN                      
049300             WRK-DT-MIN-CONSULTA                                          
049400             MOVE REG-DT-1O-CONTATO OF REG-LEAD TO                        
049500             WRK-DT-MIN-CONSULTA                                          
049600         END-IF                                                           
049700         IF REG-DT-1O-CONTATO OF REG-LEAD                                 
049800             GREATER THAN WRK-DT-MAX-CONSULTA                             
049900             MOVE REG-DT-1O-CONTATO OF REG-LEAD TO                        
050000             WRK-DT-MAX-CONSULTA                                          
050100         END-IF                                                           
050200     END-IF.                                                              
050300                                                                          
050400 0220-ACUMULAR-STATS-FIM.               EXIT.                             
050500*-----------------------------------------------------------------        
050600 0230-CALCULAR-SCORE                     SECTION.                         
050700* U3 - PONTUACAO DE PRIORIDADE DO LEAD (TABELAS DE REGRA).                
050800*-----------------------------------------------------------------        
050900                                                                          
051000     PERFORM 0231-PONTOS-CANAL.                                           
051100     PERFORM 0232-PONTOS-GRAU.                                            
051200     PERFORM 0233-PONTOS-RETORNO.                                         
051300     PERFORM 0234-PONTOS-RECENCIA.                                        
051400     COMPUTE WRK-SCORE-SOMA = WRK-PONTOS-CANAL + WRK-PONTOS-GRAU +        
051500         WRK-PONTOS-RETORNO + WRK-PONTOS-RECENCIA.                        
051600     IF WRK-SCORE-SOMA            GREATER THAN 100                        
051700         MOVE 100                 TO REG-SCORE-PRIORIDADE                 
051800     ELSE                                                                 
051900         MOVE WRK-SCORE-SOMA      TO REG-SCORE-PRIORIDADE                 
052000     END-IF.                                                              
052100                                                                          
052200 0230-CALCULAR-SCORE-FIM.               EXIT.                             
052300*-----------------------------------------------------------------        
052400 0231-PONTOS-CANAL                       SECTION.                         
052500* PONTOS POR CANAL DE ORIGEM (SHORT-VIDEO 35 / LIVE-STREAM 30 /           
052600* NET-SALES 25 / DEMAIS 20).                                              
052700*-----------------------------------------------------------------        
052800                                                                          
052900     IF REG-CANAL-ORIGEM OF REG-LEAD EQUAL "SHORT-VIDEO"                  
053000         MOVE 035                 TO WRK-PONTOS-CANAL                     
053100     ELSE                                                                 
053200         IF REG-CANAL-ORIGEM OF REG-LEAD EQUAL "LIVE-STREAM"              
053300             MOVE 030             TO WRK-PONTOS-CANAL                     
053400         ELSE                                                             
053500             IF REG-CANAL-ORIGEM OF REG-LEAD EQUAL "NET-SALES"            
053600                 MOVE 025         TO WRK-PONTOS-CANAL                     
053700             ELSE                                                         
053800                 MOVE 020         TO WRK-PONTOS-CANAL                     
053900             END-IF                                                       
054000         END-IF                                                           
054100     END-IF.                                                              
054200                                                                          
054300 0231-PONTOS-CANAL-FIM.                 EXIT.                             
054400*-----------------------------------------------------------------        
054500 0232-PONTOS-GRAU                        SECTION.                         
054600* PONTOS POR GRAU DO CLIENTE (A 30 / B 25 / C 20 / D 15 / E 10 /          
054700* DEMAIS 05).                                                             
054800*-----------------------------------------------------------------        
054900                                                                          
055000     IF REG-GRAU-A                                                        
055100         MOVE 030                 TO WRK-PONTOS-GRAU                      
055200     ELSE                                                                 
055300         IF REG-GRAU-B                                                    
055400             MOVE 025             TO WRK-PONTOS-GRAU                      
055500         ELSE                                                             
055600             IF REG-GRAU-C                                                
055700                 MOVE 020         TO WRK-PONTOS-GRAU                      
055800             ELSE                                                         
055900                 IF REG-GRAU-D                                            
056000                     MOVE 015     TO WRK-PONTOS-GRAU                      
056100                 ELSE                                                     
056200                     IF REG-GRAU-E                                        
056300                         MOVE 010 TO WRK-PONTOS-GRAU                      
056400                     ELSE                                                 
056500                         MOVE 005 TO WRK-PONTOS-GRAU                      
056600                     END-IF                                               
056700                 END-IF                                                   
056800             END-IF                                                       
056900         END-IF                                                           
057000     END-IF.                                                              
057100                                                                          
057200 0232-PONTOS-GRAU-FIM.                  EXIT.                             
057300*-----------------------------------------------------------------        
057400 0233-PONTOS-RETORNO                     SECTION.                         
057500* PONTOS POR QTDE DE RETORNOS, CONTAGEM LIMITADA A 10 E USADA             
057600* COMO INDICE (1 A 11) NA WRK-TAB-PTS-RET-VAL.                            
057700*-----------------------------------------------------------------        
057800                                                                          
057900     IF REG-QTD-RETORNOS OF REG-LEAD GREATER THAN 10                      
058000         MOVE 10                  TO WRK-SUB-RETORNO                      
058100     ELSE                                                                 
058200         MOVE REG-QTD-RETORNOS OF REG-LEAD TO WRK-SUB-RETORNO             
058300     END-IF.                                                              
058400     ADD 1                        TO WRK-SUB-RETORNO.                     
058500     MOVE WRK-TAB-PTS-RET-VAL (WRK-SUB-RETORNO)                           
058600         TO WRK-PONTOS-RETORNO.                                           
058700                                                                          
058800 0233-PONTOS-RETORNO-FIM.               EXIT.                             
058900*-----------------------------------------------------------------        
059000 0234-PONTOS-RECENCIA                    SECTION.                         
059100* PONTOS POR RECENCIA DO 1O CONTATO (D=HOJE-1O CONTATO, EM DIAS).         
059200* DATA AUSENTE OU INVALIDA = ZERO PONTO.                                  
059300*-----------------------------------------------------------------        
059400                                                                          
059500     IF REG-DT-1O-CONTATO OF REG-LEAD EQUAL ZEROS                         
059600         MOVE 000                 TO WRK-PONTOS-RECENCIA                  
059700     ELSE                                                                 
059800         MOVE REG-DT-1O-CONTATO OF REG-LEAD TO WRK-DIAS-ENTRADA           
059900         PERFORM 0217-CONVERTER-DATA-DIAS                                 
060000         COMPUTE WRK-DIAS-RECENCIA =                                      
060100             WRK-DIAS-ASOF-NUM - WRK-DIAS-RESULTADO                       
060200         IF WRK-DIAS-RECENCIA LESS THAN 1                                 
060300             MOVE 010             TO WRK-PONTOS-RECENCIA                  
060400         ELSE                                                             
060500             IF WRK-DIAS-RECENCIA NOT GREATER THAN 3                      
060600                 MOVE 008         TO WRK-PONTOS-RECENCIA                  
060700             ELSE                                                         
060800                 IF WRK-DIAS-RECENCIA NOT GREATER THAN 7                  
060900                     MOVE 005     TO WRK-PONTOS-RECENCIA                  
061000                 ELSE                                                     
061100                     MOVE 000     TO WRK-PONTOS-RECENCIA                  
061200                 END-IF                                                   
061300             END-IF                                                       
061400         END-IF                                                           
061500     END-IF.                                                              
061600                                                                          
061700 0234-PONTOS-RECENCIA-FIM.              EXIT.                             
061800*-----------------------------------------------------------------        
061900 0240-CLASSIFICAR-NIVEL                  SECTION.                         
062000* U3 - FAIXA DE URGENCIA DE RETORNO CONFORME O SCORE FINAL.               
062100*-----------------------------------------------------------------        
062200                                                                          
062300     IF REG-SCORE-PRIORIDADE      NOT LESS THAN 90                        
062400         MOVE "URGENT"            TO REG-NIVEL-PRIORIDADE                 
062500     ELSE                                                                 
062600         IF REG-SCORE-PRIORIDADE  NOT LESS THAN 70                        
062700             MOVE "PRIORITY"      TO REG-NIVEL-PRIORIDADE                 
062800         ELSE                                                             
062900             IF REG-SCORE-PRIORIDADE NOT LESS THAN 50                     
063000                 MOVE "ROUTINE"   TO REG-NIVEL-PRIORIDADE                 
063100             ELSE                                                         
063200                 MOVE "LOW"       TO REG-NIVEL-PRIORIDADE                 
063300             END-IF                                                       
063400         END-IF                                                           
063500     END-IF.                                                              
063600                                                                          
063700 0240-CLASSIFICAR-NIVEL-FIM.            EXIT.                             
063800*-----------------------------------------------------------------        
063900 0245-GRAVAR-SCOUT                       SECTION.                         
064000* COPIA OS DADOS DO LEAD DE ENTRADA PARA O REGISTRO DE SAIDA              
064100* PONTUADO (SCOUT) E GRAVA. OS 13 CAMPOS COMUNS EXIGEM                    
064200* QUALIFICACAO (OF) POR SEREM DECLARADOS EM BOOKS DIFERENTES.             
064300*-----------------------------------------------------------------        
064400                                                                          
064500     MOVE REG-LEAD-ID OF REG-LEAD         TO                              
064600         REG-LEAD-ID OF REG-LEAD-SCORE.                                   
064700     MOVE REG-NOME-ALUNO OF REG-LEAD       TO                             
064800         REG-NOME-ALUNO OF REG-LEAD-SCORE.                                
064900     MOVE REG-CANAL-ORIGEM OF REG-LEAD     TO                             
065000         REG-CANAL-ORIGEM OF REG-LEAD-SCORE.                              
065100     MOVE REG-APRESENTADOR OF REG-LEAD     TO                             
065200         REG-APRESENTADOR OF REG-LEAD-SCORE.                              
065300     MOVE REG-VENDEDOR OF REG-LEAD         TO                             
065400         REG-VENDEDOR OF REG-LEAD-SCORE.                                  
065500     MOVE REG-DEPTO-VENDA OF REG-LEAD      TO                             
065600         REG-DEPTO-VENDA OF REG-LEAD-SCORE.                               
065700     MOVE REG-GRAU-CLIENTE OF REG-LEAD     TO                             
065800         REG-GRAU-CLIENTE OF REG-LEAD-SCORE.                              
065900     MOVE REG-DT-1O-CONTATO OF REG-LEAD    TO                             
066000         REG-DT-1O-CONTATO OF REG-LEAD-SCORE.                             
066100     MOVE REG-DT-ULT-RETORNO OF REG-LEAD   TO                             
066200         REG-DT-ULT-RETORNO OF REG-LEAD-SCORE.                            
066300     MOVE REG-QTD-RETORNOS OF REG-LEAD     TO                             
066400         REG-QTD-RETORNOS OF REG-LEAD-SCORE.                              
066500     MOVE REG-DT-MATRICULA OF REG-LEAD     TO                             
066600         REG-DT-MATRICULA OF REG-LEAD-SCORE.                              
066700     MOVE REG-CURSO-MATRICULADO OF REG-LEAD TO                            
066800         REG-CURSO-MATRICULADO OF REG-LEAD-SCORE.                         
066900     MOVE REG-VALOR-MATRICULA OF REG-LEAD  TO                             
067000         REG-VALOR-MATRICULA OF REG-LEAD-SCORE.                           
067100     WRITE REG-LEAD-SCORE.                                                
067200     IF FS-SCOUT                  NOT EQUAL "00"                          
067300         MOVE WRK-NAO-GRAVOU      TO WRK-DESCRICAO-ERRO                   
067400         MOVE FS-SCOUT            TO WRK-STATUS-ERRO                      
067500         MOVE "0245-SCOUT"        TO WRK-AREA-ERRO                        
067600         PERFORM 9999-TRATA-ERRO                                          
067700     ELSE                                                                 
067800         ADD 1                    TO ACU-GRAVADOS-SCOUT                   
067900     END-IF.                                                              
068000                                                                          
068100 0245-GRAVAR-SCOUT-FIM.                 EXIT.                             
068200*-----------------------------------------------------------------        
068300 0250-VERIFICAR-ALERTAS-LIDO             SECTION.                 ALR200  
068400* U4 - REGRAS 1, 2 E 5 SAO AVALIADAS LEAD A LEAD. AS REGRAS 3     ALR210  
068500* E 4 (AGREGADAS) SAO AVALIADAS SO NO FINAL, EM 0720.             ALR220  
068600*-----------------------------------------------------------------        
068700                                                                          
068800     PERFORM 0251-CHECAR-HIGH-VALUE-NO-FU.                                
068900     PERFORM 0252-CHECAR-COLD-HOT-LEAD.                                   
069000     PERFORM 0253-CHECAR-ZUMBI.                                           
069100                                                                          
069200 0250-VERIFICAR-ALERTAS-LIDO-FIM.       EXIT.                             
069300*-----------------------------------------------------------------        
069400 0251-CHECAR-HIGH-VALUE-NO-FU            SECTION.                         
069500* REGRA 1 (RED): GRAU A/B/C SEM NENHUM RETORNO REGISTRADO.                
069600*-----------------------------------------------------------------        
069700                                                                          
069800     IF (REG-GRAU-A OR REG-GRAU-B OR REG-GRAU-C) AND                      
069900         REG-QTD-RETORNOS OF REG-LEAD EQUAL ZEROS                         
070000         MOVE "RED"               TO WRK-ALT-NIVEL                        
070100         MOVE "HIGH-VALUE-NO-FU"  TO WRK-ALT-TIPO                         
070200         MOVE REG-LEAD-ID OF REG-LEAD TO WRK-ALT-LEAD-ID                  
070300         MOVE REG-NOME-ALUNO OF REG-LEAD TO WRK-ALT-NOME                  
070400         MOVE REG-VENDEDOR OF REG-LEAD TO WRK-ALT-VENDEDOR                
070500         MOVE REG-GRAU-CLIENTE OF REG-LEAD TO WRK-ALT-DETALHE             
070600         MOVE "SCHEDULE FIRST FOLLOWUP NOW" TO WRK-ALT-CONSELHO           
070700         PERFORM 0255-GRAVAR-ALERTA-RED                                   
070800     END-IF.                                                              
070900                                                                          
071000 0251-CHECAR-HIGH-VALUE-NO-FU-FIM.      EXIT.                             
071100*-----------------------------------------------------------------        
071200 0252-CHECAR-COLD-HOT-LEAD               SECTION.                         
071300* REGRA 2 (RED): JA TEVE RETORNO MAS O ULTIMO FOI HA MAIS DE              
071400* 3 DIAS DO AS-OF (ESFRIOU).                                              
071500*-----------------------------------------------------------------        
071600                                                                          
071700     IF REG-QTD-RETORNOS OF REG-LEAD GREATER THAN ZEROS AND               
071800         REG-DT-ULT-RETORNO OF REG-LEAD NOT EQUAL ZEROS                   
071900         MOVE REG-DT-ULT-RETORNO OF REG-LEAD TO WRK-DIAS-ENTRADA          
072000         PERFORM 0217-CONVERTER-DATA-DIAS                                 
072100         COMPUTE WRK-DIAS-LIMITE = WRK-DIAS-ASOF-NUM - 3                  
072200         IF WRK-DIAS-RESULTADO    LESS THAN WRK-DIAS-LIMITE               
072300             MOVE "RED"           TO WRK-ALT-NIVEL                        
072400             MOVE "COLD-HOT-LEAD" TO WRK-ALT-TIPO                         
072500             MOVE REG-LEAD-ID OF REG-LEAD TO WRK-ALT-LEAD-ID              
072600             MOVE REG-NOME-ALUNO OF REG-LEAD TO WRK-ALT-NOME              
072700             MOVE REG-VENDEDOR OF REG-LEAD TO WRK-ALT-VENDEDOR            
072800             MOVE REG-DT-ULT-RETORNO OF REG-LEAD TO                       
072900             WRK-ALT-DETALHE                                              
073000             MOVE "REACTIVATE FOLLOWUP" TO WRK-ALT-CONSELHO               
073100             PERFORM 0255-GRAVAR-ALERTA-RED                               
073200         END-IF                                                           
073300     END-IF.                                                              
073400                                                                          
073500 0252-CHECAR-COLD-HOT-LEAD-FIM.         EXIT.                             
073600*-----------------------------------------------------------------        
073700 0253-CHECAR-ZUMBI                       SECTION.                         
073800* REGRA 5 (YELLOW): SEM ATIVIDADE (ULT.RETORNO OU, NA FALTA,              
073900* 1O CONTATO) HA MAIS DE 7 DIAS E AINDA NAO MATRICULADO.                  
074000*-----------------------------------------------------------------        
074100                                                                          
074200     IF REG-DT-ULT-RETORNO OF REG-LEAD NOT EQUAL ZEROS                    
074300         MOVE REG-DT-ULT-RETORNO OF REG-LEAD TO WRK-DT-ATIVIDADE          
074400     ELSE                                                                 
074500         MOVE REG-DT-1O-CONTATO OF REG-LEAD TO WRK-DT-ATIVIDADE           
074600     END-IF.                                                              
074700                                                                          
074800     IF WRK-DT-ATIVIDADE          NOT EQUAL ZEROS AND                     
074900         REG-FLAG-MATRICULADO     NOT EQUAL "Y"                           
075000         MOVE WRK-DT-ATIVIDADE    TO WRK-DIAS-ENTRADA                     
075100         PERFORM 0217-CONVERTER-DATA-DIAS                                 
075200         COMPUTE WRK-DIAS-LIMITE = WRK-DIAS-ASOF-NUM - 7                  
075300         IF WRK-DIAS-RESULTADO    LESS THAN WRK-DIAS-LIMITE               
075400             MOVE "YELLOW"        TO WRK-ALT-NIVEL                        
075500             MOVE "ZOMBIE-LEAD"   TO WRK-ALT-TIPO                         
075600             MOVE REG-LEAD-ID OF REG-LEAD TO WRK-ALT-LEAD-ID              
075700             MOVE REG-NOME-ALUNO OF REG-LEAD TO WRK-ALT-NOME              
075800             MOVE REG-VENDEDOR OF REG-LEAD TO WRK-ALT-VENDEDOR            
075900             MOVE WRK-DT-ATIVIDADE TO WRK-ALT-DETALHE                     
076000             MOVE "DROP OR REACTIVATE" TO WRK-ALT-CONSELHO                
076100             PERFORM 0258-GRAVAR-ALERTA-YELLOW                            
076200         END-IF                                                           
076300     END-IF.                                                              
076400                                                                          
076500 0253-CHECAR-ZUMBI-FIM.                 EXIT.                             
076600*-----------------------------------------------------------------        
076700 0255-GRAVAR-ALERTA-RED                  SECTION.                         
076800*-----------------------------------------------------------------        
076900                                                                          
077000     MOVE WRK-ALT-GRUPO           TO REG-LINHA-RED.                       
077100     WRITE REG-LINHA-RED.                                                 
077200     ADD 1                        TO ACU-ALERTA-RED.                      
077300                                                                          
077400 0255-GRAVAR-ALERTA-RED-FIM.            EXIT.                             
077500*-----------------------------------------------------------------        
077600 0257-GRAVAR-ALERTA-ORANGE               SECTION.                         
077700*-----------------------------------------------------------------        
077800                                                                          
077900     MOVE WRK-ALT-GRUPO           TO REG-LINHA-ORG.                       
078000     WRITE REG-LINHA-ORG.                                                 
078100     ADD 1                        TO ACU-ALERTA-ORANGE.                   
078200                                                                          
078300 0257-GRAVAR-ALERTA-ORANGE-FIM.         EXIT.                             
078400*-----------------------------------------------------------------        
078500 0258-GRAVAR-ALERTA-YELLOW               SECTION.                         
078600*-----------------------------------------------------------------        
078700                                                                          
078800     MOVE WRK-ALT-GRUPO           TO REG-LINHA-YEL.                       
078900     WRITE REG-LINHA-YEL.                                                 
079000     ADD 1                        TO ACU-ALERTA-YELLOW.                   
079100                                                                          
079200 0258-GRAVAR-ALERTA-YELLOW-FIM.         EXIT.                             
079300*-----------------------------------------------------------------        
079400 0300-FINALIZAR                          SECTION.                         
079500* FECHAMENTO DA PASSADA: ESTATISTICAS FINAIS, ALERTAS AGREGADOS,          
079600* CONCATENACAO DOS TRES ARQUIVOS DE ALERTA E GRAVACAO DO                  
079700* REGISTRO DE CONTROLE PARA O LEADRPT.                                    
079800*-----------------------------------------------------------------        
079900                                                                          
080000     PERFORM 0700-CALCULAR-STATS-FINAIS.                                  
080100     PERFORM 0720-ALERTAS-AGREGADOS.                                      
080200     CLOSE LEADSIN SCOUT.                                                 
080300     CLOSE ARQ-RED ARQ-ORG ARQ-YEL.                                       
080400     OPEN INPUT  ARQ-RED ARQ-ORG ARQ-YEL.                                 
080500     PERFORM 0730-MONTAR-ALERTAS-OUT.                                     
080600     CLOSE ARQ-RED ARQ-ORG ARQ-YEL ALERTSOUT.                             
080700     PERFORM 0710-GRAVAR-CONTROLE.                                        
080800     CLOSE CTLOUT.                                                        
080900                                                                          
081000 0300-FINALIZAR-FIM.                    EXIT.                             
081100*-----------------------------------------------------------------        
081200 0700-CALCULAR-STATS-FINAIS              SECTION.                         
081300* U2 - TAXA DE CONVERSAO, MEDIA DE RETORNOS, MEDIA DIARIA DE              
081400* LEADS E PERCENTUAIS DE ANOMALIA (SEM NOME / GRAU OUTRO).                
081500*-----------------------------------------------------------------        
081600                                                                          
081700     IF ACU-LIDOS                 GREATER THAN ZEROS                      
081800         COMPUTE WRK-PCT-CONVERSAO ROUNDED =                              
081900             (ACU-MATRICULADOS * 10000) / ACU-LIDOS / 100                 
082000         COMPUTE WRK-MEDIA-RETORNOS ROUNDED =                             
082100             (ACU-SOMA-RETORNOS * 1000) / ACU-LIDOS / 1000                
082200         COMPUTE WRK-PCT-NAO-NOMEADOS ROUNDED =                           
082300             (ACU-NAO-NOMEADOS * 1000) / ACU-LIDOS / 100                  
082400         COMPUTE WRK-PCT-GRAU-OUTRO ROUNDED =                             
082500             (ACU-GRAU-OUTRO * 1000) / ACU-LIDOS / 100                    
082600     ELSE                                                                 
082700         MOVE ZEROS               TO WRK-PCT-CONVERSAO                    
082800         MOVE ZEROS               TO WRK-MEDIA-RETORNOS                   
082900         MOVE ZEROS               TO WRK-PCT-NAO-NOMEADOS                 
083000         MOVE ZEROS               TO WRK-PCT-GRAU-OUTRO                   
083100     END-IF.                                                              
083200                                                                          
083300     IF WRK-DT-MAX-CONSULTA       NOT EQUAL ZEROS                         
083400         MOVE WRK-DT-MIN-CONSULTA TO WRK-DIAS-ENTRADA                     
083500         PERFORM 0217-CONVERTER-DATA-DIAS                                 
083600         MOVE WRK-DIAS-RESULTADO  TO WRK-DIAS-BASE-1CONTATO               
083700         MOVE WRK-DT-MAX-CONSULTA TO WRK-DIAS-ENTRADA                     
083800         PERFORM 0217-CONVERTER-DATA-DIAS                                 
083900         COMPUTE WRK-DIAS-SPAN = WRK-DIAS-RESULTADO -             LDP430  
084000             WRK-DIAS-BASE-1CONTATO                               LDP440  
084100         IF WRK-DIAS-SPAN         GREATER THAN ZEROS                      
084200             COMPUTE WRK-MEDIA-DIARIA ROUNDED =                           
084300                 (ACU-LIDOS * 10) / WRK-DIAS-SPAN / 10                    
084400         ELSE                                                             
084500             MOVE ZEROS           TO WRK-MEDIA-DIARIA                     
084600         END-IF                                                           
084700     ELSE                                                                 
084800         MOVE ZEROS               TO WRK-MEDIA-DIARIA                     
084900     END-IF.                                                              
085000                                                                          
085100 0700-CALCULAR-STATS-FINAIS-FIM.        EXIT.                             
085200*-----------------------------------------------------------------        
085300 0710-GRAVAR-CONTROLE                    SECTION.                         
085400* GRAVA O #BOOKCTL COM OS TOTAIS DO LOTE PARA O LEADRPT.                  
085500*-----------------------------------------------------------------        
085600                                                                          
085700     MOVE WRK-AS-OF-DATE          TO CTL-AS-OF-DATE.                      
085800     MOVE ACU-LIDOS               TO CTL-QT-LEADS.                        
085900     MOVE ACU-MATRICULADOS        TO CTL-QT-MATRICULADOS.                 
086000     MOVE WRK-PCT-CONVERSAO       TO CTL-PCT-CONVERSAO.                   
086100     MOVE ACU-RECEITA-TOTAL       TO CTL-RECEITA-TOTAL.                   
086200     MOVE WRK-MEDIA-RETORNOS      TO CTL-MEDIA-RETORNOS.                  
086300     MOVE WRK-DT-MIN-CONSULTA     TO CTL-DT-1A-CONSULTA.                  
086400     MOVE WRK-DT-MAX-CONSULTA     TO CTL-DT-ULT-CONSULTA.                 
086500     MOVE WRK-MEDIA-DIARIA        TO CTL-MEDIA-DIARIA.                    
086600     MOVE ACU-ALERTA-RED          TO CTL-QT-ALERTA-RED.                   
086700     MOVE ACU-ALERTA-ORANGE       TO CTL-QT-ALERTA-ORANGE.                
086800     MOVE ACU-ALERTA-YELLOW       TO CTL-QT-ALERTA-YELLOW.                
086900     WRITE REG-CONTROLE.                                                  
087000                                                                          
087100 0710-GRAVAR-CONTROLE-FIM.              EXIT.                             
087200*-----------------------------------------------------------------        
087300 0720-ALERTAS-AGREGADOS                  SECTION.                         
087400* U4 - REGRAS 3 (NAME-ANOMALY) E 4 (GRADE-ANOMALY), AVALIADAS             
087500* UMA UNICA VEZ SOBRE O LOTE INTEIRO.                                     
087600*-----------------------------------------------------------------        
087700                                                                          
087800     IF ACU-LIDOS                 GREATER THAN ZEROS                      
087900         IF WRK-PCT-NAO-NOMEADOS  GREATER THAN 30.0                       
088200             MOVE "YELLOW"        TO WRK-ALT-NIVEL                        
088300             MOVE "NAME-ANOMALY"  TO WRK-ALT-TIPO                         
088400             MOVE SPACES          TO WRK-ALT-LEAD-ID                      
088500             MOVE SPACES          TO WRK-ALT-NOME                         
088600             MOVE SPACES          TO WRK-ALT-VENDEDOR                     
088700             MOVE WRK-PCT-NAO-NOMEADOS TO WRK-PCT-NAO-NOMEADOS-ED         
088800             MOVE WRK-PCT-NAO-NOMEADOS-ED TO WRK-ALT-DETALHE              
088900             MOVE "GET REAL NAME AT FIRST CONTACT"                        
089000                 TO WRK-ALT-CONSELHO                                      
089100             PERFORM 0258-GRAVAR-ALERTA-YELLOW                            
089200         END-IF                                                           
089300         IF WRK-PCT-GRAU-OUTRO    GREATER THAN 30.0                       
089400             MOVE "ORANGE"        TO WRK-ALT-NIVEL                        
089500             MOVE "GRADE-ANOMALY" TO WRK-ALT-TIPO                         
089600             MOVE SPACES          TO WRK-ALT-LEAD-ID                      
089700             MOVE SPACES          TO WRK-ALT-NOME                         
089800             MOVE SPACES          TO WRK-ALT-VENDEDOR                     
089900             MOVE WRK-PCT-GRAU-OUTRO TO WRK-PCT-GRAU-OUTRO-ED             
090000             MOVE WRK-PCT-GRAU-OUTRO-ED TO WRK-ALT-DETALHE                
090100             MOVE "REVIEW GRADING STANDARD / TRAIN SALES"                 
090200                 TO WRK-ALT-CONSELHO                                      
090300             PERFORM 0257-GRAVAR-ALERTA-ORANGE                            
090400         END-IF                                                           
090500     END-IF.                                                              
090600                                                                          
090700 0720-ALERTAS-AGREGADOS-FIM.            EXIT.                             
090800*-----------------------------------------------------------------        
090900 0730-MONTAR-ALERTAS-OUT                 SECTION.                         
091000* CONCATENA OS TRES ARQUIVOS DE TRABALHO (RED/ORANGE/YELLOW) NO           
091100* ARQUIVO FINAL ALERTSOUT, NESSA ORDEM DE SEVERIDADE (U4).                
091200*-----------------------------------------------------------------        
091300                                                                          
091400     PERFORM 0731-COPIAR-RED.                                             
091500     PERFORM 0733-COPIAR-ORANGE.                                          
091600     PERFORM 0735-COPIAR-YELLOW.                                          
091700                                                                          
091800 0730-MONTAR-ALERTAS-OUT-FIM.           EXIT.                             
091900*-----------------------------------------------------------------        
092000 0731-COPIAR-RED                         SECTION.                         
092100*-----------------------------------------------------------------        
092200                                                                          
092300     READ ARQ-RED.                                                        
092400     PERFORM 0732-COPIAR-RED-UM UNTIL                                     
092500         FS-ARQ-RED NOT EQUAL "00".                                       
092600                                                                          
092700 0731-COPIAR-RED-FIM.                   EXIT.                             
092800*-----------------------------------------------------------------        
092900 0732-COPIAR-RED-UM                      SECTION.                         
093000*-----------------------------------------------------------------        
093100                                                                          
093200     MOVE REG-LINHA-RED           TO WRK-ALT-GRUPO.                       
093300     MOVE WRK-ALT-GRUPO           TO REG-ALERTA.                          
093400     WRITE REG-ALERTA.                                                    
093500     READ ARQ-RED.                                                        
093600                                                                          
093700 0732-COPIAR-RED-UM-FIM.                EXIT.                             
093800*-----------------------------------------------------------------        
093900 0733-COPIAR-ORANGE                      SECTION.                         
094000*-----------------------------------------------------------------        
094100                                                                          
094200     READ ARQ-ORG.                                                        
094300     PERFORM 0734-COPIAR-ORG-UM UNTIL                                     
094400         FS-ARQ-ORG NOT EQUAL "00".                                       
094500                                                                          
094600 0733-COPIAR-ORANGE-FIM.                EXIT.                             
094700*-----------------------------------------------------------------        
094800 0734-COPIAR-ORG-UM                      SECTION.                         
094900*-----------------------------------------------------------------        
095000                                                                          
095100     MOVE REG-LINHA-ORG           TO WRK-ALT-GRUPO.                       
095200     MOVE WRK-ALT-GRUPO           TO REG-ALERTA.                          
095300     WRITE REG-ALERTA.                                                    
095400     READ ARQ-ORG.                                                        
095500                                                                          
095600 0734-COPIAR-ORG-UM-FIM.                EXIT.                             
095700*-----------------------------------------------------------------        
095800 0735-COPIAR-YELLOW                      SECTION.                         
095900*-----------------------------------------------------------------        
096000                                                                          
096100     READ ARQ-YEL.                                                        
096200     PERFORM 0736-COPIAR-YEL-UM UNTIL                                     
096300         FS-ARQ-YEL NOT EQUAL "00".                                       
096400                                                                          
096500 0735-COPIAR-YELLOW-FIM.                EXIT.                             
096600*-----------------------------------------------------------------        
096700 0736-COPIAR-YEL-UM                      SECTION.                         
096800*-----------------------------------------------------------------        
096900                                                                          
097000     MOVE REG-LINHA-YEL           TO WRK-ALT-GRUPO.                       
097100     MOVE WRK-ALT-GRUPO           TO REG-ALERTA.                          
097200     WRITE REG-ALERTA.                                                    
097300     READ ARQ-YEL.                                                        
097400                                                                          
097500 0736-COPIAR-YEL-UM-FIM.                EXIT.                             
097600*-----------------------------------------------------------------        
097700 9999-TRATA-ERRO                         SECTION.                         
097800* ROTINA PADRAO DE TRATAMENTO DE ERRO DE I/O - GRAVA O LOG VIA            
097900* O MODULO LOGS E ENCERRA O PROGRAMA.                                     
098000*-----------------------------------------------------------------        
098100                                                                          
098200     DISPLAY "LEADPREP - " WRK-AREA-ERRO " - " WRK-DESCRICAO-ERRO.        
098300     DISPLAY "LEADPREP - FILE STATUS: " WRK-STATUS-ERRO.                  
098400     MOVE WRK-DESCRICAO-ERRO      TO WRK-MSG-ERROS.                       
098500     CALL WRK-MODULO USING WRK-MSG-ERROS.                                 
098600     CLOSE PARMDATA LEADSIN SCOUT ARQ-RED ARQ-ORG ARQ-YEL                 
098700         ALERTSOUT CTLOUT.                                                
098800     GOBACK.                                                              
098900                                                                          
099000 9999-TRATA-ERRO-FIM.                   EXIT.                             
