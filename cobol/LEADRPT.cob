000100 IDENTIFICATION                          DIVISION.                        
000200*=================================================================        
000300 PROGRAM-ID.                             LEADRPT.                         
000400 AUTHOR.                                 M. H. MEDEIROS.                  
000500 INSTALLATION.                           FOURSYS EDUCACIONAL.             
000600 DATE-WRITTEN.                           02/07/1997.                      
000700 DATE-COMPILED.                                                           
000800 SECURITY.                               USO INTERNO - FOURSYS.           
000900*=================================================================        
001000* PROGRAMA   : LEADRPT                                                    
001100* PROGRAMADOR: MATHEUS H. MEDEIROS                                        
001200* ANALISTA   : IVAN SANCHES                                               
001300* CONSULTORIA: FOURSYS                                                    
001400* DATA.......: 02/07/1997                                                 
001500*-----------------------------------------------------------------        
001600* OBJETIVO...: PASSO 6 (ULTIMO) DO JOB NOTURNO DE ANALISE DE LEADS        
001700*              (SLAS). LE O REGISTRO DE CONTROLE DO LEADPREP E OS         
001800*              ARQUIVOS DE SAIDA DE CHANSTAT/SALESSTAT/SALECHAN/          
001900*              LEADSORT/ALERTSOUT E MONTA O RELATORIO GERENCIAL           
002000*              (REPORT-OUT): CABECALHO, RESUMO, INSIGHTS, RESUMO          
002100*              POR NIVEL DE PRIORIDADE, RESUMO DE ALERTAS,                
002200*              RECOMENDACOES E O TOP-10 DE LEADS PRIORITARIOS.            
002300*-----------------------------------------------------------------        
002400* ARQUIVOS                I/O                  INCLUDE/BOOK               
002500*  CTLIN                  I                    #BOOKCTL                   
002600*  SCOREIN                I                    #BOOKSCOR                  
002700*  ALERTIN                I                    #BOOKALRT                  
002800*  CHANIN                 I                    #BOOKCHAN                  
002900*  SALEIN                 I                    #BOOKSALE                  
003000*  MATCHIN                I                    #BOOKMTCH                  
003100*  REPORT                 O                    (REG-RELAT X(132))         
003200*-----------------------------------------------------------------        
003300* MODULOS....: LOGS                                                       
003400*-----------------------------------------------------------------        
003500*                          ALTERACOES                                     
003600*-----------------------------------------------------------------        
003700* PROGRAMADOR: M.H.MEDEIROS   DATA: 02/07/1997  CHAMADO:5990      LRP010  
003800* OBJETIVO...: PROGRAMA ORIGINAL - RELATORIO GERENCIAL DO SLAS    LRP020  
003900*              (RESUMO, INSIGHTS, NIVEIS, ALERTAS, RECOMENDA-     LRP030  
004000*              COES E TOP-10 DE LEADS PRIORITARIOS)               LRP040  
004100*-----------------------------------------------------------------        
004200* PROGRAMADOR: R.A.QUEIROZ    DATA: 19/08/1997  CHAMADO:6011      LRP050  
004300* OBJETIVO...: AUMENTADO O NUMERO DE CANAIS NA LISTA DE EXPANSAO  LRP060  
004400*              DE 10 PARA 20 LINHAS - ACOMPANHA #BOOKCHAN         LRP070  
004500*-----------------------------------------------------------------        
004600* PROGRAMADOR: S.B.NAKAMURA   DATA: 20/10/1998  CHAMADO:6130      LRP080  
004700* OBJETIVO...: AJUSTE ANO 2000 - DATAS IMPRESSAS SEM CONVERSAO,   LRP090  
004800*              JA CHEGAM COM 4 DIGITOS DE ANO (AAAAMMDD)          LRP100  
004900*-----------------------------------------------------------------        
005000* PROGRAMADOR: V.M.TEIXEIRA   DATA: 22/03/2006  CHAMADO:8204      LRP110  
005100* OBJETIVO...: PASSOU A LER O REGISTRO DE CONTROLE (#BOOKCTL)     LRP120  
005200*              GRAVADO PELO LEADPREP PARA O CABECALHO/RESUMO      LRP130  
005300*              (ANTES OS TOTAIS ERAM REDIGITADOS NO JCL)          LRP140  
005400*-----------------------------------------------------------------        
005500* PROGRAMADOR: V.M.TEIXEIRA   DATA: 05/04/2006  CHAMADO:8241      LRP150  
005600* OBJETIVO...: PASSOU A USAR O REDEFINES DE SCORE DO #BOOKSCOR    LRP160  
005700*              (CENTENA/DEZ-UNI) NA CONTAGEM POR NIVEL DE         LRP170  
005800*              PRIORIDADE DO TOP-10                               LRP180  
005850*-----------------------------------------------------------------        
005860* PROGRAMADOR: R.A.QUEIROZ    DATA: 09/07/2008  CHAMADO:8840      LRP190  
005870* OBJETIVO...: DUAS CORRECOES DO INSIGHT/RECOMENDACAO GERENCIAL - LRP200  
005880*              (1) 0810 E 0846 COMPARAVAM PERCENTUAL EM ESCALA    LRP210  
005890*              0-100 CONTRA LIMITE EM ESCALA 0-1 (0.3/0.6 EM VEZ  LRP220  
005895*              DE 30/60) - CORRIGIDO; (2) 9999-TRATA-ERRO NUNCA   LRP230  
005896*              CHAMAVA O MODULO LOGS, SO FAZIA O DISPLAY - AGORA  LRP240  
005897*              CHAMA, IGUAL AO LEADPREP                           LRP250  
005900*-----------------------------------------------------------------        
005910* PROGRAMADOR: A.P.FERRAZ     DATA: 18/01/2011  CHAMADO:9115      LRP260  
005920* OBJETIVO...: ROTINA DE ABERTURA (0100) DIVIDIDA EM FAIXAS       LRP270  
005930*              DE PERFORM...THRU/GO TO, PADRONIZANDO COM O        LRP280  
005940*              DESVIO DE ERRO DA SUITE SLAS                       LRP290  
005950*-----------------------------------------------------------------        
006000*=================================================================        
006100 ENVIRONMENT                              DIVISION.                       
006200*=================================================================        
006300 CONFIGURATION                           SECTION.                         
006400*-----------------------------------------------------------------        
006500 SPECIAL-NAMES.                                                           
006600     C01 IS TOP-OF-FORM.                                                  
006700*-----------------------------------------------------------------        
006800 INPUT-OUTPUT                            SECTION.                         
006900*-----------------------------------------------------------------        
007000 FILE-CONTROL.                                                            
007100     SELECT CTLIN                 ASSIGN TO "CTLOUT"                      
007200         ORGANIZATION LINE SEQUENTIAL                                     
007300         FILE STATUS IS FS-CTLIN.                                         
007400     SELECT SCOREIN               ASSIGN TO "SCOREOUT"                    
007500         ORGANIZATION LINE SEQUENTIAL                                     
007600         FILE STATUS IS FS-SCOREIN.                                       
007700     SELECT ALERTIN               ASSIGN TO "ALERTSOUT"                   
007800         ORGANIZATION LINE SEQUENTIAL                                     
007900         FILE STATUS IS FS-ALERTIN.                                       
008000     SELECT CHANIN                ASSIGN TO "CHANOUT"                     
008100         ORGANIZATION LINE SEQUENTIAL                                     
008200         FILE STATUS IS FS-CHANIN.                                        
008300     SELECT SALEIN                ASSIGN TO "SALESOUT"                    
008400         ORGANIZATION LINE SEQUENTIAL                                     
008500         FILE STATUS IS FS-SALEIN.                                        
008600     SELECT MATCHIN               ASSIGN TO "MATCHOUT"                    
008700         ORGANIZATION LINE SEQUENTIAL                                     
008800         FILE STATUS IS FS-MATCHIN.                                       
008900     SELECT REPORT                ASSIGN TO "REPORTOUT"                   
009000         ORGANIZATION LINE SEQUENTIAL                                     
009100         FILE STATUS IS FS-REPORT.                                        
009200*=================================================================        
009300 DATA                                    DIVISION.                        
009400*=================================================================        
009500 FILE                                    SECTION.                         
009600*-----------------------------------------------------------------        
009700* INPUT  - REGISTRO DE CONTROLE COM OS TOTAIS DA CARGA (U2/U10)           
009800 FD  CTLIN.                                                               
009900 COPY "#BOOKCTL".                                                         
010000*-----------------------------------------------------------------        
010100* INPUT  - LOTE PONTUADO E ORDENADO PELO LEADSORT (TOP-10)                
010200 FD  SCOREIN.                                                             
010300 COPY "#BOOKSCOR".                                                        
010400*-----------------------------------------------------------------        
010500* INPUT  - ALERTAS DE ANOMALIA, NA ORDEM RED/ORANGE/YELLOW                
010600 FD  ALERTIN.                                                             
010700 COPY "#BOOKALRT".                                                        
010800*-----------------------------------------------------------------        
010900* INPUT  - ESTATISTICA POR CANAL (U5/U6), ORDENADA DESC. POR SCORE        
011000 FD  CHANIN.                                                              
011100 COPY "#BOOKCHAN".                                                        
011200*-----------------------------------------------------------------        
011300* INPUT  - ESTATISTICA POR VENDEDOR (U7), ORDENADA DESC. POR SCORE        
011400 FD  SALEIN.                                                              
011500 COPY "#BOOKSALE".                                                        
011600*-----------------------------------------------------------------        
011700* INPUT  - PARES VENDEDOR/CANAL (U8), ORDENADOS DESC. POR SCORE           
011800 FD  MATCHIN.                                                             
011900 COPY "#BOOKMTCH".                                                        
012000*-----------------------------------------------------------------        
012100* OUTPUT - RELATORIO GERENCIAL IMPRESSO (132 COLUNAS)                     
012200 FD  REPORT.                                                              
012300 01  REG-RELAT                      PIC X(132).                           
012400                                                                          
012500 WORKING-STORAGE                         SECTION.                         
012600*-----------------------------------------------------------------        
012700 01  FILLER                      PIC X(050)    VALUE                      
012800         "* INICIO DA WORKING - LEADRPT *".                               
012900*-----------------------------------------------------------------        
013000 01  FS-CTLIN                    PIC X(002)    VALUE ZEROS.               
013100 01  FS-SCOREIN                  PIC X(002)    VALUE ZEROS.               
013200 01  FS-ALERTIN                  PIC X(002)    VALUE ZEROS.               
013300 01  FS-CHANIN                   PIC X(002)    VALUE ZEROS.               
013400 01  FS-SALEIN                   PIC X(002)    VALUE ZEROS.               
013500 01  FS-MATCHIN                  PIC X(002)    VALUE ZEROS.               
013600 01  FS-REPORT                   PIC X(002)    VALUE ZEROS.               
013700                                                                          
013800*===== LINHA GENERICA DE IMPRESSAO (REF. MODIFICATION) =====              
013900 01  WRK-LINHA                   PIC X(132)    VALUE SPACES.              
014000                                                                          
014100*===== TABELA DE CANAIS PARA EXPANSAO (SCORE >= 70) =====                 
014200 01  WRK-TAB-EXPANSAO.                                                    
014300     05  WRK-EXP-OCR             OCCURS 20 TIMES.                         
014400         10  WRK-EXP-CANAL          PIC X(020).                           
014500         10  WRK-EXP-IMPACTO        PIC 9(003)V99.                        
014600         10  FILLER                 PIC X(008).                           
014700 01  WRK-QT-EXPANSAO         PIC 9(002)    COMP.                          
014800                                                                          
014900*===== TABELA DE CANAIS PARA OTIMIZAR (3 1OS SCORE < 50) =====            
015000 01  WRK-TAB-OTIMIZAR.                                                    
015100     05  WRK-OTM-OCR             OCCURS 3 TIMES.                          
015200         10  WRK-OTM-CANAL          PIC X(020).                           
015300         10  FILLER                 PIC X(008).                           
015400 01  WRK-QT-OTIMIZAR         PIC 9(002)    COMP.                          
015500                                                                          
015600*===== TABELA VENDEDORES COMPARTILHAR EXPERIENCIA (TOP 3) =====           
015700 01  WRK-TAB-EXPERIENCIA.                                                 
015800     05  WRK-EXC-OCR             OCCURS 3 TIMES.                          
015900         10  WRK-EXC-VENDEDOR       PIC X(020).                           
016000         10  FILLER                 PIC X(008).                           
016100 01  WRK-QT-EXPERIENCIA      PIC 9(002)    COMP.                          
016200                                                                          
016300*===== TABELA VENDEDORES P/ TREINAMENTO (3 1OS < 50) =====                
016400 01  WRK-TAB-TREINAR.                                                     
016500     05  WRK-TRN-OCR             OCCURS 3 TIMES.                          
016600         10  WRK-TRN-VENDEDOR       PIC X(020).                           
016700         10  WRK-TRN-NECESSIDADE    PIC X(040).                           
016800         10  WRK-TRN-GANHO          PIC 9(003)V9.                         
016900         10  FILLER                 PIC X(008).                           
017000 01  WRK-QT-TREINAR          PIC 9(002)    COMP.                          
017100                                                                          
017200*===== TABELA DOS 5 MELHORES PARES VEND/CANAL (MATCH) =====               
017300 01  WRK-TAB-MELHORPAR.                                                   
017400     05  WRK-MPR-OCR             OCCURS 5 TIMES.                          
017500         10  WRK-MPR-VENDEDOR       PIC X(020).                           
017600         10  WRK-MPR-CANAL          PIC X(020).                           
017700         10  FILLER                 PIC X(008).                           
017800 01  WRK-QT-MELHORPAR        PIC 9(002)    COMP.                          
017900                                                                          
018000*===== TABELA DO TOP-10 DE LEADS PRIORITARIOS =====                       
018100 01  WRK-TAB-TOP10.                                                       
018200     05  WRK-T10-OCR             OCCURS 10 TIMES.                         
018300         10  WRK-T10-LEAD-ID        PIC X(010).                           
018400         10  WRK-T10-NOME           PIC X(020).                           
018500         10  WRK-T10-CANAL          PIC X(020).                           
018600         10  WRK-T10-GRAU           PIC X(001).                           
018700         10  WRK-T10-RETORNOS       PIC 9(003).                           
018800         10  WRK-T10-SCORE          PIC 9(003).                           
018900         10  WRK-T10-NIVEL          PIC X(012).                           
019000         10  FILLER                 PIC X(008).                           
019100 01  WRK-QT-TOP10            PIC 9(002)    COMP.                          
019200                                                                          
019300*===== ATE 3 DETALHES DE ALERTA POR NIVEL (R/O/Y) =====                   
019400 01  WRK-TAB-ALR-RED.                                                     
019500     05  WRK-ALR-RED-OCR         OCCURS 3 TIMES.                          
019600         10  WRK-ALR-RED-TIPO       PIC X(020).                           
019700         10  WRK-ALR-RED-CONSELHO   PIC X(040).                           
019800 01  WRK-QT-ALR-RED          PIC 9(002)    COMP.                          
019900 01  WRK-TAB-ALR-ORG.                                                     
020000     05  WRK-ALR-ORG-OCR         OCCURS 3 TIMES.                          
020100         10  WRK-ALR-ORG-TIPO       PIC X(020).                           
020200         10  WRK-ALR-ORG-CONSELHO   PIC X(040).                           
020300 01  WRK-QT-ALR-ORG          PIC 9(002)    COMP.                          
020400 01  WRK-TAB-ALR-YEL.                                                     
020500     05  WRK-ALR-YEL-OCR         OCCURS 3 TIMES.                          
020600         10  WRK-ALR-YEL-TIPO       PIC X(020).                           
020700         10  WRK-ALR-YEL-CONSELHO   PIC X(040).                           
020800 01  WRK-QT-ALR-YEL          PIC 9(002)    COMP.                          
020900                                                                          
021000*===== CAMPOS DE TRABALHO - VARRITURA DE CANAIS =====                     
021100 01  WRK-QT-CANAIS           PIC 9(005)    COMP.                          
021200 01  WRK-QT-CANAIS-ALTO      PIC 9(005)    COMP.                          
021300 01  WRK-TOPO-CANAL          PIC X(020)    VALUE "(NENHUM)".              
021400 01  WRK-TOPO-CANAL-PCT      PIC 9(003)V99 VALUE ZEROS.                   
021500 01  WRK-SOMA-RECEITA-TOTAL  PIC S9(011)V99 COMP-3.                       
021600 01  WRK-SOMA-RECEITA-ALTO   PIC S9(011)V99 COMP-3.                       
021700 01  WRK-PCT-RECEITA-ALTO    PIC 9(003)V9  COMP.                          
021800                                                                          
021900*===== CAMPOS DE TRABALHO - VARRITURA DE VENDEDORES =====                 
022000 01  WRK-QT-VENDS-ELEG       PIC 9(005)    COMP.                          
022100 01  WRK-QT-VENDS-ALTO       PIC 9(005)    COMP.                          
022200 01  WRK-TOPO-VENDEDOR       PIC X(020)    VALUE "(NENHUM)".              
022300 01  WRK-TOPO-VEND-PCT       PIC 9(003)V99 VALUE ZEROS.                   
022400 01  WRK-PCT-VENDS-ALTO      PIC 9(003)V9  COMP.                          
022500                                                                          
022600*===== CAMPOS DE TRABALHO - VARRITURA DE PARES =====                      
022700 01  WRK-QT-PARES-LIDOS      PIC 9(005)    COMP.                          
022800                                                                          
022900*===== CONTADORES DE LEADS POR NIVEL DE PRIORIDADE =====                  
023000 01  WRK-QT-LEADS-LIDOS      PIC 9(007)    COMP.                          
023100 01  WRK-QT-URGENTE          PIC 9(007)    COMP.                          
023200 01  WRK-QT-PRIORITARIO      PIC 9(007)    COMP.                          
023300 01  WRK-QT-ROTINA           PIC 9(007)    COMP.                          
023400 01  WRK-QT-BAIXO            PIC 9(007)    COMP.                          
023500                                                                          
023600*===== CONTADORES DE ALERTA GRAVADOS (CONFERENCIA) =====                  
023700 01  WRK-QT-ALERTAS-LIDOS    PIC 9(005)    COMP.                          
023800                                                                          
023900*===== REGISTRO DE CONTROLE, COPIADO PARA A WORKING =====                 
024000 01  WRK-CONTROLE.                                                        
024100     05  WRK-CTL-AS-OF           PIC 9(008).                              
024200     05  WRK-CTL-QT-LEADS        PIC 9(007).                              
024300     05  WRK-CTL-QT-MATRIC       PIC 9(007).                              
024400     05  WRK-CTL-PCT-CONV        PIC 9(003)V99.                           
024500     05  WRK-CTL-RECEITA         PIC S9(009)V99.                          
024600     05  WRK-CTL-MEDIA-RET       PIC 9(003)V9.                            
024700     05  WRK-CTL-DT-1A           PIC 9(008).                              
024800     05  WRK-CTL-DT-ULT          PIC 9(008).                              
024900     05  WRK-CTL-MEDIA-DIA       PIC 9(005)V9.                            
025000     05  WRK-CTL-QT-RED          PIC 9(005).                              
025100     05  WRK-CTL-QT-ORG          PIC 9(005).                              
025200     05  WRK-CTL-QT-YEL          PIC 9(005).                              
025300                                                                          
025400*===== CAMPOS EDITADOS PARA IMPRESSAO =====                               
025500 01  WRK-ED-9-3              PIC ZZ9.                                     
025600 01  WRK-ED-9-5              PIC ZZ,ZZ9.                                  
025700 01  WRK-ED-9-7              PIC ZZZ,ZZ9.                                 
025800 01  WRK-ED-PCT              PIC ZZ9.99.                                  
025900 01  WRK-ED-VALOR            PIC ZZZ,ZZZ,ZZ9.99-.                         
026000                                                                          
026100*===== STATUS DE ARQUIVO - 1O. E 2O. DIGITOS =====                        
026200 01  FS-CTLIN-R REDEFINES FS-CTLIN.                                       
026300     05  FS-CTLIN-1A-POS         PIC X(001).                              
026400     05  FS-CTLIN-2A-POS         PIC X(001).                              
026500 01  FS-SCOREIN-R REDEFINES FS-SCOREIN.                                   
026600     05  FS-SCOREIN-1A-POS       PIC X(001).                              
026700     05  FS-SCOREIN-2A-POS       PIC X(001).                              
026800 01  FS-ALERTIN-R REDEFINES FS-ALERTIN.                                   
026900     05  FS-ALERTIN-1A-POS       PIC X(001).                              
027000     05  FS-ALERTIN-2A-POS       PIC X(001).                              
027100 01  FS-CHANIN-R REDEFINES FS-CHANIN.                                     
027200     05  FS-CHANIN-1A-POS        PIC X(001).                              
027300     05  FS-CHANIN-2A-POS        PIC X(001).                              
027400 01  FS-SALEIN-R REDEFINES FS-SALEIN.                                     
027500     05  FS-SALEIN-1A-POS        PIC X(001).                              
027600     05  FS-SALEIN-2A-POS        PIC X(001).                              
027700 01  FS-MATCHIN-R REDEFINES FS-MATCHIN.                                   
027800     05  FS-MATCHIN-1A-POS       PIC X(001).                              
027900     05  FS-MATCHIN-2A-POS       PIC X(001).                              
028000                                                                          
028100 77  WRK-SUB                 PIC 9(002)    COMP.                          
028200                                                                          
028300*===== AREA PADRAO DE MENSAGENS DE ERRO DO SHOP =====                     
028400 COPY "#BOOKERRO".                                                        
028450*===== AREA DE COMUNICACAO COM O MODULO DE LOG (VIDE MODULOS) =====       
028460 01  WRK-MODULO                  PIC X(008)    VALUE "LOGS".              
028470 01  WRK-MSG-ERROS               PIC X(040)    VALUE SPACES.              
028500                                                                          
028600*=================================================================        
028700 PROCEDURE                               DIVISION.                        
028800*=================================================================        
028900*-----------------------------------------------------------------        
029000 0000-PRINCIPAL                          SECTION.                         
029100*-----------------------------------------------------------------        
029200                                                                          
029300     PERFORM 0100-ABRIR-ARQUIVOS THRU                             LRP300  
029350         0100-ABRIR-ARQUIVOS-FIM.                                         
029400     PERFORM 0110-LER-CONTROLE.                                           
029500     PERFORM 0200-IMP-CABECALHO.                                          
029600     PERFORM 0300-PROCESSAR-CANAIS.                                       
029700     PERFORM 0400-PROCESSAR-VENDEDORES.                                   
029800     PERFORM 0500-PROCESSAR-PARES.                                        
029900     PERFORM 0600-PROCESSAR-SCOREDOS.                                     
030000     PERFORM 0700-PROCESSAR-ALERTAS.                                      
030100     PERFORM 0800-IMP-RESUMO.                                             
030200     PERFORM 0810-IMP-INSIGHTS.                                           
030300     PERFORM 0820-IMP-NIVEIS.                                             
030400     PERFORM 0830-IMP-ALERTAS.                                            
030500     PERFORM 0840-IMP-RECOMENDACOES.                                      
030600     PERFORM 0850-IMP-TOP10.                                              
030700     PERFORM 0860-IMP-RODAPE.                                             
030800     PERFORM 0900-FECHAR-ARQUIVOS.                                        
030900     STOP RUN.                                                            
031000                                                                          
031100 0000-PRINCIPAL-FIM.                     EXIT.                            
031200*-----------------------------------------------------------------        
031300 0100-ABRIR-ARQUIVOS.                                             LRP310  
031400*-----------------------------------------------------------------        
031500                                                                          
031600     OPEN INPUT  CTLIN.                                                   
031700     IF FS-CTLIN-1A-POS NOT EQUAL "0"                                     
031800         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO                  
031900         MOVE "0100-CTLIN"        TO WRK-AREA-ERRO                        
032000         PERFORM 9999-TRATA-ERRO                                          
032050         GO TO 0100-ABRIR-ARQUIVOS-FIM                            LRP320  
032100     END-IF.                                                              
032200     OPEN INPUT  SCOREIN.                                                 
032300     IF FS-SCOREIN-1A-POS NOT EQUAL "0"                                   
032400         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO                  
032500         MOVE "0100-SCOREIN"      TO WRK-AREA-ERRO                        
032600         PERFORM 9999-TRATA-ERRO                                          
032650         GO TO 0100-ABRIR-ARQUIVOS-FIM                            LRP330  
032700     END-IF.                                                              
032800     OPEN INPUT  ALERTIN.                                                 
032900     IF FS-ALERTIN-1A-POS NOT EQUAL "0"                                   
033000         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO                  
033100         MOVE "0100-ALERTIN"      TO WRK-AREA-ERRO                        
033200         PERFORM 9999-TRATA-ERRO                                          
033250         GO TO 0100-ABRIR-ARQUIVOS-FIM                            LRP340  
033300     END-IF.                                                              
033400 0101-ABRIR-SAIDA.                                                LRP350  
033450     OPEN INPUT  CHANIN.                                                  
033500     IF FS-CHANIN-1A-POS NOT EQUAL "0"                                    
033600         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO                  
033700         MOVE "0100-CHANIN"       TO WRK-AREA-ERRO                        
033800         PERFORM 9999-TRATA-ERRO                                          
033850         GO TO 0100-ABRIR-ARQUIVOS-FIM                            LRP360  
033900     END-IF.                                                              
034000     OPEN INPUT  SALEIN.                                                  
034100     IF FS-SALEIN-1A-POS NOT EQUAL "0"                                    
034200         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO                  
034300         MOVE "0100-SALEIN"       TO WRK-AREA-ERRO                        
034400         PERFORM 9999-TRATA-ERRO                                          
034450         GO TO 0100-ABRIR-ARQUIVOS-FIM                            LRP370  
034500     END-IF.                                                              
034600     OPEN INPUT  MATCHIN.                                                 
034700     IF FS-MATCHIN-1A-POS NOT EQUAL "0"                                   
034800         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO                  
034900         MOVE "0100-MATCHIN"      TO WRK-AREA-ERRO                        
035000         PERFORM 9999-TRATA-ERRO                                          
035050         GO TO 0100-ABRIR-ARQUIVOS-FIM                            LRP380  
035100     END-IF.                                                              
035200     OPEN OUTPUT REPORT.                                                  
035300     IF FS-REPORT NOT EQUAL "00"                                          
035400         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO                  
035500         MOVE "0100-REPORT"       TO WRK-AREA-ERRO                        
035600         PERFORM 9999-TRATA-ERRO                                          
035650         GO TO 0100-ABRIR-ARQUIVOS-FIM                            LRP390  
035700     END-IF.                                                              
035800                                                                          
035900 0100-ABRIR-ARQUIVOS-FIM.                EXIT.                            
036000*-----------------------------------------------------------------        
036100 0110-LER-CONTROLE                       SECTION.                         
036200* LE O UNICO REGISTRO DE CONTROLE GRAVADO PELO LEADPREP E GUARDA          
036300* OS TOTAIS (U2) NA WORKING PARA USO NO CABECALHO E NO RESUMO.            
036400*-----------------------------------------------------------------        
036500                                                                          
036600     READ CTLIN INTO WRK-CONTROLE.                                        
036700     IF FS-CTLIN NOT EQUAL "00"                                           
036800         MOVE WRK-ERRO-LEITURA     TO WRK-DESCRICAO-ERRO                  
036900         MOVE "0110-CTLIN"        TO WRK-AREA-ERRO                        
037000         PERFORM 9999-TRATA-ERRO                                          
037100     END-IF.                                                              
037200                                                                          
037300 0110-LER-CONTROLE-FIM.                  EXIT.                            
037400*-----------------------------------------------------------------        
037500 0200-IMP-CABECALHO                      SECTION.                         
037600* SECAO 1 DO RELATORIO - TITULO, DATA BASE E PERIODO ANALISADO            
037700* (1A. CONSULTA ATE A ULTIMA CONSULTA DO LOTE).                           
037800*-----------------------------------------------------------------        
037900                                                                          
038000     MOVE SPACES TO WRK-LINHA.                                            
038100     MOVE "FOURSYS EDUCACIONAL - SLAS" TO WRK-LINHA(1:28).                
038200     MOVE "RELATORIO GERENCIAL DE LEADS" TO WRK-LINHA(45:29).             
038300     PERFORM 0870-GRAVAR-LINHA.                                           
038400     MOVE SPACES TO WRK-LINHA.                                            
038500     MOVE "DATA BASE (AS-OF):" TO WRK-LINHA(1:19).                        
038600     MOVE WRK-CTL-AS-OF TO WRK-LINHA(21:8).                               
038700     MOVE "PERIODO ANALISADO:" TO WRK-LINHA(45:19).                       
038800     MOVE WRK-CTL-DT-1A TO WRK-LINHA(65:8).                               
038900     MOVE "A" TO WRK-LINHA(74:1).                                         
039000     MOVE WRK-CTL-DT-ULT TO WRK-LINHA(76:8).                              
039100     PERFORM 0870-GRAVAR-LINHA.                                           
039200     MOVE SPACES TO WRK-LINHA.                                            
039300     PERFORM 0870-GRAVAR-LINHA.                                           
039400                                                                          
039500 0200-IMP-CABECALHO-FIM.                 EXIT.                            
039600*-----------------------------------------------------------------        
039700 0300-PROCESSAR-CANAIS                   SECTION.                         
039800* VARRE O RANKING DE CANAIS (U5/U6) JA ORDENADO DESC. POR SCORE.          
039900* O 1O. REGISTRO E O CANAL DE TOPO DO RESUMO (U10). ACUMULA OS            
040000* TOTAIS DE CANAIS E DE RECEITA NA FAIXA ALTA (SCORE >= 70) PARA          
040100* A ESTRATEGIA DE REALOCACAO DE VERBA (U9), E MONTA AS LISTAS DE          
040200* CANAIS PARA EXPANDIR (SCORE >= 70) E PARA OTIMIZAR (3 PRIMEIROS         
040300* COM SCORE < 50).                                                        
040400*-----------------------------------------------------------------        
040500                                                                          
040600     MOVE ZEROS  TO WRK-QT-CANAIS WRK-QT-CANAIS-ALTO                      
040700         WRK-QT-EXPANSAO WRK-QT-OTIMIZAR.                                 
040800     MOVE ZEROS  TO WRK-SOMA-RECEITA-TOTAL WRK-SOMA-RECEITA-ALTO.         
040900     READ CHANIN.                                                         
041000     PERFORM 0301-PROCESSAR-CANAL-UM                                      
041100         UNTIL FS-CHANIN NOT EQUAL "00".                                  
041200                                                                          
041300 0300-PROCESSAR-CANAIS-FIM.              EXIT.                            
041400*-----------------------------------------------------------------        
041500 0301-PROCESSAR-CANAL-UM                 SECTION.                         
041600*-----------------------------------------------------------------        
041700                                                                          
041800     ADD 1 TO WRK-QT-CANAIS.                                              
041900     ADD REG-CANAL-RECEITA TO WRK-SOMA-RECEITA-TOTAL.                     
042000     IF WRK-QT-CANAIS EQUAL 1                                             
042100         MOVE REG-CANAL-NOME       TO WRK-TOPO-CANAL                      
042200         MOVE REG-CANAL-PCT-CONVERSAO TO WRK-TOPO-CANAL-PCT               
042300     END-IF.                                                              
042400     IF REG-CANAL-SCORE GREATER OR EQUAL 70                               
042500         ADD 1 TO WRK-QT-CANAIS-ALTO                                      
042600         ADD REG-CANAL-RECEITA TO WRK-SOMA-RECEITA-ALTO                   
042700         IF WRK-QT-EXPANSAO LESS THAN 20                                  
042800             ADD 1 TO WRK-QT-EXPANSAO                                     
042900             MOVE REG-CANAL-NOME       TO                                 
043000                 WRK-EXP-CANAL(WRK-QT-EXPANSAO)                           
043100             COMPUTE WRK-EXP-IMPACTO(WRK-QT-EXPANSAO) ROUNDED =           
043200                 REG-CANAL-PCT-CONVERSAO * 0.1                            
043300         END-IF                                                           
043400     ELSE                                                                 
043500         IF REG-CANAL-SCORE LESS THAN 50 AND                              
043600             WRK-QT-OTIMIZAR LESS THAN 3                                  
043700             ADD 1 TO WRK-QT-OTIMIZAR                                     
043800             MOVE REG-CANAL-NOME       TO                                 
043900                 WRK-OTM-CANAL(WRK-QT-OTIMIZAR)                           
044000         END-IF                                                           
044100     END-IF.                                                              
044200     READ CHANIN.                                                         
044300                                                                          
044400 0301-PROCESSAR-CANAL-UM-FIM.            EXIT.                            
044500*-----------------------------------------------------------------        
044600 0400-PROCESSAR-VENDEDORES               SECTION.                         
044700* VARRE O RANKING DE VENDEDORES (U7) JA ORDENADO DESC. POR SCORE.         
044800* O 1O. REGISTRO E O VENDEDOR DE TOPO DO RESUMO (U10). CONTA OS           
044900* VENDEDORES ELEGIVEIS E OS DE SCORE ALTO (>= 70) PARA O INSIGHT          
045000* DE EQUIPE, MONTA A LISTA DOS 3 PRIMEIROS PARA COMPARTILHAR              
045100* EXPERIENCIA E A LISTA DOS 3 PRIMEIROS COM SCORE < 50 PARA               
045200* TREINAMENTO (COM AS NECESSIDADES DE TREINAMENTO - CHAMADO 6050).        
045300*-----------------------------------------------------------------        
045400                                                                          
045500     MOVE ZEROS  TO WRK-QT-VENDS-ELEG WRK-QT-VENDS-ALTO                   
045600         WRK-QT-EXPERIENCIA WRK-QT-TREINAR.                               
045700     READ SALEIN.                                                         
045800     PERFORM 0401-PROCESSAR-VEND-UM                                       
045900         UNTIL FS-SALEIN NOT EQUAL "00".                                  
046000                                                                          
046100 0400-PROCESSAR-VENDEDORES-FIM.          EXIT.                            
046200*-----------------------------------------------------------------        
046300 0401-PROCESSAR-VEND-UM                  SECTION.                         
046400*-----------------------------------------------------------------        
046500                                                                          
046600     ADD 1 TO WRK-QT-VENDS-ELEG.                                          
046700     IF WRK-QT-VENDS-ELEG EQUAL 1                                         
046800         MOVE REG-VEND-NOME        TO WRK-TOPO-VENDEDOR                   
046900         MOVE REG-VEND-PCT-CONVERSAO TO WRK-TOPO-VEND-PCT                 
047000     END-IF.                                                              
047100     IF REG-VEND-SCORE GREATER OR EQUAL 70                                
047200         ADD 1 TO WRK-QT-VENDS-ALTO                                       
047300     END-IF.                                                              
047400     IF WRK-QT-EXPERIENCIA LESS THAN 3                                    
047500         ADD 1 TO WRK-QT-EXPERIENCIA                                      
047600         MOVE REG-VEND-NOME        TO                                     
047700             WRK-EXC-VENDEDOR(WRK-QT-EXPERIENCIA)                         
047800     END-IF.                                                              
047900     IF REG-VEND-SCORE LESS THAN 50 AND WRK-QT-TREINAR LESS THAN 3        
048000         ADD 1 TO WRK-QT-TREINAR                                          
048100         MOVE REG-VEND-NOME        TO                                     
048200             WRK-TRN-VENDEDOR(WRK-QT-TREINAR)                             
048300         COMPUTE WRK-TRN-GANHO(WRK-QT-TREINAR) ROUNDED =                  
048400             REG-VEND-PCT-CONVERSAO * 1.5                                 
048500         PERFORM 0402-MONTAR-NECESSIDADE                                  
048600     END-IF.                                                              
048700     READ SALEIN.                                                         
048800                                                                          
048900 0401-PROCESSAR-VEND-UM-FIM.             EXIT.                            
049000*-----------------------------------------------------------------        
049100 0402-MONTAR-NECESSIDADE                 SECTION.                         
049200* MONTA O TEXTO DE NECESSIDADES DE TREINAMENTO DO VENDEDOR DA             
049300* LINHA CORRENTE DA TABELA, SEGUNDO AS 3 REGRAS DO CHAMADO 6050.          
049400*-----------------------------------------------------------------        
049500                                                                          
049600     MOVE SPACES TO WRK-TRN-NECESSIDADE(WRK-QT-TREINAR).                  
049700     MOVE 1 TO WRK-SUB.                                                   
049800     IF REG-VEND-PCT-CONVERSAO LESS THAN 1.0                              
049900         STRING "CONVERSION-SKILLS " DELIMITED BY SIZE                    
050000             INTO WRK-TRN-NECESSIDADE(WRK-QT-TREINAR)                     
050100             WITH POINTER WRK-SUB                                         
050200     END-IF.                                                              
050300     IF REG-VEND-EFIC-RETORNO LESS THAN 50.00                             
050400         STRING "TIME-MANAGEMENT " DELIMITED BY SIZE                      
050500             INTO WRK-TRN-NECESSIDADE(WRK-QT-TREINAR)                     
050600             WITH POINTER WRK-SUB                                         
050700     END-IF.                                                              
050800     IF REG-VEND-EFIC-CHAMADA LESS THAN 60.00                             
050900         STRING "COMMUNICATION" DELIMITED BY SIZE                         
051000             INTO WRK-TRN-NECESSIDADE(WRK-QT-TREINAR)                     
051100             WITH POINTER WRK-SUB                                         
051200     END-IF.                                                              
051300                                                                          
051400 0402-MONTAR-NECESSIDADE-FIM.            EXIT.                            
051500*-----------------------------------------------------------------        
051600 0500-PROCESSAR-PARES                    SECTION.                         
051700* VARRE OS PARES VENDEDOR/CANAL (U8) JA ORDENADOS DESC. POR               
051800* SCORE, GUARDANDO OS 5 PRIMEIROS COMO MELHOR COMBINACAO PARA A           
051900* ALOCACAO DE RECURSOS (U9).                                              
052000*-----------------------------------------------------------------        
052100                                                                          
052200     MOVE ZEROS  TO WRK-QT-PARES-LIDOS WRK-QT-MELHORPAR.                  
052300     READ MATCHIN.                                                        
052400     PERFORM 0501-PROCESSAR-PAR-UM                                        
052500         UNTIL FS-MATCHIN NOT EQUAL "00".                                 
052600                                                                          
052700 0500-PROCESSAR-PARES-FIM.               EXIT.                            
052800*-----------------------------------------------------------------        
052900 0501-PROCESSAR-PAR-UM                   SECTION.                         
053000*-----------------------------------------------------------------        
053100                                                                          
053200     ADD 1 TO WRK-QT-PARES-LIDOS.                                         
053300     IF WRK-QT-MELHORPAR LESS THAN 5                                      
053400         ADD 1 TO WRK-QT-MELHORPAR                                        
053500         MOVE REG-MATCH-VENDEDOR   TO                                     
053600             WRK-MPR-VENDEDOR(WRK-QT-MELHORPAR)                           
053700         MOVE REG-MATCH-CANAL      TO                                     
053800             WRK-MPR-CANAL(WRK-QT-MELHORPAR)                              
053900     END-IF.                                                              
054000     READ MATCHIN.                                                        
054100                                                                          
054200 0501-PROCESSAR-PAR-UM-FIM.              EXIT.                            
054300*-----------------------------------------------------------------        
054400 0600-PROCESSAR-SCOREDOS                 SECTION.                         
054500* VARRE O LOTE PONTUADO E ORDENADO PELO LEADSORT (SCORED-OUT).            
054600* OS 10 PRIMEIROS REGISTROS FORMAM O TOP-10 DE LEADS PRIORITARIOS         
054700* (U11). O TOTAL DE LEADS POR NIVEL DE PRIORIDADE (U3) E CONTADO          
054800* EM TODO O ARQUIVO PARA O CONTROLE DA SECAO 4 DO RELATORIO.              
054900*-----------------------------------------------------------------        
055000                                                                          
055100     MOVE ZEROS  TO WRK-QT-LEADS-LIDOS WRK-QT-TOP10.                      
055200     MOVE ZEROS  TO WRK-QT-URGENTE WRK-QT-PRIORITARIO                     
055300         WRK-QT-ROTINA WRK-QT-BAIXO.                                      
055400     READ SCOREIN.                                                        
055500     PERFORM 0601-PROCESSAR-SCORE-UM                                      
055600         UNTIL FS-SCOREIN NOT EQUAL "00".                                 
055700                                                                          
055800 0600-PROCESSAR-SCOREDOS-FIM.            EXIT.                            
055900*-----------------------------------------------------------------        
056000 0601-PROCESSAR-SCORE-UM                 SECTION.                         
056100*-----------------------------------------------------------------        
056200                                                                          
056300     ADD 1 TO WRK-QT-LEADS-LIDOS.                                         
056400     IF REG-NIVEL-URGENTE                                                 
056500         ADD 1 TO WRK-QT-URGENTE                                          
056600     ELSE                                                                 
056700         IF REG-NIVEL-PRIORITY                                            
056800             ADD 1 TO WRK-QT-PRIORITARIO                                  
056900         ELSE                                                             
057000             IF REG-NIVEL-ROUTINE                                         
057100                 ADD 1 TO WRK-QT-ROTINA                                   
057200             ELSE                                                         
057300                 ADD 1 TO WRK-QT-BAIXO                                    
057400             END-IF                                                       
057500         END-IF                                                           
057600     END-IF.                                                              
057700     IF WRK-QT-TOP10 LESS THAN 10                                         
057800         ADD 1 TO WRK-QT-TOP10                                            
057900         MOVE REG-LEAD-ID          TO                                     
058000             WRK-T10-LEAD-ID(WRK-QT-TOP10)                                
058100         MOVE REG-NOME-ALUNO       TO                                     
058200             WRK-T10-NOME(WRK-QT-TOP10)                                   
058300         MOVE REG-CANAL-ORIGEM     TO                                     
058400             WRK-T10-CANAL(WRK-QT-TOP10)                                  
058500         MOVE REG-GRAU-CLIENTE     TO                                     
058600             WRK-T10-GRAU(WRK-QT-TOP10)                                   
058700         MOVE REG-QTD-RETORNOS     TO                                     
058800             WRK-T10-RETORNOS(WRK-QT-TOP10)                               
058900         MOVE REG-SCORE-PRIORIDADE TO                                     
059000             WRK-T10-SCORE(WRK-QT-TOP10)                                  
059100         MOVE REG-NIVEL-PRIORIDADE TO                                     
059200             WRK-T10-NIVEL(WRK-QT-TOP10)                                  
059300     END-IF.                                                              
059400     READ SCOREIN.                                                        
059500                                                                          
059600 0601-PROCESSAR-SCORE-UM-FIM.            EXIT.                            
059700*-----------------------------------------------------------------        
059800 0700-PROCESSAR-ALERTAS                  SECTION.                         
059900* VARRE O ARQUIVO DE ALERTAS (JA GRAVADO PELO LEADPREP NA ORDEM           
060000* RED/ORANGE/YELLOW) E GUARDA ATE 3 LINHAS DE DETALHE POR NIVEL           
060100* (TIPO + CONSELHO) PARA A SECAO 5 DO RELATORIO. AS CONTAGENS             
060200* POR NIVEL JA VEM PRONTAS NO REGISTRO DE CONTROLE (#BOOKCTL).            
060300*-----------------------------------------------------------------        
060400                                                                          
060500     MOVE ZEROS  TO WRK-QT-ALR-RED WRK-QT-ALR-ORG WRK-QT-ALR-YEL.         
060600     MOVE ZEROS  TO WRK-QT-ALERTAS-LIDOS.                                 
060700     READ ALERTIN.                                                        
060800     PERFORM 0701-PROCESSAR-ALERTA-UM                                     
060900         UNTIL FS-ALERTIN NOT EQUAL "00".                                 
061000                                                                          
061100 0700-PROCESSAR-ALERTAS-FIM.             EXIT.                            
061200*-----------------------------------------------------------------        
061300 0701-PROCESSAR-ALERTA-UM                SECTION.                         
061400*-----------------------------------------------------------------        
061500                                                                          
061600     ADD 1 TO WRK-QT-ALERTAS-LIDOS.                                       
061700     IF REG-NIVEL-RED AND WRK-QT-ALR-RED LESS THAN 3                      
061800         ADD 1 TO WRK-QT-ALR-RED                                          
061900         MOVE REG-ALERTA-TIPO      TO                                     
062000             WRK-ALR-RED-TIPO(WRK-QT-ALR-RED)                             
062100         MOVE REG-ALERTA-CONSELHO  TO                                     
062200             WRK-ALR-RED-CONSELHO(WRK-QT-ALR-RED)                         
062300     END-IF.                                                              
062400     IF REG-NIVEL-ORANGE AND WRK-QT-ALR-ORG LESS THAN 3                   
062500         ADD 1 TO WRK-QT-ALR-ORG                                          
062600         MOVE REG-ALERTA-TIPO      TO                                     
062700             WRK-ALR-ORG-TIPO(WRK-QT-ALR-ORG)                             
062800         MOVE REG-ALERTA-CONSELHO  TO                                     
062900             WRK-ALR-ORG-CONSELHO(WRK-QT-ALR-ORG)                         
063000     END-IF.                                                              
063100     IF REG-NIVEL-YELLOW AND WRK-QT-ALR-YEL LESS THAN 3                   
063200         ADD 1 TO WRK-QT-ALR-YEL                                          
063300         MOVE REG-ALERTA-TIPO      TO                                     
063400             WRK-ALR-YEL-TIPO(WRK-QT-ALR-YEL)                             
063500         MOVE REG-ALERTA-CONSELHO  TO                                     
063600             WRK-ALR-YEL-CONSELHO(WRK-QT-ALR-YEL)                         
063700     END-IF.                                                              
063800     READ ALERTIN.                                                        
063900                                                                          
064000 0701-PROCESSAR-ALERTA-UM-FIM.           EXIT.                            
064100*-----------------------------------------------------------------        
064200 0800-IMP-RESUMO                         SECTION.                         
064300* SECAO 2 DO RELATORIO - RESUMO GERAL (U2/U10): TOTAL DE LEADS,           
064400* MATRICULAS, PERCENTUAL DE CONVERSAO, RECEITA, MEDIA DIARIA DE           
064500* LEADS, MELHOR CANAL E MELHOR VENDEDOR.                                  
064600*-----------------------------------------------------------------        
064700                                                                          
064800     MOVE SPACES TO WRK-LINHA.                                            
064900     MOVE "RESUMO GERAL" TO WRK-LINHA(1:14).                              
065000     PERFORM 0870-GRAVAR-LINHA.                                           
065100     MOVE SPACES TO WRK-LINHA.                                            
065200     MOVE "TOTAL DE LEADS.......:" TO WRK-LINHA(1:24).                    
065300     MOVE WRK-CTL-QT-LEADS TO WRK-ED-9-7.                                 
065400     MOVE WRK-ED-9-7 TO WRK-LINHA(25:7).                                  
065500     MOVE "MATRICULAS...:" TO WRK-LINHA(40:15).                           
065600     MOVE WRK-CTL-QT-MATRIC TO WRK-ED-9-7.                                
065700     MOVE WRK-ED-9-7 TO WRK-LINHA(56:7).                                  
065800     PERFORM 0870-GRAVAR-LINHA.                                           
065900     MOVE SPACES TO WRK-LINHA.                                            
066000     MOVE "PCT. DE CONVERSAO....:" TO WRK-LINHA(1:24).                    
066100     MOVE WRK-CTL-PCT-CONV TO WRK-ED-PCT.                                 
066200     MOVE WRK-ED-PCT TO WRK-LINHA(25:6).                                  
066300     MOVE "RECEITA......:" TO WRK-LINHA(40:15).                           
066400     MOVE WRK-CTL-RECEITA TO WRK-ED-VALOR.                                
066500     MOVE WRK-ED-VALOR TO WRK-LINHA(56:15).                               
066600     PERFORM 0870-GRAVAR-LINHA.                                           
066700     MOVE SPACES TO WRK-LINHA.                                            
066800     MOVE "MEDIA DIARIA DE LEADS.:" TO WRK-LINHA(1:24).                   
066900     MOVE WRK-CTL-MEDIA-DIA TO WRK-LINHA(25:7).                           
067000     PERFORM 0870-GRAVAR-LINHA.                                           
067100     MOVE SPACES TO WRK-LINHA.                                            
067200     MOVE "MELHOR CANAL.....:" TO WRK-LINHA(1:19).                        
067300     MOVE WRK-TOPO-CANAL TO WRK-LINHA(21:20).                             
067400     MOVE WRK-TOPO-CANAL-PCT TO WRK-ED-PCT.                               
067500     MOVE WRK-ED-PCT TO WRK-LINHA(42:6).                                  
067600     MOVE "PCT" TO WRK-LINHA(49:3).                                       
067700     PERFORM 0870-GRAVAR-LINHA.                                           
067800     MOVE SPACES TO WRK-LINHA.                                            
067900     MOVE "MELHOR VENDEDOR..:" TO WRK-LINHA(1:19).                        
068000     MOVE WRK-TOPO-VENDEDOR TO WRK-LINHA(21:20).                          
068100     MOVE WRK-TOPO-VEND-PCT TO WRK-ED-PCT.                                
068200     MOVE WRK-ED-PCT TO WRK-LINHA(42:6).                                  
068300     MOVE "PCT" TO WRK-LINHA(49:3).                                       
068400     PERFORM 0870-GRAVAR-LINHA.                                           
068500     MOVE SPACES TO WRK-LINHA.                                            
068600     PERFORM 0870-GRAVAR-LINHA.                                           
068700                                                                          
068800 0800-IMP-RESUMO-FIM.                    EXIT.                            
068900*-----------------------------------------------------------------        
069000 0810-IMP-INSIGHTS                       SECTION.                         
069100* SECAO 3 DO RELATORIO - INSIGHTS DE DESEMPENHO (U10): FAIXA DE           
069200* CONVERSAO GERAL, QUANTIDADE DE CANAIS DE SCORE ALTO E FATIA DE          
069300* VENDEDORES ELEGIVEIS COM SCORE ALTO (INDICADOR DE EQUIPE).              
069400*-----------------------------------------------------------------        
069500                                                                          
069600     MOVE SPACES TO WRK-LINHA.                                            
069700     MOVE "INSIGHTS" TO WRK-LINHA(1:9).                                   
069800     PERFORM 0870-GRAVAR-LINHA.                                           
069900     IF WRK-CTL-PCT-CONV GREATER THAN 2.0                                 
070000         MOVE "[OK]  CONVERSAO EXCELENTE, ACIMA DE 2 POR CENTO"           
070100             TO WRK-LINHA(1:52)                                           
070200     ELSE                                                                 
070300         IF WRK-CTL-PCT-CONV GREATER THAN 1.0                             
070400             MOVE "[OK]  CONVERSAO BOA, HA ESPACO PARA MELHORAR"          
070500                 TO WRK-LINHA(1:48)                                       
070600         ELSE                                                             
070700             MOVE "[BAD] CONVERSAO BAIXA, PRECISA DE OTIMIZACAO"          
070800                 TO WRK-LINHA(1:48)                                       
070900         END-IF                                                           
071000     END-IF.                                                              
071100     PERFORM 0870-GRAVAR-LINHA.                                           
071200     MOVE SPACES TO WRK-LINHA.                                            
071300     IF WRK-QT-CANAIS-ALTO GREATER OR EQUAL 3                             
071400         MOVE "[OK]  " TO WRK-LINHA(1:6)                                  
071500     ELSE                                                                 
071600         MOVE "[WARN]" TO WRK-LINHA(1:6)                                  
071700     END-IF.                                                              
071800     MOVE "CANAIS DE SCORE ALTO (>=70):" TO WRK-LINHA(8:29).              
071900     MOVE WRK-QT-CANAIS-ALTO TO WRK-ED-9-5.                               
072000     MOVE WRK-ED-9-5 TO WRK-LINHA(38:6).                                  
072100     MOVE "DE" TO WRK-LINHA(45:2).                                        
072200     MOVE WRK-QT-CANAIS TO WRK-ED-9-5.                                    
072300     MOVE WRK-ED-9-5 TO WRK-LINHA(48:6).                                  
072400     PERFORM 0870-GRAVAR-LINHA.                                           
072500     MOVE SPACES TO WRK-LINHA.                                            
072600     IF WRK-QT-VENDS-ELEG GREATER THAN ZEROS                              
072700         COMPUTE WRK-PCT-VENDS-ALTO ROUNDED =                             
072800             (WRK-QT-VENDS-ALTO * 1000) / WRK-QT-VENDS-ELEG / 10          
072900     ELSE                                                                 
073000         MOVE ZEROS TO WRK-PCT-VENDS-ALTO                                 
073100     END-IF.                                                              
073200     IF WRK-PCT-VENDS-ALTO GREATER THAN 30.0                              
073300         MOVE "[OK]  " TO WRK-LINHA(1:6)                                  
073400     ELSE                                                                 
073500         MOVE "[WARN]" TO WRK-LINHA(1:6)                                  
073600     END-IF.                                                              
073700     MOVE "VENDEDORES COM SCORE ALTO (>=70):" TO WRK-LINHA(8:34).         
073800     MOVE WRK-QT-VENDS-ALTO TO WRK-ED-9-5.                                
073900     MOVE WRK-ED-9-5 TO WRK-LINHA(43:6).                                  
074000     MOVE "DE" TO WRK-LINHA(50:2).                                        
074100     MOVE WRK-QT-VENDS-ELEG TO WRK-ED-9-5.                                
074200     MOVE WRK-ED-9-5 TO WRK-LINHA(53:6).                                  
074300     PERFORM 0870-GRAVAR-LINHA.                                           
074400     MOVE SPACES TO WRK-LINHA.                                            
074500     PERFORM 0870-GRAVAR-LINHA.                                           
074600                                                                          
074700 0810-IMP-INSIGHTS-FIM.                  EXIT.                            
074800*-----------------------------------------------------------------        
074900 0820-IMP-NIVEIS                         SECTION.                         
075000* SECAO 4 DO RELATORIO - TOTAL DE LEADS POR NIVEL DE PRIORIDADE           
075100* (URGENTE/PRIORITARIO/ROTINA/BAIXO) E O TOTAL GERAL (CONTROLE).          
075200*-----------------------------------------------------------------        
075300                                                                          
075400     MOVE SPACES TO WRK-LINHA.                                            
075500     MOVE "LEADS POR NIVEL DE PRIORIDADE" TO WRK-LINHA(1:30).             
075600     PERFORM 0870-GRAVAR-LINHA.                                           
075700     MOVE SPACES TO WRK-LINHA.                                            
075800     MOVE "URGENT...:" TO WRK-LINHA(1:11).                                
075900     MOVE WRK-QT-URGENTE TO WRK-ED-9-7.                                   
076000     MOVE WRK-ED-9-7 TO WRK-LINHA(13:7).                                  
076100     MOVE "PRIORITY.:" TO WRK-LINHA(25:11).                               
076200     MOVE WRK-QT-PRIORITARIO TO WRK-ED-9-7.                               
076300     MOVE WRK-ED-9-7 TO WRK-LINHA(37:7).                                  
076400     PERFORM 0870-GRAVAR-LINHA.                                           
076500     MOVE SPACES TO WRK-LINHA.                                            
076600     MOVE "ROUTINE..:" TO WRK-LINHA(1:11).                                
076700     MOVE WRK-QT-ROTINA TO WRK-ED-9-7.                                    
076800     MOVE WRK-ED-9-7 TO WRK-LINHA(13:7).                                  
076900     MOVE "LOW......:" TO WRK-LINHA(25:11).                               
077000     MOVE WRK-QT-BAIXO TO WRK-ED-9-7.                                     
077100     MOVE WRK-ED-9-7 TO WRK-LINHA(37:7).                                  
077200     PERFORM 0870-GRAVAR-LINHA.                                           
077300     MOVE SPACES TO WRK-LINHA.                                            
077400     MOVE "TOTAL DE LEADS CONTROLADOS:" TO WRK-LINHA(1:28).               
077500     MOVE WRK-QT-LEADS-LIDOS TO WRK-ED-9-7.                               
077600     MOVE WRK-ED-9-7 TO WRK-LINHA(30:7).                                  
077700     PERFORM 0870-GRAVAR-LINHA.                                           
077800     MOVE SPACES TO WRK-LINHA.                                            
077900     PERFORM 0870-GRAVAR-LINHA.                                           
078000                                                                          
078100 0820-IMP-NIVEIS-FIM.                    EXIT.                            
078200*-----------------------------------------------------------------        
078300 0830-IMP-ALERTAS                        SECTION.                         
078400* SECAO 5 DO RELATORIO - RESUMO DE ALERTAS DE ANOMALIA (U4) POR           
078500* NIVEL, COM ATE 3 LINHAS DE DETALHE (TIPO + CONSELHO) POR NIVEL.         
078600*-----------------------------------------------------------------        
078700                                                                          
078800     MOVE SPACES TO WRK-LINHA.                                            
078900     MOVE "RESUMO DE ALERTAS" TO WRK-LINHA(1:18).                         
079000     PERFORM 0870-GRAVAR-LINHA.                                           
079100     MOVE SPACES TO WRK-LINHA.                                            
079200     MOVE "RED....:" TO WRK-LINHA(1:9).                                   
079300     MOVE WRK-CTL-QT-RED TO WRK-ED-9-5.                                   
079400     MOVE WRK-ED-9-5 TO WRK-LINHA(11:6).                                  
079500     MOVE "ORANGE.:" TO WRK-LINHA(20:9).                                  
079600     MOVE WRK-CTL-QT-ORG TO WRK-ED-9-5.                                   
079700     MOVE WRK-ED-9-5 TO WRK-LINHA(30:6).                                  
079800     MOVE "YELLOW.:" TO WRK-LINHA(39:9).                                  
079900     MOVE WRK-CTL-QT-YEL TO WRK-ED-9-5.                                   
080000     MOVE WRK-ED-9-5 TO WRK-LINHA(49:6).                                  
080100     PERFORM 0870-GRAVAR-LINHA.                                           
080200     PERFORM 0831-IMP-ALR-RED                                             
080300         VARYING WRK-SUB FROM 1 BY 1                                      
080400             UNTIL WRK-SUB > WRK-QT-ALR-RED.                              
080500     PERFORM 0832-IMP-ALR-ORG                                             
080600         VARYING WRK-SUB FROM 1 BY 1                                      
080700             UNTIL WRK-SUB > WRK-QT-ALR-ORG.                              
080800     PERFORM 0833-IMP-ALR-YEL                                             
080900         VARYING WRK-SUB FROM 1 BY 1                                      
081000             UNTIL WRK-SUB > WRK-QT-ALR-YEL.                              
081100     MOVE SPACES TO WRK-LINHA.                                            
081200     PERFORM 0870-GRAVAR-LINHA.                                           
081300                                                                          
081400 0830-IMP-ALERTAS-FIM.                   EXIT.                            
081500*-----------------------------------------------------------------        
081600 0831-IMP-ALR-RED                        SECTION.                         
081700*-----------------------------------------------------------------        
081800                                                                          
081900     MOVE SPACES TO WRK-LINHA.                                            
082000     MOVE "  RED    -" TO WRK-LINHA(1:10).                                
082100     MOVE WRK-ALR-RED-TIPO(WRK-SUB) TO WRK-LINHA(12:20).                  
082200     MOVE WRK-ALR-RED-CONSELHO(WRK-SUB) TO WRK-LINHA(34:40).              
082300     PERFORM 0870-GRAVAR-LINHA.                                           
082400                                                                          
082500 0831-IMP-ALR-RED-FIM.                   EXIT.                            
082600*-----------------------------------------------------------------        
082700 0832-IMP-ALR-ORG                        SECTION.                         
082800*-----------------------------------------------------------------        
082900                                                                          
083000     MOVE SPACES TO WRK-LINHA.                                            
083100     MOVE "  ORANGE -" TO WRK-LINHA(1:10).                                
083200     MOVE WRK-ALR-ORG-TIPO(WRK-SUB) TO WRK-LINHA(12:20).                  
083300     MOVE WRK-ALR-ORG-CONSELHO(WRK-SUB) TO WRK-LINHA(34:40).              
083400     PERFORM 0870-GRAVAR-LINHA.                                           
083500                                                                          
083600 0832-IMP-ALR-ORG-FIM.                   EXIT.                            
083700*-----------------------------------------------------------------        
083800 0833-IMP-ALR-YEL                        SECTION.                         
083900*-----------------------------------------------------------------        
084000                                                                          
084100     MOVE SPACES TO WRK-LINHA.                                            
084200     MOVE "  YELLOW -" TO WRK-LINHA(1:10).                                
084300     MOVE WRK-ALR-YEL-TIPO(WRK-SUB) TO WRK-LINHA(12:20).                  
084400     MOVE WRK-ALR-YEL-CONSELHO(WRK-SUB) TO WRK-LINHA(34:40).              
084500     PERFORM 0870-GRAVAR-LINHA.                                           
084600                                                                          
084700 0833-IMP-ALR-YEL-FIM.                   EXIT.                            
084800*-----------------------------------------------------------------        
084900 0840-IMP-RECOMENDACOES                  SECTION.                         
085000* SECAO 6 DO RELATORIO - RECOMENDACOES (U9), NAS 4 CATEGORIAS:            
085100* CANAIS, VENDEDORES, ALOCACAO DE RECURSOS E ESTRATEGIA GERAL.            
085200*-----------------------------------------------------------------        
085300                                                                          
085400     MOVE SPACES TO WRK-LINHA.                                            
085500     MOVE "RECOMENDACOES" TO WRK-LINHA(1:14).                             
085600     PERFORM 0870-GRAVAR-LINHA.                                           
085700     PERFORM 0841-IMP-EXPANSAO                                            
085800         VARYING WRK-SUB FROM 1 BY 1                                      
085900             UNTIL WRK-SUB > WRK-QT-EXPANSAO.                             
086000     PERFORM 0842-IMP-OTIMIZAR                                            
086100         VARYING WRK-SUB FROM 1 BY 1                                      
086200             UNTIL WRK-SUB > WRK-QT-OTIMIZAR.                             
086300     PERFORM 0843-IMP-EXPERIENCIA                                         
086400         VARYING WRK-SUB FROM 1 BY 1                                      
086500             UNTIL WRK-SUB > WRK-QT-EXPERIENCIA.                          
086600     PERFORM 0844-IMP-TREINAR                                             
086700         VARYING WRK-SUB FROM 1 BY 1                                      
086800             UNTIL WRK-SUB > WRK-QT-TREINAR.                              
086900     PERFORM 0845-IMP-MELHORPAR                                           
087000         VARYING WRK-SUB FROM 1 BY 1                                      
087100             UNTIL WRK-SUB > WRK-QT-MELHORPAR.                            
087200     PERFORM 0846-IMP-ESTRATEGIA.                                         
087300     MOVE SPACES TO WRK-LINHA.                                            
087400     PERFORM 0870-GRAVAR-LINHA.                                           
087500                                                                          
087600 0840-IMP-RECOMENDACOES-FIM.             EXIT.                            
087700*-----------------------------------------------------------------        
087800 0841-IMP-EXPANSAO                       SECTION.                         
087900*-----------------------------------------------------------------        
088000                                                                          
088100     MOVE SPACES TO WRK-LINHA.                                            
088200     MOVE "HIGH   EXPAND   CANAL: " TO WRK-LINHA(1:24).                   
088300     MOVE WRK-EXP-CANAL(WRK-SUB) TO WRK-LINHA(25:20).                     
088400     MOVE "IMPACTO ESPERADO:" TO WRK-LINHA(47:18).                        
088500     MOVE WRK-EXP-IMPACTO(WRK-SUB) TO WRK-ED-PCT.                         
088600     MOVE WRK-ED-PCT TO WRK-LINHA(66:6).                                  
088700     PERFORM 0870-GRAVAR-LINHA.                                           
088800                                                                          
088900 0841-IMP-EXPANSAO-FIM.                  EXIT.                            
089000*-----------------------------------------------------------------        
089100 0842-IMP-OTIMIZAR                       SECTION.                         
089200*-----------------------------------------------------------------        
089300                                                                          
089400     MOVE SPACES TO WRK-LINHA.                                            
089500     MOVE "MEDIUM OPTIMIZE CANAL: " TO WRK-LINHA(1:24).                   
089600     MOVE WRK-OTM-CANAL(WRK-SUB) TO WRK-LINHA(25:20).                     
089700     PERFORM 0870-GRAVAR-LINHA.                                           
089800                                                                          
089900 0842-IMP-OTIMIZAR-FIM.                  EXIT.                            
090000*-----------------------------------------------------------------        
090100 0843-IMP-EXPERIENCIA                    SECTION.                         
090200*-----------------------------------------------------------------        
090300                                                                          
090400     MOVE SPACES TO WRK-LINHA.                                            
090500     MOVE "HIGH   SHARE EXPERIENCE VENDEDOR: " TO WRK-LINHA(1:36).        
090600     MOVE WRK-EXC-VENDEDOR(WRK-SUB) TO WRK-LINHA(37:20).                  
090700     PERFORM 0870-GRAVAR-LINHA.                                           
090800                                                                          
090900 0843-IMP-EXPERIENCIA-FIM.               EXIT.                            
091000*-----------------------------------------------------------------        
091100 0844-IMP-TREINAR                        SECTION.                         
091200*-----------------------------------------------------------------        
091300                                                                          
091400     MOVE SPACES TO WRK-LINHA.                                            
091500     MOVE "MEDIUM TRAINING VENDEDOR: " TO WRK-LINHA(1:27).                
091600     MOVE WRK-TRN-VENDEDOR(WRK-SUB) TO WRK-LINHA(28:20).                  
091700     PERFORM 0870-GRAVAR-LINHA.                                           
091800     MOVE SPACES TO WRK-LINHA.                                            
091900     MOVE "       NECESSIDADES: " TO WRK-LINHA(1:21).                     
092000     MOVE WRK-TRN-NECESSIDADE(WRK-SUB) TO WRK-LINHA(22:40).               
092100     MOVE "GANHO:" TO WRK-LINHA(63:6).                                    
092200     MOVE WRK-TRN-GANHO(WRK-SUB) TO WRK-LINHA(70:5).                      
092300     PERFORM 0870-GRAVAR-LINHA.                                           
092400                                                                          
092500 0844-IMP-TREINAR-FIM.                   EXIT.                            
092600*-----------------------------------------------------------------        
092700 0845-IMP-MELHORPAR                      SECTION.                         
092800*-----------------------------------------------------------------        
092900                                                                          
093000     MOVE SPACES TO WRK-LINHA.                                            
093100     MOVE "HIGH   BEST MATCH VENDEDOR: " TO WRK-LINHA(1:29).              
093200     MOVE WRK-MPR-VENDEDOR(WRK-SUB) TO WRK-LINHA(30:20).                  
093300     MOVE "CANAL: " TO WRK-LINHA(51:7).                                   
093400     MOVE WRK-MPR-CANAL(WRK-SUB) TO WRK-LINHA(58:20).                     
093500     PERFORM 0870-GRAVAR-LINHA.                                           
093600                                                                          
093700 0845-IMP-MELHORPAR-FIM.                 EXIT.                            
093800*-----------------------------------------------------------------        
093900 0846-IMP-ESTRATEGIA                     SECTION.                         
094000* REGRAS GERAIS DE ESTRATEGIA DO NEGOCIO (U9), SOBRE O RESULTADO          
094100* GLOBAL DO LOTE - NAO DEPENDE DE CANAL OU VENDEDOR ESPECIFICO.           
094200*-----------------------------------------------------------------        
094300                                                                          
094400     IF WRK-CTL-PCT-CONV LESS THAN 1.0                                    
094500         MOVE SPACES TO WRK-LINHA                                         
094600         MOVE "HIGH   OVERALL OPTIMIZATION - CONVERSAO BAIXA"             
094700             TO WRK-LINHA(1:48)                                           
094800         PERFORM 0870-GRAVAR-LINHA                                        
094900     END-IF.                                                              
095000     IF WRK-SOMA-RECEITA-TOTAL GREATER THAN ZEROS                         
095100         COMPUTE WRK-PCT-RECEITA-ALTO ROUNDED =                           
095200             (WRK-SOMA-RECEITA-ALTO * 1000)                               
095300             / WRK-SOMA-RECEITA-TOTAL / 10                                
095400     ELSE                                                                 
095500         MOVE ZEROS TO WRK-PCT-RECEITA-ALTO                               
095600     END-IF.                                                              
095700     IF WRK-PCT-RECEITA-ALTO LESS THAN 60.0                               
095800         MOVE SPACES TO WRK-LINHA                                         
095900         MOVE "MEDIUM REALLOCATE RESOURCES - FATIA DE RECEITA"            
096000             TO WRK-LINHA(1:49)                                           
096100         MOVE "DOS CANAIS ALTOS:" TO WRK-LINHA(51:18)                     
096200         MOVE WRK-PCT-RECEITA-ALTO TO WRK-ED-9-3                          
096300         MOVE WRK-ED-9-3 TO WRK-LINHA(70:3)                               
096400         PERFORM 0870-GRAVAR-LINHA                                        
096500     END-IF.                                                              
096600                                                                          
096700 0846-IMP-ESTRATEGIA-FIM.                EXIT.                            
096800*-----------------------------------------------------------------        
096900 0850-IMP-TOP10                          SECTION.                         
097000* SECAO 7 DO RELATORIO - TABELA TOP-10 DE LEADS PRIORITARIOS              
097100* (U11), NA ORDEM EM QUE JA VIERAM ORDENADOS PELO LEADSORT.               
097200*-----------------------------------------------------------------        
097300                                                                          
097400     MOVE SPACES TO WRK-LINHA.                                            
097500     MOVE "TOP-10 LEADS PRIORITARIOS" TO WRK-LINHA(1:26).                 
097600     PERFORM 0870-GRAVAR-LINHA.                                           
097700     MOVE SPACES TO WRK-LINHA.                                            
097800     MOVE "LEAD-ID"      TO WRK-LINHA(1:10).                              
097900     MOVE "NOME"         TO WRK-LINHA(11:20).                             
098000     MOVE "CANAL"        TO WRK-LINHA(31:20).                             
098100     MOVE "GR"           TO WRK-LINHA(51:2).                              
098200     MOVE "RET"          TO WRK-LINHA(54:3).                              
098300     MOVE "SCR"          TO WRK-LINHA(58:3).                              
098400     MOVE "NIVEL"        TO WRK-LINHA(62:12).                             
098500     PERFORM 0870-GRAVAR-LINHA.                                           
098600     PERFORM 0851-IMP-TOP10-UM                                            
098700         VARYING WRK-SUB FROM 1 BY 1                                      
098800             UNTIL WRK-SUB > WRK-QT-TOP10.                                
098900     MOVE SPACES TO WRK-LINHA.                                            
099000     PERFORM 0870-GRAVAR-LINHA.                                           
099100                                                                          
099200 0850-IMP-TOP10-FIM.                     EXIT.                            
099300*-----------------------------------------------------------------        
099400 0851-IMP-TOP10-UM                       SECTION.                         
099500*-----------------------------------------------------------------        
099600                                                                          
099700     MOVE SPACES TO WRK-LINHA.                                            
099800     MOVE WRK-T10-LEAD-ID(WRK-SUB)  TO WRK-LINHA(1:10).                   
099900     MOVE WRK-T10-NOME(WRK-SUB)     TO WRK-LINHA(11:20).                  
100000     MOVE WRK-T10-CANAL(WRK-SUB)    TO WRK-LINHA(31:20).                  
100100     MOVE WRK-T10-GRAU(WRK-SUB)     TO WRK-LINHA(52:1).                   
100200     MOVE WRK-T10-RETORNOS(WRK-SUB) TO WRK-ED-9-3.                        
100300     MOVE WRK-ED-9-3                TO WRK-LINHA(54:3).                   
100400     MOVE WRK-T10-SCORE(WRK-SUB)    TO WRK-ED-9-3.                        
100500     MOVE WRK-ED-9-3                TO WRK-LINHA(58:3).                   
100600     MOVE WRK-T10-NIVEL(WRK-SUB)    TO WRK-LINHA(62:12).                  
100700     PERFORM 0870-GRAVAR-LINHA.                                           
100800                                                                          
100900 0851-IMP-TOP10-UM-FIM.                  EXIT.                            
101000*-----------------------------------------------------------------        
101100 0860-IMP-RODAPE                         SECTION.                         
101200* SECAO FINAL DO RELATORIO - TOTAIS DE CONTROLE DO PROPRIO LOTE           
101300* (QTDE DE REGISTROS LIDOS DE CADA ARQUIVO DE ENTRADA), PARA              
101400* CONFERENCIA DE QUEM RECEBE O RELATORIO NA PONTA.                        
101500*-----------------------------------------------------------------        
101600                                                                          
101700     MOVE SPACES TO WRK-LINHA.                                            
101800     MOVE "TOTAIS DE CONTROLE DO LOTE" TO WRK-LINHA(1:27).                
101900     PERFORM 0870-GRAVAR-LINHA.                                           
102000     MOVE SPACES TO WRK-LINHA.                                            
102100     MOVE "LEADS SCORADOS....:" TO WRK-LINHA(1:20).                       
102200     MOVE WRK-QT-LEADS-LIDOS TO WRK-ED-9-7.                               
102300     MOVE WRK-ED-9-7 TO WRK-LINHA(22:7).                                  
102400     MOVE "ALERTAS GERADOS...:" TO WRK-LINHA(35:20).                      
102500     MOVE WRK-QT-ALERTAS-LIDOS TO WRK-ED-9-5.                             
102600     MOVE WRK-ED-9-5 TO WRK-LINHA(56:6).                                  
102700     PERFORM 0870-GRAVAR-LINHA.                                           
102800     MOVE SPACES TO WRK-LINHA.                                            
102900     MOVE "CANAIS AVALIADOS.:" TO WRK-LINHA(1:19).                        
103000     MOVE WRK-QT-CANAIS TO WRK-ED-9-5.                                    
103100     MOVE WRK-ED-9-5 TO WRK-LINHA(21:6).                                  
103200     MOVE "VENDEDORES AVALIAD:" TO WRK-LINHA(35:20).                      
103300     MOVE WRK-QT-VENDS-ELEG TO WRK-ED-9-5.                                
103400     MOVE WRK-ED-9-5 TO WRK-LINHA(56:6).                                  
103500     PERFORM 0870-GRAVAR-LINHA.                                           
103600     MOVE SPACES TO WRK-LINHA.                                            
103700     MOVE "PARES CANAL/VENDEDOR AVALIADOS...:" TO WRK-LINHA(1:35).        
103800     MOVE WRK-QT-PARES-LIDOS TO WRK-ED-9-5.                               
103900     MOVE WRK-ED-9-5 TO WRK-LINHA(37:6).                                  
104000     PERFORM 0870-GRAVAR-LINHA.                                           
104100     MOVE SPACES TO WRK-LINHA.                                            
104200     MOVE "** FIM DO RELATORIO GERENCIAL DE LEADS - SLAS **"              
104300         TO WRK-LINHA(1:51).                                              
104400     PERFORM 0870-GRAVAR-LINHA.                                           
104500                                                                          
104600 0860-IMP-RODAPE-FIM.                    EXIT.                            
104700*-----------------------------------------------------------------        
104800 0870-GRAVAR-LINHA                       SECTION.                         
104900* ROTINA GENERICA DE GRAVACAO DE LINHA NO #RELATOR - TODAS AS             
105000* SECOES DE IMPRESSAO MONTAM O WRK-LINHA E CHAMAM ESTA ROTINA,            
105100* QUE GRAVA E JA DEIXA O WRK-LINHA LIMPO PARA A PROXIMA LINHA.            
105200*-----------------------------------------------------------------        
105300                                                                          
105400     MOVE WRK-LINHA TO REG-RELAT.                                         
105500     WRITE REG-RELAT AFTER ADVANCING 1 LINE.                              
105600     IF FS-REPORT NOT EQUAL "00"                                          
105700         MOVE WRK-NAO-GRAVOU       TO WRK-DESCRICAO-ERRO                  
105800         MOVE "0870-REPORT"       TO WRK-AREA-ERRO                        
105900         PERFORM 9999-TRATA-ERRO                                          
106000     END-IF.                                                              
106100     MOVE SPACES TO WRK-LINHA.                                            
106200                                                                          
106300 0870-GRAVAR-LINHA-FIM.                  EXIT.                            
106400*-----------------------------------------------------------------        
106500 0900-FECHAR-ARQUIVOS                    SECTION.                         
106600* FECHAMENTO DOS ARQUIVOS - ULTIMO PASSO ANTES DO GOBACK NORMAL           
106700* DO PROGRAMA.                                                            
106800*-----------------------------------------------------------------        
106900                                                                          
107000     CLOSE CTLIN SCOREIN ALERTIN CHANIN SALEIN MATCHIN REPORT.            
107100                                                                          
107200 0900-FECHAR-ARQUIVOS-FIM.               EXIT.                            
107300*-----------------------------------------------------------------        
107400 9999-TRATA-ERRO                         SECTION.                         
107500* ROTINA PADRAO DE ERRO - GRAVA O LOG VIA O MODULO LOGS E                 
107550* ENCERRA O PROGRAMA. VIDE #BOOKERRO.                                     
107600*-----------------------------------------------------------------        
107700                                                                          
107800     DISPLAY "LEADRPT - " WRK-AREA-ERRO " - " WRK-DESCRICAO-ERRO.         
107850     MOVE WRK-DESCRICAO-ERRO      TO WRK-MSG-ERROS.                       
107860     CALL WRK-MODULO USING WRK-MSG-ERROS.                                 
107900     GOBACK.                                                              
108000                                                                          
108100 9999-TRATA-ERRO-FIM.                    EXIT.                            
108200*-----------------------------------------------------------------        
