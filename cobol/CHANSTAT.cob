000100 IDENTIFICATION                          DIVISION.                        
000200*=================================================================        
000300 PROGRAM-ID.                             CHANSTAT.                        
000400 AUTHOR.                                 I. SANCHES.                      
000500 INSTALLATION.                           FOURSYS EDUCACIONAL.             
000600 DATE-WRITTEN.                           04/06/1997.                      
000700 DATE-COMPILED.                                                           
000800 SECURITY.                               USO INTERNO - FOURSYS.           
000900*=================================================================        
001000* PROGRAMA   : CHANSTAT                                                   
001100* PROGRAMADOR: IVAN SANCHES                                               
001200* ANALISTA   : MATHEUS H. MEDEIROS                                        
001300* CONSULTORIA: FOURSYS                                                    
001400* DATA.......: 04/06/1997                                                 
001500*-----------------------------------------------------------------        
001600* OBJETIVO...: PASSO 3 DO JOB NOTURNO DE ANALISE DE LEADS (SLAS).         
001700*              ACUMULA POR CANAL DE ORIGEM (TABELA EM MEMORIA) OS         
001800*              TOTAIS DO LOTE PONTUADO PELO LEADPREP, CALCULA A           
001900*              PONTUACAO DE PRIORIDADE DO CANAL (U5) E O PESO DE          
002000*              VERBA SUGERIDO (U6), E GRAVA O RANKING DE CANAIS           
002100*              JA ORDENADO DESC. POR PONTUACAO (CHANNEL-OUT).             
002200*-----------------------------------------------------------------        
002300* ARQUIVOS                I/O                  INCLUDE/BOOK               
002400*  SCOUT                  I                    #BOOKSCOR                  
002500*  CANTMP                 O/I                  #BOOKCHAN                  
002600*  CHANOUT                O                    #BOOKCHAN                  
002700*  WORK                   SD                   #BOOKCHAN                  
002800*-----------------------------------------------------------------        
002900* MODULOS....: LOGS                                                       
003000*-----------------------------------------------------------------        
003100*                          ALTERACOES                                     
003200*-----------------------------------------------------------------        
003300* PROGRAMADOR: I.SANCHES      DATA: 04/06/1997  CHAMADO:5990      CHA220  
003400* OBJETIVO...: PROGRAMA ORIGINAL - RANKING DE CANAIS (U5/U6)      CHA230  
003500*-----------------------------------------------------------------        
003600* PROGRAMADOR: R.A.QUEIROZ    DATA: 19/08/1997  CHAMADO:6011      CHA240  
003700* OBJETIVO...: AUMENTADO O TAMANHO DA TABELA DE CANAIS DE 10      CHA250  
003800*              PARA 20 POSICOES - CLIENTE PASSOU A USAR MAIS      CHA260  
003900*              CANAIS DE CAPTACAO                                 CHA270  
004000*-----------------------------------------------------------------        
004100* PROGRAMADOR: S.B.NAKAMURA   DATA: 20/10/1998  CHAMADO:6130      CHA280  
004200* OBJETIVO...: AJUSTE ANO 2000 - SEM IMPACTO NESTE PROGRAMA       CHA290  
004250*-----------------------------------------------------------------        
004260* PROGRAMADOR: R.A.QUEIROZ    DATA: 09/07/2008  CHAMADO:8840      CHA300  
004270* OBJETIVO...: 9999-TRATA-ERRO SO FAZIA O DISPLAY E NAO CHAMAVA   CHA310  
004280*              O MODULO LOGS, APESAR DO CABECALHO JA DECLARAR     CHA320  
004290*              ESTE PROGRAMA COMO USUARIO DE LOGS - INCLUIDO O    CHA330  
004295*              CALL QUE FALTAVA, IGUAL AO QUE O LEADPREP JA FAZ   CHA340  
004300*-----------------------------------------------------------------        
004310* PROGRAMADOR: A.P.FERRAZ     DATA: 17/01/2011  CHAMADO:9115      CHA350  
004320* OBJETIVO...: ROTINA DE ABERTURA (0100) DIVIDIDA EM DUAS         CHA360  
004330*              FAIXAS COM PERFORM...THRU/GO TO, PADRONIZANDO      CHA370  
004340*              COM O DESVIO DE ERRO DA SUITE SLAS                 CHA380  
004350*-----------------------------------------------------------------        
004400*=================================================================        
004500 ENVIRONMENT                              DIVISION.                       
004600*=================================================================        
004700 CONFIGURATION                           SECTION.                         
004800*-----------------------------------------------------------------        
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100*-----------------------------------------------------------------        
005200 INPUT-OUTPUT                            SECTION.                         
005300*-----------------------------------------------------------------        
005400 FILE-CONTROL.                                                            
005500     SELECT SCOUT                 ASSIGN TO "SCOUT"                       
005600         ORGANIZATION LINE SEQUENTIAL                                     
005700         FILE STATUS IS FS-SCOUT.                                         
005800     SELECT CANTMP                ASSIGN TO "CANTMP"                      
005900         ORGANIZATION LINE SEQUENTIAL                                     
006000         FILE STATUS IS FS-CANTMP.                                        
006100     SELECT CHANOUT               ASSIGN TO "CHANOUT"                     
006200         ORGANIZATION LINE SEQUENTIAL                                     
006300         FILE STATUS IS FS-CHANOUT.                                       
006400     SELECT WORK                  ASSIGN TO "WRKSORT".                    
006500*=================================================================        
006600 DATA                                    DIVISION.                        
006700*=================================================================        
006800 FILE                                    SECTION.                         
006900*-----------------------------------------------------------------        
007000* INPUT  - LOTE PONTUADO PELO LEADPREP (FONTE DA ACUMULACAO)              
007100 FD  SCOUT.                                                               
007200 COPY "#BOOKSCOR".                                                        
007300*-----------------------------------------------------------------        
007400* SCRATCH - UMA LINHA POR CANAL, NA ORDEM EM QUE FOI MONTADA A            
007500* TABELA EM MEMORIA (AINDA FORA DE ORDEM DE PONTUACAO)                    
007600 FD  CANTMP.                                                              
007700 COPY "#BOOKCHAN" REPLACING REG-CANAL-STAT BY REG-CANAL-TMP.              
007800*-----------------------------------------------------------------        
007900* OUTPUT - RANKING FINAL DE CANAIS, ORDENADO DESC. POR SCORE              
008000 FD  CHANOUT.                                                             
008100 COPY "#BOOKCHAN".                                                        
008200*-----------------------------------------------------------------        
008300* SD WORK - USADA PELO SORT EM 0800-ORDENAR (VIDE #BOOKCHAN)              
008400 SD  WORK.                                                                
008500 COPY "#BOOKCHAN" REPLACING REG-CANAL-STAT BY REG-WORK-CANAL.             
008600                                                                          
008700 WORKING-STORAGE                         SECTION.                         
008800*-----------------------------------------------------------------        
008900 01  FILLER                      PIC X(050)    VALUE                      
009000         "* INICIO DA WORKING - CHANSTAT *".                              
009100*-----------------------------------------------------------------        
009200 01  FS-SCOUT                    PIC X(002)    VALUE ZEROS.               
009300 01  FS-CANTMP                   PIC X(002)    VALUE ZEROS.               
009400 01  FS-CHANOUT                  PIC X(002)    VALUE ZEROS.               
009500                                                                          
009600*========== TABELA DE ACUMULACAO POR CANAL (U5) EM MEMORIA =======        
009700*TAMANHO MAXIMO 20 CANAIS DISTINTOS - VIDE CHAMADO 6011.                  
009800 01  WRK-TAB-CANAIS.                                                      
009900     05 WRK-CAN-OCR              OCCURS 20 TIMES.                         
010000         10 WRK-CAN-NOME        PIC X(020)    VALUE SPACES.               
010100         10 WRK-CAN-QT-LEADS    PIC 9(007) COMP VALUE ZEROS.              
010200         10 WRK-CAN-QT-MATRIC   PIC 9(007) COMP VALUE ZEROS.              
010300         10 WRK-CAN-RECEITA     PIC S9(009)V99 COMP-3 VALUE ZEROS.        
010400         10 WRK-CAN-SOMA-RETOR  PIC 9(009) COMP VALUE ZEROS.              
010500         10 WRK-CAN-QT-AB       PIC 9(007) COMP VALUE ZEROS.              
010600         10 WRK-CAN-CONVERSAO   PIC 9(003)V99 VALUE ZEROS.                
010700         10 WRK-CAN-TICKET      PIC S9(007)V99 VALUE ZEROS.               
010800         10 WRK-CAN-HQ-RATE     PIC 9(003)V99 VALUE ZEROS.                
010900         10 WRK-CAN-AVG-FU      PIC 9(003)V99 VALUE ZEROS.                
011000         10 WRK-CAN-SCORE       PIC 9(003)V9  VALUE ZEROS.                
011100         10 WRK-CAN-PESO        PIC 9(003)V9  VALUE ZEROS.                
011200         10 FILLER              PIC X(008)    VALUE SPACES.               
011300                                                                          
011400 01  WRK-QT-CANAIS               PIC 9(002)    COMP VALUE ZEROS.          
011500 77  WRK-SUB                     PIC 9(002)    COMP VALUE ZEROS.          
011600 01  WRK-ACHEI                   PIC X(001)    VALUE "N".                 
011700     88 WRK-ACHEI-SIM             VALUE "S".                              
011800                                                                          
011900*========== MAXIMOS DE COLUNA PARA NORMALIZACAO DO SCORE (U5) ====        
012000 01  WRK-MAX-CONVERSAO           PIC 9(003)V99 VALUE ZEROS.               
012100 01  WRK-MAX-TICKET              PIC S9(007)V99 VALUE ZEROS.              
012200 01  WRK-MAX-HQ-RATE             PIC 9(003)V99 VALUE ZEROS.               
012300 01  WRK-MAX-LEADS               PIC 9(007)    COMP VALUE ZEROS.          
012400 01  WRK-SOMA-CONVERSAO          PIC 9(005)V99 VALUE ZEROS.               
012500                                                                          
012600*========== QUEBRA DO FILE STATUS P/ CLASSIFICAR ERRO GRAVE ======        
012700 01  FS-SCOUT-R                  REDEFINES FS-SCOUT.                      
012800     05 FS-SCOUT-1A-POS           PIC X(001).                             
012900     05 FS-SCOUT-2A-POS           PIC X(001).                             
013000 01  FS-CANTMP-R                 REDEFINES FS-CANTMP.                     
013100     05 FS-CANTMP-1A-POS          PIC X(001).                             
013200     05 FS-CANTMP-2A-POS          PIC X(001).                             
013300 01  FS-CHANOUT-R                REDEFINES FS-CHANOUT.                    
013400     05 FS-CHANOUT-1A-POS         PIC X(001).                             
013500     05 FS-CHANOUT-2A-POS         PIC X(001).                             
013600                                                                          
013700*========== CONTADOR DE REGISTROS GRAVADOS (P/ DISPLAY FINAL) ====        
013800 77  ACU-GRAVADOS                PIC 9(007)    COMP VALUE ZEROS.          
013900 01  WRK-CONTADOR-R.                                                      
014000     05 WRK-CONTADOR-ED           PIC ZZZ,ZZ9.                            
014100     05 FILLER                    PIC X(004)    VALUE SPACES.             
014200                                                                          
014300 01  WRK-MODULO                  PIC X(008)    VALUE "LOGS".              
014400 01  WRK-MSG-ERROS               PIC X(040)    VALUE SPACES.              
014500                                                                          
014600 COPY "#BOOKERRO".                                                        
014700                                                                          
014800 01  FILLER                      PIC X(050)    VALUE                      
014900         "* FIM DA WORKING - CHANSTAT *".                                 
015000*-----------------------------------------------------------------        
015100*=================================================================        
015200 PROCEDURE                               DIVISION.                        
015300*=================================================================        
015400*-----------------------------------------------------------------        
015500 0000-PRINCIPAL                          SECTION.                         
015600*-----------------------------------------------------------------        
015700                                                                          
015800     PERFORM 0100-ABRIR-ARQUIVOS THRU                             CHA390  
015850         0100-ABRIR-ARQUIVOS-FIM.                                         
015900     READ SCOUT.                                                          
016000     PERFORM 0200-PROCESSAR-UM UNTIL                                      
016100         FS-SCOUT NOT EQUAL "00".                                         
016200     PERFORM 0300-FINALIZAR.                                              
016300     STOP RUN.                                                            
016400                                                                          
016500 0000-PRINCIPAL-FIM.                     EXIT.                            
016600*-----------------------------------------------------------------        
016700 0100-ABRIR-ARQUIVOS.                                             CHA400  
016800*-----------------------------------------------------------------        
016900                                                                          
017000     OPEN INPUT  SCOUT.                                                   
017100     IF FS-SCOUT-1A-POS NOT EQUAL "0"                                     
017200         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO                  
017300         MOVE "0100-SCOUT"        TO WRK-AREA-ERRO                        
017400         PERFORM 9999-TRATA-ERRO                                          
017450         GO TO 0100-ABRIR-ARQUIVOS-FIM                            CHA410  
017500     END-IF.                                                              
017600 0101-ABRIR-CANTMP.                                               CHA420  
017650     OPEN OUTPUT CANTMP.                                                  
017700     IF FS-CANTMP-1A-POS NOT EQUAL "0"                                    
017800         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO                  
017900         MOVE "0100-CANTMP"       TO WRK-AREA-ERRO                        
018000         PERFORM 9999-TRATA-ERRO                                          
018050         GO TO 0100-ABRIR-ARQUIVOS-FIM                            CHA430  
018100     END-IF.                                                              
018200                                                                          
018300 0100-ABRIR-ARQUIVOS-FIM.                EXIT.                            
018400*-----------------------------------------------------------------        
018500 0200-PROCESSAR-UM                       SECTION.                         
018600* ACUMULA NA TABELA EM MEMORIA (WRK-TAB-CANAIS) OS TOTAIS DO CANAL        
018700* DE ORIGEM DO LEAD CORRENTE - CRIANDO A LINHA DO CANAL SE FOR A          
018800* PRIMEIRA OCORRENCIA NO LOTE (CHAMADO 5990).                             
018900*-----------------------------------------------------------------        
019000                                                                          
019100     PERFORM 0210-LOCALIZAR-CANAL.                                        
019200     ADD 1 TO WRK-CAN-QT-LEADS(WRK-SUB).                                  
019300     ADD REG-QTD-RETORNOS OF REG-LEAD-SCORE                               
019400         TO WRK-CAN-SOMA-RETOR(WRK-SUB).                                  
019500     IF REG-FOI-MATRICULADO OF REG-LEAD-SCORE                             
019600         ADD 1 TO WRK-CAN-QT-MATRIC(WRK-SUB)                              
019700         ADD REG-VALOR-MATRICULA OF REG-LEAD-SCORE                        
019800             TO WRK-CAN-RECEITA(WRK-SUB)                                  
019900     END-IF.                                                              
020000     IF REG-GRAU-CLIENTE OF REG-LEAD-SCORE EQUAL "A" OR "B"               
020200         ADD 1 TO WRK-CAN-QT-AB(WRK-SUB)                                  
020300     END-IF.                                                              
020400     READ SCOUT.                                                          
020500                                                                          
020600 0200-PROCESSAR-UM-FIM.                  EXIT.                            
020700*-----------------------------------------------------------------        
020800 0210-LOCALIZAR-CANAL                    SECTION.                         
020900* PROCURA A LINHA DO CANAL NA TABELA (BUSCA SEQUENCIAL - TABELA           
021000* PEQUENA, NO MAXIMO 20 CANAIS - CHAMADO 6011). SE NAO ACHAR,             
021100* ABRE NOVA LINHA EM 0215-CRIAR-CANAL. WRK-SUB FICA POSICIONADO           
021200* NA LINHA DO CANAL AO FINAL DESTA ROTINA.                                
021300*-----------------------------------------------------------------        
021400                                                                          
021500     MOVE "N" TO WRK-ACHEI.                                               
021600     PERFORM 0211-PROCURAR-UM                                             
021700         VARYING WRK-SUB FROM 1 BY 1                                      
021800         UNTIL WRK-SUB > WRK-QT-CANAIS                                    
021900             OR WRK-ACHEI-SIM.                                            
022000     IF NOT WRK-ACHEI-SIM                                                 
022100         PERFORM 0215-CRIAR-CANAL                                         
022200     END-IF.                                                              
022300                                                                          
022400 0210-LOCALIZAR-CANAL-FIM.               EXIT.                            
022500*-----------------------------------------------------------------        
022600 0211-PROCURAR-UM                        SECTION.                         
022700*-----------------------------------------------------------------        
022800                                                                          
022900     IF WRK-CAN-NOME(WRK-SUB) EQUAL                                       
023000         REG-CANAL-ORIGEM OF REG-LEAD-SCORE                               
023100         SET WRK-ACHEI-SIM TO TRUE                                        
023200     END-IF.                                                              
023300                                                                          
023400 0211-PROCURAR-UM-FIM.                   EXIT.                            
023500*-----------------------------------------------------------------        
023600 0215-CRIAR-CANAL                        SECTION.                         
023700*-----------------------------------------------------------------        
023800                                                                          
023900     ADD 1 TO WRK-QT-CANAIS.                                              
024000     MOVE WRK-QT-CANAIS TO WRK-SUB.                                       
024100     MOVE REG-CANAL-ORIGEM OF REG-LEAD-SCORE                              
024200         TO WRK-CAN-NOME(WRK-SUB).                                        
024300                                                                          
024400 0215-CRIAR-CANAL-FIM.                   EXIT.                            
024500*-----------------------------------------------------------------        
024600 0300-FINALIZAR                          SECTION.                         
024700* APOS O FIM DO LOTE: CALCULA AS METRICAS DE CADA CANAL (U5), OS          
024800* MAXIMOS DE COLUNA PARA A NORMALIZACAO DO SCORE, O SCORE E O             
024900* PESO DE VERBA SUGERIDO (U6), GRAVA O ARQUIVO TEMPORARIO E               
025000* ORDENA O RESULTADO FINAL PARA O CHANNEL-OUT.                            
025100*-----------------------------------------------------------------        
025200                                                                          
025300     CLOSE SCOUT.                                                         
025400     MOVE ZEROS TO WRK-MAX-LEADS.                                         
025500     PERFORM 0310-CALCULAR-METRICAS                                       
025600         VARYING WRK-SUB FROM 1 BY 1                                      
025700         UNTIL WRK-SUB > WRK-QT-CANAIS.                                   
025800                                                                          
025900     IF WRK-MAX-CONVERSAO EQUAL ZEROS                                     
026000         MOVE 1 TO WRK-MAX-CONVERSAO                                      
026100     END-IF.                                                              
026200     IF WRK-MAX-TICKET EQUAL ZEROS                                        
026300         MOVE 1 TO WRK-MAX-TICKET                                         
026400     END-IF.                                                              
026500     IF WRK-MAX-HQ-RATE EQUAL ZEROS                                       
026600         MOVE 1 TO WRK-MAX-HQ-RATE                                        
026700     END-IF.                                                              
026800     IF WRK-MAX-LEADS EQUAL ZEROS                                         
026900         MOVE 1 TO WRK-MAX-LEADS                                          
027000     END-IF.                                                              
027100                                                                          
027200     PERFORM 0330-PONTUAR-E-GRAVAR                                        
027300         VARYING WRK-SUB FROM 1 BY 1                                      
027400         UNTIL WRK-SUB > WRK-QT-CANAIS.                                   
027500     CLOSE CANTMP.                                                        
027600     PERFORM 0800-ORDENAR.                                                
027700                                                                          
027800 0300-FINALIZAR-FIM.                     EXIT.                            
027900*-----------------------------------------------------------------        
028000 0310-CALCULAR-METRICAS                  SECTION.                         
028100* CALCULA, PARA O CANAL CORRENTE (WRK-SUB), AS TAXAS DERIVADAS            
028200* DO LOTE (U5) E VAI ATUALIZANDO OS MAXIMOS DE COLUNA USADOS NA           
028300* NORMALIZACAO DO SCORE DE PRIORIDADE.                                    
028400*-----------------------------------------------------------------        
028500                                                                          
028600     COMPUTE WRK-CAN-CONVERSAO(WRK-SUB) ROUNDED =                         
028700         (WRK-CAN-QT-MATRIC(WRK-SUB) * 100) /                             
028800             WRK-CAN-QT-LEADS(WRK-SUB).                                   
028900     COMPUTE WRK-CAN-HQ-RATE(WRK-SUB) ROUNDED =                           
029000         (WRK-CAN-QT-AB(WRK-SUB) * 100) /                                 
029100             WRK-CAN-QT-LEADS(WRK-SUB).                                   
029200     COMPUTE WRK-CAN-AVG-FU(WRK-SUB) ROUNDED =                            
029300         WRK-CAN-SOMA-RETOR(WRK-SUB) /                                    
029400             WRK-CAN-QT-LEADS(WRK-SUB).                                   
029500     IF WRK-CAN-QT-MATRIC(WRK-SUB) GREATER ZEROS                          
029600         COMPUTE WRK-CAN-TICKET(WRK-SUB) ROUNDED =                        
029700             WRK-CAN-RECEITA(WRK-SUB) /                                   
029800             WRK-CAN-QT-MATRIC(WRK-SUB)                                   
029900     ELSE                                                                 
030000         MOVE ZEROS TO WRK-CAN-TICKET(WRK-SUB)                            
030100     END-IF.                                                              
030200                                                                          
030300     ADD WRK-CAN-CONVERSAO(WRK-SUB) TO WRK-SOMA-CONVERSAO.                
030400     IF WRK-CAN-CONVERSAO(WRK-SUB) GREATER WRK-MAX-CONVERSAO              
030500         MOVE WRK-CAN-CONVERSAO(WRK-SUB) TO WRK-MAX-CONVERSAO             
030600     END-IF.                                                              
030700     IF WRK-CAN-TICKET(WRK-SUB) GREATER WRK-MAX-TICKET                    
030800         MOVE WRK-CAN-TICKET(WRK-SUB) TO WRK-MAX-TICKET                   
030900     END-IF.                                                              
031000     IF WRK-CAN-HQ-RATE(WRK-SUB) GREATER WRK-MAX-HQ-RATE                  
031100         MOVE WRK-CAN-HQ-RATE(WRK-SUB) TO WRK-MAX-HQ-RATE                 
031200     END-IF.                                                              
031300     IF WRK-CAN-QT-LEADS(WRK-SUB) GREATER WRK-MAX-LEADS                   
031400         MOVE WRK-CAN-QT-LEADS(WRK-SUB) TO WRK-MAX-LEADS                  
031500     END-IF.                                                              
031600                                                                          
031700 0310-CALCULAR-METRICAS-FIM.             EXIT.                            
031800*-----------------------------------------------------------------        
031900 0330-PONTUAR-E-GRAVAR                    SECTION.                        
032000* CALCULA O SCORE DE PRIORIDADE DO CANAL (U5 - MEDIA PONDERADA            
032100* 40/30/20/10 SOBRE OS 4 INDICADORES, NORMALIZADOS PELO MAIOR             
032200* VALOR DE CADA COLUNA NO LOTE) E O PESO DE VERBA SUGERIDO (U6 -          
032300* PROPORCIONAL A TAXA DE CONVERSAO DO CANAL) E GRAVA A LINHA NO           
032400* ARQUIVO TEMPORARIO CANTMP.                                              
032500*-----------------------------------------------------------------        
032600                                                                          
032700     COMPUTE WRK-CAN-SCORE(WRK-SUB) ROUNDED =                             
032800         ((WRK-CAN-CONVERSAO(WRK-SUB) / WRK-MAX-CONVERSAO) * 40) +        
032900         ((WRK-CAN-TICKET(WRK-SUB)    / WRK-MAX-TICKET)    * 30) +        
033000         ((WRK-CAN-HQ-RATE(WRK-SUB)   / WRK-MAX-HQ-RATE)   * 20) +        
033100         ((WRK-CAN-QT-LEADS(WRK-SUB)  / WRK-MAX-LEADS)     * 10).         
033200                                                                          
033300     IF WRK-SOMA-CONVERSAO GREATER ZEROS                                  
033400         COMPUTE WRK-CAN-PESO(WRK-SUB) ROUNDED =                          
033500             (WRK-CAN-CONVERSAO(WRK-SUB) * 100) /                         
033600             WRK-SOMA-CONVERSAO                                           
033700     ELSE                                                                 
033800         MOVE ZEROS TO WRK-CAN-PESO(WRK-SUB)                              
033900     END-IF.                                                              
034000                                                                          
034100     MOVE SPACES TO REG-CANAL-TMP.                                        
034200     MOVE WRK-CAN-NOME(WRK-SUB)                                           
034300         TO REG-CANAL-NOME OF REG-CANAL-TMP.                              
034400     MOVE WRK-CAN-QT-LEADS(WRK-SUB)                                       
034500         TO REG-CANAL-QT-LEADS OF REG-CANAL-TMP.                          
034600     MOVE WRK-CAN-QT-MATRIC(WRK-SUB)                                      
034700         TO REG-CANAL-QT-MATRIC OF REG-CANAL-TMP.                         
034800     MOVE WRK-CAN-RECEITA(WRK-SUB)                                        
034900         TO REG-CANAL-RECEITA OF REG-CANAL-TMP.                           
035000     MOVE WRK-CAN-AVG-FU(WRK-SUB)                                         
035100         TO REG-CANAL-MEDIA-RETORNO OF REG-CANAL-TMP.                     
035200     MOVE WRK-CAN-QT-AB(WRK-SUB)                                          
035300         TO REG-CANAL-QT-AB OF REG-CANAL-TMP.                             
035400     MOVE WRK-CAN-CONVERSAO(WRK-SUB)                                      
035500         TO REG-CANAL-PCT-CONVERSAO OF REG-CANAL-TMP.                     
035600     MOVE WRK-CAN-TICKET(WRK-SUB)                                         
035700         TO REG-CANAL-TICKET-MEDIO OF REG-CANAL-TMP.                      
035800     MOVE WRK-CAN-HQ-RATE(WRK-SUB)                                        
035900         TO REG-CANAL-PCT-AB OF REG-CANAL-TMP.                            
036000     MOVE WRK-CAN-SCORE(WRK-SUB)                                          
036100         TO REG-CANAL-SCORE OF REG-CANAL-TMP.                             
036200     MOVE WRK-CAN-PESO(WRK-SUB)                                           
036300         TO REG-CANAL-PESO-SUGERIDO OF REG-CANAL-TMP.                     
036400     PERFORM 0335-MONTAR-CONSELHO.                                        
036500     WRITE REG-CANAL-TMP.                                                 
036600                                                                          
036700 0330-PONTUAR-E-GRAVAR-FIM.              EXIT.                            
036800*-----------------------------------------------------------------        
036900 0335-MONTAR-CONSELHO                     SECTION.                        
037000* TEXTO-PADRAO DE ORIENTACAO PARA O CANAL, CONFORME FAIXA DE              
037100* CONVERSAO (U6 - VIDE CHAMADO 5990).                                     
037200*-----------------------------------------------------------------        
037300                                                                          
037400     IF WRK-CAN-CONVERSAO(WRK-SUB) GREATER OR EQUAL 1.00                  
037500         MOVE "HIGH-PERFORMER - INCREASE INVESTMENT"                      
037600             TO REG-CANAL-CONSELHO OF REG-CANAL-TMP                       
037700     ELSE                                                                 
037800         IF WRK-CAN-CONVERSAO(WRK-SUB) GREATER OR EQUAL 0.50              
037900             MOVE "AVERAGE - MAINTAIN"                                    
038000             TO REG-CANAL-CONSELHO OF REG-CANAL-TMP                       
038100         ELSE                                                             
038200             MOVE "LOW - OPTIMIZE OR REDUCE INVESTMENT"                   
038300             TO REG-CANAL-CONSELHO OF REG-CANAL-TMP                       
038400         END-IF                                                           
038500     END-IF.                                                              
038600                                                                          
038700 0335-MONTAR-CONSELHO-FIM.               EXIT.                            
038800*-----------------------------------------------------------------        
038900 0800-ORDENAR                             SECTION.                        
039000* ORDENACAO DESCENDENTE POR SCORE DE PRIORIDADE DO CANAL, USANDO          
039100* A IMAGEM DE 4 DIGITOS DO REG-CANAL-SCORE (VIDE #BOOKCHAN).              
039200*-----------------------------------------------------------------        
039300                                                                          
039400     SORT WORK                                                            
039500         ON DESCENDING KEY REG-CANAL-SCORE-INT OF REG-WORK-CANAL          
039600         ON DESCENDING KEY REG-CANAL-SCORE-DEC OF REG-WORK-CANAL          
039700         USING CANTMP                                                     
039800         GIVING CHANOUT.                                                  
039900                                                                          
040000     IF SORT-RETURN NOT EQUAL ZEROS                                       
040100         MOVE "SORT RETURN CODE NAO ZERO" TO WRK-DESCRICAO-ERRO           
040200         MOVE "0800-SORT"         TO WRK-AREA-ERRO                        
040300         PERFORM 9999-TRATA-ERRO                                          
040400     END-IF.                                                              
040500                                                                          
040600     PERFORM 0900-CONTAR-SAIDA.                                           
040700     MOVE ACU-GRAVADOS TO WRK-CONTADOR-ED.                                
040800     DISPLAY "CHANSTAT - CANAIS GRAVADOS: " WRK-CONTADOR-ED.              
040900                                                                          
041000 0800-ORDENAR-FIM.                       EXIT.                            
041100*-----------------------------------------------------------------        
041200 0900-CONTAR-SAIDA                        SECTION.                        
041300* RELEITURA DO ARQUIVO GERADO PELO SORT SO PARA CONTAGEM/DISPLAY          
041400* NO LOG DO JOB - NAO ALTERA O CONTEUDO.                                  
041500*-----------------------------------------------------------------        
041600                                                                          
041700     OPEN INPUT CHANOUT.                                                  
041800     IF FS-CHANOUT-1A-POS NOT EQUAL "0"                                   
041900         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO                  
042000         MOVE "0900-CHANOUT"      TO WRK-AREA-ERRO                        
042100         PERFORM 9999-TRATA-ERRO                                          
042200     END-IF.                                                              
042300     READ CHANOUT.                                                        
042400     PERFORM 0901-CONTAR-UM UNTIL                                         
042500         FS-CHANOUT NOT EQUAL "00".                                       
042600     CLOSE CHANOUT.                                                       
042700                                                                          
042800 0900-CONTAR-SAIDA-FIM.                  EXIT.                            
042900*-----------------------------------------------------------------        
043000 0901-CONTAR-UM                           SECTION.                        
043100*-----------------------------------------------------------------        
043200                                                                          
043300     ADD 1 TO ACU-GRAVADOS.                                               
043400     READ CHANOUT.                                                        
043500                                                                          
043600 0901-CONTAR-UM-FIM.                     EXIT.                            
043700*-----------------------------------------------------------------        
043800 9999-TRATA-ERRO                         SECTION.                         
043900* ROTINA PADRAO DE TRATAMENTO DE ERRO DO PROGRAMA - GRAVA O LOG           
043950* VIA O MODULO LOGS E ENCERRA O PROGRAMA.                                 
044000*-----------------------------------------------------------------        
044100                                                                          
044200     DISPLAY "CHANSTAT - " WRK-AREA-ERRO " - " WRK-DESCRICAO-ERRO.        
044250     MOVE WRK-DESCRICAO-ERRO      TO WRK-MSG-ERROS.                       
044260     CALL WRK-MODULO USING WRK-MSG-ERROS.                                 
044300     GOBACK.                                                              
044400                                                                          
044500 9999-TRATA-ERRO-FIM.                    EXIT.                            
