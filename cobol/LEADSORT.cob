000100 IDENTIFICATION                          DIVISION.                        
000200*=================================================================        
000300 PROGRAM-ID.                             LEADSORT.                        
000400 AUTHOR.                                 M. H. MEDEIROS.                  
000500 INSTALLATION.                           FOURSYS EDUCACIONAL.             
000600 DATE-WRITTEN.                           25/02/1997.                      
000700 DATE-COMPILED.                                                           
000800 SECURITY.                               USO INTERNO - FOURSYS.           
000900*=================================================================        
001000* PROGRAMA   : LEADSORT                                                   
001100* PROGRAMADOR: MATHEUS H. MEDEIROS                                        
001200* ANALISTA   : IVAN SANCHES                                               
001300* CONSULTORIA: FOURSYS                                                    
001400* DATA.......: 25/02/1997                                                 
001500*-----------------------------------------------------------------        
001600* OBJETIVO...: PASSO 2 DO JOB NOTURNO DE ANALISE DE LEADS (SLAS).         
001700*              REORDENA O ARQUIVO DE LEADS PONTUADOS GRAVADO PELO         
001800*              LEADPREP (SCOUT), COLOCANDO-O EM ORDEM DECRESCENTE         
001900*              DE SCORE DE PRIORIDADE (SCORED-OUT) PARA USO DO            
002000*              LEADRPT NA IMPRESSAO DO RANKING DE LEADS.                  
002100*-----------------------------------------------------------------        
002200* ARQUIVOS                I/O                  INCLUDE/BOOK               
002300*  SCOUT                  I                    #BOOKSCOR                  
002400*  SCOREOUT               O                    #BOOKSCOR                  
002500*  WORK                   SD                   #BOOKSCOR                  
002600*-----------------------------------------------------------------        
002700* MODULOS....: NENHUM                                                     
002800*-----------------------------------------------------------------        
002900*                          ALTERACOES                                     
003000*-----------------------------------------------------------------        
003100* PROGRAMADOR: M.H.MEDEIROS   DATA: 25/02/1997  CHAMADO:5831      LDS010  
003200* OBJETIVO...: PROGRAMA ORIGINAL - ORDENACAO DO LOTE PONTUADO     LDS020  
003300*              PELO LEADPREP, DESC. POR SCORE DE PRIORIDADE       LDS030  
003400*-----------------------------------------------------------------        
003500* PROGRAMADOR: I.SANCHES      DATA: 02/03/1997  CHAMADO:5845      LDS040  
003600* OBJETIVO...: AJUSTE NA CHAVE DE ORDENACAO SECUNDARIA (NOME)     LDS050  
003700*              PARA DESEMPATE ENTRE LEADS DE MESMO SCORE          LDS060  
003800*-----------------------------------------------------------------        
003900* PROGRAMADOR: S.B.NAKAMURA   DATA: 14/10/1998  CHAMADO:6130      LDS070  
004000* OBJETIVO...: AJUSTE ANO 2000 - SEM IMPACTO NESTE PROGRAMA       LDS080  
004100*              (BOOK DE ENTRADA JA REVISTO NO LEADPREP)           LDS090  
004200*-----------------------------------------------------------------        
004300* PROGRAMADOR: V.M.TEIXEIRA   DATA: 22/03/2006  CHAMADO:8204      LDS100  
004400* OBJETIVO...: INCLUIDO REG-VALOR-MATRICULA NA CHAVE DE WORK      LDS110  
004500*              (ACOMPANHA REVISAO DO #BOOKSCOR)                   LDS120  
004600*-----------------------------------------------------------------        
004610* PROGRAMADOR: A.P.FERRAZ     DATA: 14/01/2011  CHAMADO:9115      LDS210  
004620* OBJETIVO...: ROTINA DE CONTAGEM DE SAIDA (0100/0101) PASSADA    LDS220  
004630*              DE SECAO PARA PERFORM...THRU/GO TO, PADRONIZANDO   LDS230  
004640*              COM O DESVIO DE FIM DE LACO DA SUITE SLAS          LDS240  
004650*-----------------------------------------------------------------        
004700*=================================================================        
004800 ENVIRONMENT                              DIVISION.                       
004900*=================================================================        
005000 CONFIGURATION                           SECTION.                         
005100*-----------------------------------------------------------------        
005200 SPECIAL-NAMES.                                                           
005300     C01 IS TOP-OF-FORM.                                                  
005400*-----------------------------------------------------------------        
005500 INPUT-OUTPUT                            SECTION.                         
005600*-----------------------------------------------------------------        
005700 FILE-CONTROL.                                                            
005800     SELECT SCOUT                 ASSIGN TO "SCOUT"                       
005900         ORGANIZATION LINE SEQUENTIAL                                     
006000         FILE STATUS IS FS-SCOUT.                                         
006100     SELECT SCOREOUT              ASSIGN TO "SCOREOUT"                    
006200         ORGANIZATION LINE SEQUENTIAL                                     
006300         FILE STATUS IS FS-SCOREOUT.                                      
006400     SELECT WORK                  ASSIGN TO "WRKSORT".                    
006500*=================================================================        
006600 DATA                                    DIVISION.                        
006700*=================================================================        
006800 FILE                                    SECTION.                         
006900*-----------------------------------------------------------------        
007000* INPUT  - LOTE PONTUADO PELO LEADPREP, AINDA FORA DE ORDEM               
007100 FD  SCOUT.                                                               
007200 COPY "#BOOKSCOR".                                                        
007300*-----------------------------------------------------------------        
007400* OUTPUT - MESMO LOTE, ORDENADO DESC. POR SCORE DE PRIORIDADE             
007500 FD  SCOREOUT.                                                            
007600 01  REG-LEAD-SCORE-OUT             PIC X(190).                           
007700*-----------------------------------------------------------------        
007800* SD WORK - CHAVE DE ORDENACAO E O PROPRIO BOOK DE PONTUACAO              
007900 SD  WORK.                                                                
008000 COPY "#BOOKSCOR" REPLACING REG-LEAD-SCORE BY REG-WORK-SCORE.             
008100                                                                          
008200 WORKING-STORAGE                         SECTION.                         
008300*-----------------------------------------------------------------        
008400 01  FILLER                      PIC X(050)    VALUE                      
008500         "* INICIO DA WORKING - LEADSORT *".                              
008600*-----------------------------------------------------------------        
008700 01  FS-SCOUT                    PIC X(002)    VALUE ZEROS.               
008800 01  FS-SCOREOUT                 PIC X(002)    VALUE ZEROS.               
008900                                                                          
009000*========== CONTADOR DE REGISTROS GRAVADOS (P/ DISPLAY FINAL) ====        
009100 77  ACU-GRAVADOS                PIC 9(007)    COMP VALUE ZEROS.          
009200 01  WRK-CONTADOR-R.                                                      
009300     05 WRK-CONTADOR-ED           PIC ZZZ,ZZ9.                            
009400 01  WRK-CONTADOR-X              REDEFINES WRK-CONTADOR-R.                
009500     05 WRK-CONTADOR-X9           PIC X(010).                             
009600                                                                          
009700*========== QUEBRA DO FILE STATUS P/ CLASSIFICAR ERRO GRAVE ======        
009800 01  FS-SCOUT-R                  REDEFINES FS-SCOUT.                      
009900     05 FS-SCOUT-1A-POS           PIC X(001).                             
010000     05 FS-SCOUT-2A-POS           PIC X(001).                             
010100 01  FS-SCOREOUT-R               REDEFINES FS-SCOREOUT.                   
010200     05 FS-SCOREOUT-1A-POS        PIC X(001).                             
010300     05 FS-SCOREOUT-2A-POS        PIC X(001).                             
010400                                                                          
010500 COPY "#BOOKERRO".                                                        
010600                                                                          
010700 01  FILLER                      PIC X(050)    VALUE                      
010800         "* FIM DA WORKING - LEADSORT *".                                 
010900*-----------------------------------------------------------------        
011000*=================================================================        
011100 PROCEDURE                               DIVISION.                        
011200*=================================================================        
011300*-----------------------------------------------------------------        
011400* ORDENACAO DESCENDENTE POR PONTUACAO DE PRIORIDADE, COM DESEMPATE        
011500* ASCENDENTE PELO NOME DO ALUNO (ORDEM ALFABETICA ENTRE LEADS DE          
011600* MESMO SCORE) - CHAMADO 5845.                                            
011700*-----------------------------------------------------------------        
011800     SORT WORK                                                            
011900         ON DESCENDING KEY REG-SCORE-PRIORIDADE OF REG-WORK-SCORE         
012000         ON ASCENDING  KEY REG-NOME-ALUNO OF REG-WORK-SCORE               
012100         USING SCOUT                                                      
012200         GIVING SCOREOUT.                                                 
012300                                                                          
012400     IF SORT-RETURN                  NOT EQUAL ZEROS                      
012500         MOVE "SORT RETURN CODE NAO ZERO" TO WRK-DESCRICAO-ERRO           
012600         MOVE "0000-SORT"            TO WRK-AREA-ERRO                     
012700         PERFORM 9999-TRATA-ERRO                                          
012800     END-IF.                                                              
012900                                                                          
013000     PERFORM 0100-CONTAR-SAIDA THRU                               LDS130  
013050         0100-CONTAR-SAIDA-FIM.                                           
013100     MOVE ACU-GRAVADOS                TO WRK-CONTADOR-ED.                 
013200     DISPLAY "LEADSORT - REGISTROS ORDENADOS: " WRK-CONTADOR-ED.          
013300     STOP RUN.                                                            
013400                                                                          
013500*-----------------------------------------------------------------        
013600 0100-CONTAR-SAIDA.                                               LDS140  
013700* RELEITURA DO ARQUIVO GERADO PELO SORT SO PARA FINS DE                   
013800* CONTAGEM/DISPLAY NO LOG DO JOB - NAO ALTERA O CONTEUDO.                 
013850* FAIXA CONVERTIDA DE SECTION PARA PERFORM...THRU/GO TO -         LDS150  
013870* LACO DE LEITURA AGORA CONTROLADO POR DESVIO (CHAMADO 9115).     LDS160  
013900*-----------------------------------------------------------------        
014000                                                                          
014100     OPEN INPUT SCOREOUT.                                                 
014200     IF FS-SCOREOUT-1A-POS NOT EQUAL "0"                                  
014300         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO                  
014400         MOVE "0100-SCOREOUT"     TO WRK-AREA-ERRO                        
014500         PERFORM 9999-TRATA-ERRO                                          
014600     END-IF.                                                              
014700     READ SCOREOUT.                                                       
014750 0101-CONTAR-UM.                                                  LDS170  
014800     IF FS-SCOREOUT           NOT EQUAL "00"                              
014850         GO TO 0100-CONTAR-SAIDA-FIM                              LDS180  
014900     END-IF.                                                              
015000     ADD 1                        TO ACU-GRAVADOS.                        
015100     READ SCOREOUT.                                                       
015150     GO TO 0101-CONTAR-UM.                                        LDS190  
015200                                                                          
015250 0100-CONTAR-SAIDA-FIM.                                           LDS200  
015270     CLOSE SCOREOUT.                                                      
015290     EXIT.                                                                
016100*-----------------------------------------------------------------        
016200 9999-TRATA-ERRO                         SECTION.                         
016300* ROTINA PADRAO DE TRATAMENTO DE ERRO - SEM ARQUIVOS ABERTOS NO           
016400* INSTANTE DA CHAMADA, POIS O SORT CONTROLA SUA PROPRIA ABERTURA.         
016500*-----------------------------------------------------------------        
016600                                                                          
016700     DISPLAY "LEADSORT - " WRK-AREA-ERRO " - " WRK-DESCRICAO-ERRO.        
016800     GOBACK.                                                              
016900                                                                          
017000 9999-TRATA-ERRO-FIM.                    EXIT.                            
