000100 IDENTIFICATION                          DIVISION.                        
000200*=================================================================        
000300 PROGRAM-ID.                             SALESSTAT.                       
000400 AUTHOR.                                 I. SANCHES.                      
000500 INSTALLATION.                           FOURSYS EDUCACIONAL.             
000600 DATE-WRITTEN.                           18/06/1997.                      
000700 DATE-COMPILED.                                                           
000800 SECURITY.                               USO INTERNO - FOURSYS.           
000900*=================================================================        
001000* PROGRAMA   : SALESSTAT                                                  
001100* PROGRAMADOR: IVAN SANCHES                                               
001200* ANALISTA   : MATHEUS H. MEDEIROS                                        
001300* CONSULTORIA: FOURSYS                                                    
001400* DATA.......: 18/06/1997                                                 
001500*-----------------------------------------------------------------        
001600* OBJETIVO...: PASSO 4 DO JOB NOTURNO DE ANALISE DE LEADS (SLAS).         
001700*              ACUMULA POR VENDEDOR (TABELA EM MEMORIA) OS TOTAIS         
001800*              DO LOTE PONTUADO PELO LEADPREP, FILTRA OS QUE TEM          
001900*              10 OU MAIS LEADS, CALCULA O SCORE DE PRIORIDADE DO         
002000*              VENDEDOR (U7) E GRAVA O RANKING JA ORDENADO DESC.          
002100*              POR PONTUACAO (SALES-OUT). SE NENHUM VENDEDOR SE           
002200*              QUALIFICAR, O ARQUIVO DE SAIDA FICA VAZIO.                 
002300*-----------------------------------------------------------------        
002400* ARQUIVOS                I/O                  INCLUDE/BOOK               
002500*  SCOUT                  I                    #BOOKSCOR                  
002600*  VENDTMP                O/I                  #BOOKSALE                  
002700*  SALESOUT               O                    #BOOKSALE                  
002800*  WORK                   SD                   #BOOKSALE                  
002900*-----------------------------------------------------------------        
003000* MODULOS....: LOGS                                                       
003100*-----------------------------------------------------------------        
003200*                          ALTERACOES                                     
003300*-----------------------------------------------------------------        
003400* PROGRAMADOR: I.SANCHES      DATA: 18/06/1997  CHAMADO:5990      SLS220  
003500* OBJETIVO...: PROGRAMA ORIGINAL - RANKING DE VENDEDORES (U7)     SLS230  
003600*-----------------------------------------------------------------        
003700* PROGRAMADOR: R.A.QUEIROZ    DATA: 19/08/1997  CHAMADO:6011      SLS240  
003800* OBJETIVO...: AUMENTADO O TAMANHO DA TABELA DE VENDEDORES DE     SLS250  
003900*              20 PARA 40 POSICOES - QUADRO DE VENDAS CRESCEU     SLS260  
004000*-----------------------------------------------------------------        
004100* PROGRAMADOR: S.B.NAKAMURA   DATA: 20/10/1998  CHAMADO:6130      SLS270  
004200* OBJETIVO...: AJUSTE ANO 2000 - SEM IMPACTO NESTE PROGRAMA       SLS280  
004250*-----------------------------------------------------------------        
004260* PROGRAMADOR: R.A.QUEIROZ    DATA: 14/03/2001  CHAMADO:6442      SLS290  
004270* OBJETIVO...: CALL-EFFICIENCY ESTOURAVA CAMPO SEM SINAL QUANDO   SLS300  
004280*              O DESVIO DE RETORNOS PASSAVA DE 10 - SINAL ERA     SLS310  
004290*              PERDIDO E O VENDEDOR FICAVA COM SCORE ALTO INDEVI- SLS320  
004295*              DO. CALCULO PASSOU A USAR AREA COM SINAL, QUE E    SLS330  
004296*              TRAVADO EM ZERO ANTES DE GRAVAR NO CAMPO SEM SINAL SLS340  
004301*-----------------------------------------------------------------        
004302* PROGRAMADOR: R.A.QUEIROZ    DATA: 09/07/2008  CHAMADO:8840      SLS350  
004303* OBJETIVO...: 9999-TRATA-ERRO SO FAZIA O DISPLAY E NAO CHAMAVA   SLS360  
004304*              O MODULO LOGS, APESAR DO CABECALHO JA DECLARAR     SLS370  
004305*              ESTE PROGRAMA COMO USUARIO DE LOGS - INCLUIDO O    SLS380  
004306*              CALL QUE FALTAVA, IGUAL AO QUE O LEADPREP JA FAZ   SLS390  
004307*-----------------------------------------------------------------        
004310* PROGRAMADOR: A.P.FERRAZ     DATA: 17/01/2011  CHAMADO:9115      SLS400  
004320* OBJETIVO...: ROTINA DE ABERTURA (0100) DIVIDIDA EM DUAS         SLS410  
004330*              FAIXAS COM PERFORM...THRU/GO TO, PADRONIZANDO      SLS420  
004340*              COM O DESVIO DE ERRO DA SUITE SLAS                 SLS430  
004350*-----------------------------------------------------------------        
004400*=================================================================        
004500 ENVIRONMENT                              DIVISION.                       
004600*=================================================================        
004700 CONFIGURATION                           SECTION.                         
004800*-----------------------------------------------------------------        
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100*-----------------------------------------------------------------        
005200 INPUT-OUTPUT                            SECTION.                         
005300*-----------------------------------------------------------------        
005400 FILE-CONTROL.                                                            
005500     SELECT SCOUT                 ASSIGN TO "SCOUT"                       
005600         ORGANIZATION LINE SEQUENTIAL                                     
005700         FILE STATUS IS FS-SCOUT.                                         
005800     SELECT VENDTMP               ASSIGN TO "VENDTMP"                     
005900         ORGANIZATION LINE SEQUENTIAL                                     
006000         FILE STATUS IS FS-VENDTMP.                                       
006100     SELECT SALESOUT              ASSIGN TO "SALESOUT"                    
006200         ORGANIZATION LINE SEQUENTIAL                                     
006300         FILE STATUS IS FS-SALESOUT.                                      
006400     SELECT WORK                  ASSIGN TO "WRKSORT".                    
006500*=================================================================        
006600 DATA                                    DIVISION.                        
006700*=================================================================        
006800 FILE                                    SECTION.                         
006900*-----------------------------------------------------------------        
007000* INPUT  - LOTE PONTUADO PELO LEADPREP (FONTE DA ACUMULACAO)              
007100 FD  SCOUT.                                                               
007200 COPY "#BOOKSCOR".                                                        
007300*-----------------------------------------------------------------        
007400* SCRATCH - UMA LINHA POR VENDEDOR ELEGIVEL (>= 10 LEADS), NA             
007500* ORDEM EM QUE FOI MONTADA A TABELA EM MEMORIA                            
007600 FD  VENDTMP.                                                             
007700 COPY "#BOOKSALE" REPLACING REG-VENDEDOR-STAT BY REG-VEND-TMP.            
007800*-----------------------------------------------------------------        
007900* OUTPUT - RANKING FINAL DE VENDEDORES, ORDENADO DESC. POR SCORE          
008000 FD  SALESOUT.                                                            
008100 COPY "#BOOKSALE".                                                        
008200*-----------------------------------------------------------------        
008300* SD WORK - USADA PELO SORT EM 0800-ORDENAR (VIDE #BOOKSALE)              
008400 SD  WORK.                                                                
008500 COPY "#BOOKSALE" REPLACING REG-VENDEDOR-STAT BY REG-WORK-VEND.           
008600                                                                          
008700 WORKING-STORAGE                         SECTION.                         
008800*-----------------------------------------------------------------        
008900 01  FILLER                      PIC X(050)    VALUE                      
009000         "* INICIO DA WORKING - SALESSTAT *".                             
009100*-----------------------------------------------------------------        
009200 01  FS-SCOUT                    PIC X(002)    VALUE ZEROS.               
009300 01  FS-VENDTMP                  PIC X(002)    VALUE ZEROS.               
009400 01  FS-SALESOUT                 PIC X(002)    VALUE ZEROS.               
009500                                                                          
009600*========== TABELA DE ACUMULACAO POR VENDEDOR (U7) EM MEMORIA ====        
009700*TAMANHO MAXIMO 40 VENDEDORES DISTINTOS - VIDE CHAMADO 6011.              
009800 01  WRK-TAB-VENDS.                                                       
009900     05 WRK-VND-OCR              OCCURS 40 TIMES.                         
010000         10 WRK-VND-NOME        PIC X(020)    VALUE SPACES.               
010100         10 WRK-VND-QT-LEADS    PIC 9(007) COMP VALUE ZEROS.              
010200         10 WRK-VND-QT-MATRIC   PIC 9(007) COMP VALUE ZEROS.              
010300         10 WRK-VND-RECEITA     PIC S9(009)V99 COMP-3 VALUE ZEROS.        
010400         10 WRK-VND-SOMA-RETOR  PIC 9(009) COMP VALUE ZEROS.              
010500         10 WRK-VND-SOMA-DIAS   PIC 9(009) COMP VALUE ZEROS.              
010600         10 WRK-VND-QT-DIAS-OK  PIC 9(007) COMP VALUE ZEROS.              
010700         10 WRK-VND-QT-AB       PIC 9(007) COMP VALUE ZEROS.              
010800         10 WRK-VND-CONVERSAO   PIC 9(003)V99 VALUE ZEROS.                
010900         10 WRK-VND-TICKET      PIC S9(007)V99 VALUE ZEROS.               
011000         10 WRK-VND-HQ-RATE     PIC 9(003)V99 VALUE ZEROS.                
011100         10 WRK-VND-MEDIA-RET   PIC 9(003)V99 VALUE ZEROS.                
011200         10 WRK-VND-MEDIA-DIAS  PIC 9(004)V99 VALUE ZEROS.                
011300         10 WRK-VND-FU-EFIC     PIC 9(003)V99 VALUE ZEROS.                
011400         10 WRK-VND-CALL-EFIC   PIC 9(003)V99 VALUE ZEROS.                
011500         10 WRK-VND-SCORE       PIC 9(003)V9  VALUE ZEROS.                
011600         10 FILLER              PIC X(008)    VALUE SPACES.               
011700                                                                          
011800 01  WRK-QT-VENDS                PIC 9(002)    COMP VALUE ZEROS.          
011900 77  WRK-SUB                     PIC 9(002)    COMP VALUE ZEROS.          
012000 01  WRK-ACHEI                   PIC X(001)    VALUE "N".                 
012100     88 WRK-ACHEI-SIM             VALUE "S".                              
012200                                                                          
012300*========== MAXIMOS DE COLUNA PARA NORMALIZACAO DO SCORE (U7) ====        
012400*CALCULADOS SOMENTE SOBRE OS VENDEDORES ELEGIVEIS (>= 10 LEADS).          
012500 01  WRK-MAX-CONVERSAO           PIC 9(003)V99 VALUE ZEROS.               
012600 01  WRK-MAX-TICKET              PIC S9(007)V99 VALUE ZEROS.              
012700 01  WRK-MAX-FU-EFIC             PIC 9(003)V99 VALUE ZEROS.               
012800 01  WRK-MAX-CALL-EFIC           PIC 9(003)V99 VALUE ZEROS.               
012900 01  WRK-MAX-HQ-RATE             PIC 9(003)V99 VALUE ZEROS.               
013000                                                                          
013100*========== AREA DE TRABALHO DO CALCULO DE DESVIO (CALL-EFIC) ====        
013200 01  WRK-DESVIO-CHAMADA          PIC S9(003)V99 VALUE ZEROS.              
013250 01  WRK-CALL-EFIC-SGN           PIC S9(003)V99 VALUE ZEROS.              
013300                                                                          
013400*========== QUEBRA DO FILE STATUS P/ CLASSIFICAR ERRO GRAVE ======        
013500 01  FS-SCOUT-R                  REDEFINES FS-SCOUT.                      
013600     05 FS-SCOUT-1A-POS           PIC X(001).                             
013700     05 FS-SCOUT-2A-POS           PIC X(001).                             
013800 01  FS-VENDTMP-R                REDEFINES FS-VENDTMP.                    
013900     05 FS-VENDTMP-1A-POS         PIC X(001).                             
014000     05 FS-VENDTMP-2A-POS         PIC X(001).                             
014100 01  FS-SALESOUT-R               REDEFINES FS-SALESOUT.                   
014200     05 FS-SALESOUT-1A-POS        PIC X(001).                             
014300     05 FS-SALESOUT-2A-POS        PIC X(001).                             
014400                                                                          
014500*========== CONTADOR DE REGISTROS GRAVADOS (P/ DISPLAY FINAL) ====        
014600 77  ACU-GRAVADOS                PIC 9(007)    COMP VALUE ZEROS.          
014700 01  WRK-CONTADOR-R.                                                      
014800     05 WRK-CONTADOR-ED           PIC ZZZ,ZZ9.                            
014900     05 FILLER                    PIC X(004)    VALUE SPACES.             
015000                                                                          
015100 01  WRK-MODULO                  PIC X(008)    VALUE "LOGS".              
015200 01  WRK-MSG-ERROS               PIC X(040)    VALUE SPACES.              
015300                                                                          
015400 COPY "#BOOKERRO".                                                        
015500                                                                          
015600 01  FILLER                      PIC X(050)    VALUE                      
015700         "* FIM DA WORKING - SALESSTAT *".                                
015800*-----------------------------------------------------------------        
015900*=================================================================        
016000 PROCEDURE                               DIVISION.                        
016100*=================================================================        
016200*-----------------------------------------------------------------        
016300 0000-PRINCIPAL                          SECTION.                         
016400*-----------------------------------------------------------------        
016500                                                                          
016600     PERFORM 0100-ABRIR-ARQUIVOS THRU                             SLS440  
016650         0100-ABRIR-ARQUIVOS-FIM.                                         
016700     READ SCOUT.                                                          
016800     PERFORM 0200-PROCESSAR-UM UNTIL                                      
016900         FS-SCOUT NOT EQUAL "00".                                         
017000     PERFORM 0300-FINALIZAR.                                              
017100     STOP RUN.                                                            
017200                                                                          
017300 0000-PRINCIPAL-FIM.                     EXIT.                            
017400*-----------------------------------------------------------------        
017500 0100-ABRIR-ARQUIVOS.                                             SLS450  
017600*-----------------------------------------------------------------        
017700                                                                          
017800     OPEN INPUT  SCOUT.                                                   
017900     IF FS-SCOUT-1A-POS NOT EQUAL "0"                                     
018000         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO                  
018100         MOVE "0100-SCOUT"        TO WRK-AREA-ERRO                        
018200         PERFORM 9999-TRATA-ERRO                                          
018250         GO TO 0100-ABRIR-ARQUIVOS-FIM                            SLS460  
018300     END-IF.                                                              
018400 0101-ABRIR-VENDTMP.                                              SLS470  
018450     OPEN OUTPUT VENDTMP.                                                 
018500     IF FS-VENDTMP-1A-POS NOT EQUAL "0"                                   
018600         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO                  
018700         MOVE "0100-VENDTMP"      TO WRK-AREA-ERRO                        
018800         PERFORM 9999-TRATA-ERRO                                          
018850         GO TO 0100-ABRIR-ARQUIVOS-FIM                            SLS480  
018900     END-IF.                                                              
019000                                                                          
019100 0100-ABRIR-ARQUIVOS-FIM.                EXIT.                            
019200*-----------------------------------------------------------------        
019300 0200-PROCESSAR-UM                       SECTION.                         
019400* ACUMULA NA TABELA EM MEMORIA (WRK-TAB-VENDS) OS TOTAIS DO               
019500* VENDEDOR DO LEAD CORRENTE - CRIANDO A LINHA DO VENDEDOR SE FOR          
019600* A PRIMEIRA OCORRENCIA NO LOTE (CHAMADO 5990).                           
019700*-----------------------------------------------------------------        
019800                                                                          
019900     PERFORM 0210-LOCALIZAR-VEND.                                         
020000     ADD 1 TO WRK-VND-QT-LEADS(WRK-SUB).                                  
020100     ADD REG-QTD-RETORNOS OF REG-LEAD-SCORE                               
020200         TO WRK-VND-SOMA-RETOR(WRK-SUB).                                  
020300* REG-DIAS-RETORNO SO TEM VALOR QUANDO O LEAD TEM RETORNO                 
020400* REGISTRADO (DT-ULT-RETORNO PREENCHIDA) - VIDE LEADPREP,                 
020500* 0216-CALCULAR-DIAS-RETORNO. LEADS SEM RETORNO NAO ENTRAM NA             
020600* MEDIA DE DIAS.                                                          
020700     IF REG-DT-ULT-RETORNO OF REG-LEAD-SCORE NOT EQUAL ZEROS              
020800         ADD 1 TO WRK-VND-QT-DIAS-OK(WRK-SUB)                             
020900         ADD REG-DIAS-RETORNO OF REG-LEAD-SCORE                           
021000             TO WRK-VND-SOMA-DIAS(WRK-SUB)                                
021100     END-IF.                                                              
021200     IF REG-FOI-MATRICULADO OF REG-LEAD-SCORE                             
021300         ADD 1 TO WRK-VND-QT-MATRIC(WRK-SUB)                              
021400         ADD REG-VALOR-MATRICULA OF REG-LEAD-SCORE                        
021500             TO WRK-VND-RECEITA(WRK-SUB)                                  
021600     END-IF.                                                              
021700     IF REG-GRAU-CLIENTE OF REG-LEAD-SCORE EQUAL "A" OR "B"               
021900         ADD 1 TO WRK-VND-QT-AB(WRK-SUB)                                  
022000     END-IF.                                                              
022100     READ SCOUT.                                                          
022200                                                                          
022300 0200-PROCESSAR-UM-FIM.                  EXIT.                            
022400*-----------------------------------------------------------------        
022500 0210-LOCALIZAR-VEND                     SECTION.                         
022600* PROCURA A LINHA DO VENDEDOR NA TABELA (BUSCA SEQUENCIAL - NO            
022700* MAXIMO 40 VENDEDORES - CHAMADO 6011). SE NAO ACHAR, ABRE NOVA           
022800* LINHA EM 0215-CRIAR-VEND. WRK-SUB FICA POSICIONADO NA LINHA DO          
022900* VENDEDOR AO FINAL DESTA ROTINA.                                         
023000*-----------------------------------------------------------------        
023100                                                                          
023200     MOVE "N" TO WRK-ACHEI.                                               
023300     PERFORM 0211-PROCURAR-UM                                             
023400         VARYING WRK-SUB FROM 1 BY 1                                      
023500         UNTIL WRK-SUB > WRK-QT-VENDS                                     
023600             OR WRK-ACHEI-SIM.                                            
023700     IF NOT WRK-ACHEI-SIM                                                 
023800         PERFORM 0215-CRIAR-VEND                                          
023900     END-IF.                                                              
024000                                                                          
024100 0210-LOCALIZAR-VEND-FIM.                EXIT.                            
024200*-----------------------------------------------------------------        
024300 0211-PROCURAR-UM                        SECTION.                         
024400*-----------------------------------------------------------------        
024500                                                                          
024600     IF WRK-VND-NOME(WRK-SUB) EQUAL                                       
024700         REG-VENDEDOR OF REG-LEAD-SCORE                                   
024800         SET WRK-ACHEI-SIM TO TRUE                                        
024900     END-IF.                                                              
025000                                                                          
025100 0211-PROCURAR-UM-FIM.                   EXIT.                            
025200*-----------------------------------------------------------------        
025300 0215-CRIAR-VEND                         SECTION.                         
025400*-----------------------------------------------------------------        
025500                                                                          
025600     ADD 1 TO WRK-QT-VENDS.                                               
025700     MOVE WRK-QT-VENDS TO WRK-SUB.                                        
025800     MOVE REG-VENDEDOR OF REG-LEAD-SCORE                                  
025900         TO WRK-VND-NOME(WRK-SUB).                                        
026000                                                                          
026100 0215-CRIAR-VEND-FIM.                    EXIT.                            
026200*-----------------------------------------------------------------        
026300 0300-FINALIZAR                          SECTION.                         
026400* APOS O FIM DO LOTE: CALCULA AS METRICAS DE CADA VENDEDOR (U7),          
026500* DESCARTA OS QUE TEM MENOS DE 10 LEADS, OS MAXIMOS DE COLUNA             
026600* PARA A NORMALIZACAO, O SCORE, GRAVA O ARQUIVO TEMPORARIO E              
026700* ORDENA O RESULTADO FINAL PARA O SALES-OUT.                              
026800*-----------------------------------------------------------------        
026900                                                                          
027000     CLOSE SCOUT.                                                         
027100     PERFORM 0310-CALCULAR-METRICAS                                       
027200         VARYING WRK-SUB FROM 1 BY 1                                      
027300         UNTIL WRK-SUB > WRK-QT-VENDS.                                    
027400                                                                          
027500     IF WRK-MAX-CONVERSAO EQUAL ZEROS                                     
027600         MOVE 1 TO WRK-MAX-CONVERSAO                                      
027700     END-IF.                                                              
027800     IF WRK-MAX-TICKET EQUAL ZEROS                                        
027900         MOVE 1 TO WRK-MAX-TICKET                                         
028000     END-IF.                                                              
028100     IF WRK-MAX-FU-EFIC EQUAL ZEROS                                       
028200         MOVE 1 TO WRK-MAX-FU-EFIC                                        
028300     END-IF.                                                              
028400     IF WRK-MAX-CALL-EFIC EQUAL ZEROS                                     
028500         MOVE 1 TO WRK-MAX-CALL-EFIC                                      
028600     END-IF.                                                              
028700     IF WRK-MAX-HQ-RATE EQUAL ZEROS                                       
028800         MOVE 1 TO WRK-MAX-HQ-RATE                                        
028900     END-IF.                                                              
029000                                                                          
029100     PERFORM 0330-PONTUAR-E-GRAVAR                                        
029200         VARYING WRK-SUB FROM 1 BY 1                                      
029300         UNTIL WRK-SUB > WRK-QT-VENDS.                                    
029400     CLOSE VENDTMP.                                                       
029500     PERFORM 0800-ORDENAR.                                                
029600                                                                          
029700 0300-FINALIZAR-FIM.                     EXIT.                            
029800*-----------------------------------------------------------------        
029900 0310-CALCULAR-METRICAS                  SECTION.                         
030000* CALCULA, PARA O VENDEDOR CORRENTE (WRK-SUB), AS TAXAS DERIVADAS         
030100* DO LOTE (U7). SOMENTE OS VENDEDORES ELEGIVEIS (10 OU MAIS               
030200* LEADS) ENTRAM NO CALCULO DOS MAXIMOS DE COLUNA.                         
030300*-----------------------------------------------------------------        
030400                                                                          
030500     COMPUTE WRK-VND-CONVERSAO(WRK-SUB) ROUNDED =                         
030600         (WRK-VND-QT-MATRIC(WRK-SUB) * 100) /                             
030700             WRK-VND-QT-LEADS(WRK-SUB).                                   
030800     COMPUTE WRK-VND-HQ-RATE(WRK-SUB) ROUNDED =                           
030900         (WRK-VND-QT-AB(WRK-SUB) * 100) /                                 
031000             WRK-VND-QT-LEADS(WRK-SUB).                                   
031100     COMPUTE WRK-VND-MEDIA-RET(WRK-SUB) ROUNDED =                         
031200         WRK-VND-SOMA-RETOR(WRK-SUB) /                                    
031300             WRK-VND-QT-LEADS(WRK-SUB).                                   
031400     IF WRK-VND-QT-MATRIC(WRK-SUB) GREATER ZEROS                          
031500         COMPUTE WRK-VND-TICKET(WRK-SUB) ROUNDED =                        
031600             WRK-VND-RECEITA(WRK-SUB) /                                   
031700             WRK-VND-QT-MATRIC(WRK-SUB)                                   
031800     ELSE                                                                 
031900         MOVE ZEROS TO WRK-VND-TICKET(WRK-SUB)                            
032000     END-IF.                                                              
032100     IF WRK-VND-QT-DIAS-OK(WRK-SUB) GREATER ZEROS                         
032200         COMPUTE WRK-VND-MEDIA-DIAS(WRK-SUB) ROUNDED =                    
032300             WRK-VND-SOMA-DIAS(WRK-SUB) /                                 
032400             WRK-VND-QT-DIAS-OK(WRK-SUB)                                  
032500     ELSE                                                                 
032600         MOVE ZEROS TO WRK-VND-MEDIA-DIAS(WRK-SUB)                        
032700     END-IF.                                                              
032800                                                                          
032900* FU-EFFICIENCY = 1 / (AVG-FU-DAYS + 1) * 100                             
033000     COMPUTE WRK-VND-FU-EFIC(WRK-SUB) ROUNDED =                           
033100         100 / (WRK-VND-MEDIA-DIAS(WRK-SUB) + 1).                         
033200                                                                          
033300* CALL-EFFICIENCY = 100 - ABS(MEDIA-RETORNO-3)*10, LIMITE 0-100           
033400     COMPUTE WRK-DESVIO-CHAMADA =                                         
033500         WRK-VND-MEDIA-RET(WRK-SUB) - 3.                                  
033600     IF WRK-DESVIO-CHAMADA LESS ZEROS                                     
033700         COMPUTE WRK-DESVIO-CHAMADA = ZEROS - WRK-DESVIO-CHAMADA          
033800     END-IF.                                                              
033900     COMPUTE WRK-CALL-EFIC-SGN ROUNDED =                                  
034000         100 - (WRK-DESVIO-CHAMADA * 10).                                 
034050     IF WRK-CALL-EFIC-SGN LESS ZEROS                                      
034060         MOVE ZEROS TO WRK-CALL-EFIC-SGN                                  
034070     END-IF.                                                              
034080     MOVE WRK-CALL-EFIC-SGN TO WRK-VND-CALL-EFIC(WRK-SUB).                
034100     IF WRK-VND-CALL-EFIC(WRK-SUB) GREATER 100                            
034200         MOVE 100 TO WRK-VND-CALL-EFIC(WRK-SUB)                           
034300     END-IF.                                                              
034400                                                                          
034500* SO ENTRAM NOS MAXIMOS OS VENDEDORES ELEGIVEIS (>= 10 LEADS) -           
034600* REGRA DO #BOOKSALE / CHAMADO 5990.                                      
034700     IF WRK-VND-QT-LEADS(WRK-SUB) GREATER OR EQUAL 10                     
034800         IF WRK-VND-CONVERSAO(WRK-SUB) GREATER WRK-MAX-CONVERSAO          
034900             MOVE WRK-VND-CONVERSAO(WRK-SUB) TO WRK-MAX-CONVERSAO         
035000         END-IF                                                           
035100         IF WRK-VND-TICKET(WRK-SUB) GREATER WRK-MAX-TICKET                
035200             MOVE WRK-VND-TICKET(WRK-SUB) TO WRK-MAX-TICKET               
035300         END-IF                                                           
035400         IF WRK-VND-FU-EFIC(WRK-SUB) GREATER WRK-MAX-FU-EFIC              
035500             MOVE WRK-VND-FU-EFIC(WRK-SUB) TO WRK-MAX-FU-EFIC             
035600         END-IF                                                           
035700         IF WRK-VND-CALL-EFIC(WRK-SUB) GREATER WRK-MAX-CALL-EFIC          
035800             MOVE WRK-VND-CALL-EFIC(WRK-SUB) TO WRK-MAX-CALL-EFIC         
035900         END-IF                                                           
036000         IF WRK-VND-HQ-RATE(WRK-SUB) GREATER WRK-MAX-HQ-RATE              
036100             MOVE WRK-VND-HQ-RATE(WRK-SUB) TO WRK-MAX-HQ-RATE             
036200         END-IF                                                           
036300     END-IF.                                                              
036400                                                                          
036500 0310-CALCULAR-METRICAS-FIM.             EXIT.                            
036600*-----------------------------------------------------------------        
036700 0330-PONTUAR-E-GRAVAR                   SECTION.                         
036800* CALCULA O SCORE PONDERADO DO VENDEDOR CORRENTE (WRK-SUB) E              
036900* GRAVA A LINHA NO ARQUIVO TEMPORARIO - SOMENTE PARA OS                   
037000* VENDEDORES ELEGIVEIS (>= 10 LEADS). OS DEMAIS SAO IGNORADOS.            
037100*-----------------------------------------------------------------        
037200                                                                          
037300     IF WRK-VND-QT-LEADS(WRK-SUB) GREATER OR EQUAL 10                     
037400         COMPUTE WRK-VND-SCORE(WRK-SUB) ROUNDED =                         
037500             (WRK-VND-CONVERSAO(WRK-SUB) /                                
037600             WRK-MAX-CONVERSAO * 35) +                                    
037700             (WRK-VND-TICKET(WRK-SUB) /                                   
037800             WRK-MAX-TICKET * 25) +                                       
037900             (WRK-VND-FU-EFIC(WRK-SUB) /                                  
038000             WRK-MAX-FU-EFIC * 20) +                                      
038100             (WRK-VND-CALL-EFIC(WRK-SUB) /                                
038200             WRK-MAX-CALL-EFIC * 10) +                                    
038300             (WRK-VND-HQ-RATE(WRK-SUB) /                                  
038400             WRK-MAX-HQ-RATE * 10)                                        
038500         MOVE SPACES TO REG-VEND-TMP                                      
038600         MOVE WRK-VND-NOME(WRK-SUB)                                       
038700             TO REG-VEND-NOME OF REG-VEND-TMP                             
038800         MOVE WRK-VND-QT-LEADS(WRK-SUB)                                   
038900             TO REG-VEND-QT-LEADS OF REG-VEND-TMP                         
039000         MOVE WRK-VND-QT-MATRIC(WRK-SUB)                                  
039100             TO REG-VEND-QT-MATRIC OF REG-VEND-TMP                        
039200         MOVE WRK-VND-RECEITA(WRK-SUB)                                    
039300             TO REG-VEND-RECEITA OF REG-VEND-TMP                          
039400         MOVE WRK-VND-MEDIA-RET(WRK-SUB)                                  
039500             TO REG-VEND-MEDIA-RETORNO OF REG-VEND-TMP                    
039600         MOVE WRK-VND-MEDIA-DIAS(WRK-SUB)                                 
039700             TO REG-VEND-MEDIA-DIAS OF REG-VEND-TMP                       
039800         MOVE WRK-VND-QT-AB(WRK-SUB)                                      
039900             TO REG-VEND-QT-AB OF REG-VEND-TMP                            
040000         MOVE WRK-VND-CONVERSAO(WRK-SUB)                                  
040100             TO REG-VEND-PCT-CONVERSAO OF REG-VEND-TMP                    
040200         MOVE WRK-VND-TICKET(WRK-SUB)                                     
040300             TO REG-VEND-TICKET-MEDIO OF REG-VEND-TMP                     
040400         MOVE WRK-VND-HQ-RATE(WRK-SUB)                                    
040500             TO REG-VEND-PCT-AB OF REG-VEND-TMP                           
040600         MOVE WRK-VND-FU-EFIC(WRK-SUB)                                    
040700             TO REG-VEND-EFIC-RETORNO OF REG-VEND-TMP                     
040800         MOVE WRK-VND-CALL-EFIC(WRK-SUB)                                  
040900             TO REG-VEND-EFIC-CHAMADA OF REG-VEND-TMP                     
041000         MOVE WRK-VND-SCORE(WRK-SUB)                                      
041100             TO REG-VEND-SCORE OF REG-VEND-TMP                            
041200         WRITE REG-VEND-TMP                                               
041300     END-IF.                                                              
041400                                                                          
041500 0330-PONTUAR-E-GRAVAR-FIM.              EXIT.                            
041600*-----------------------------------------------------------------        
041700 0800-ORDENAR                             SECTION.                        
041800* ORDENA O ARQUIVO TEMPORARIO (SO VENDEDORES ELEGIVEIS) DESC.             
041900* POR SCORE DE PRIORIDADE, USANDO O REDEFINES INTEIRO/DECIMAL             
042000* DOCUMENTADO NO #BOOKSALE, E GRAVA O RANKING FINAL (SALES-OUT).          
042100* SE O LOTE TEMPORARIO FICAR VAZIO, O SORT GERA UM SALES-OUT              
042200* TAMBEM VAZIO - NAO HA TRATAMENTO ESPECIAL PARA ESTE CASO.               
042300*-----------------------------------------------------------------        
042400                                                                          
042500     SORT WORK                                                            
042600         ON DESCENDING KEY REG-VEND-SCORE-INT OF REG-WORK-VEND            
042700         ON DESCENDING KEY REG-VEND-SCORE-DEC OF REG-WORK-VEND            
042800         USING VENDTMP                                                    
042900         GIVING SALESOUT.                                                 
043000                                                                          
043100     IF SORT-RETURN                  NOT EQUAL ZEROS                      
043200         MOVE "SORT RETURN CODE NAO ZERO" TO WRK-DESCRICAO-ERRO           
043300         MOVE "0800-SORT"            TO WRK-AREA-ERRO                     
043400         PERFORM 9999-TRATA-ERRO                                          
043500     END-IF.                                                              
043600                                                                          
043700     PERFORM 0900-CONTAR-SAIDA.                                           
043800     MOVE ACU-GRAVADOS                TO WRK-CONTADOR-ED.                 
043900     DISPLAY "SALESSTAT - VENDEDORES: " WRK-CONTADOR-ED.                  
044000                                                                          
044100 0800-ORDENAR-FIM.                       EXIT.                            
044200*-----------------------------------------------------------------        
044300 0900-CONTAR-SAIDA                       SECTION.                         
044400* RELEITURA DO ARQUIVO GERADO PELO SORT SO PARA FINS DE                   
044500* CONTAGEM/DISPLAY NO LOG DO JOB - NAO ALTERA O CONTEUDO.                 
044600*-----------------------------------------------------------------        
044700                                                                          
044800     OPEN INPUT SALESOUT.                                                 
044900     IF FS-SALESOUT-1A-POS NOT EQUAL "0"                                  
045000         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO                  
045100         MOVE "0900-SALESOUT"     TO WRK-AREA-ERRO                        
045200         PERFORM 9999-TRATA-ERRO                                          
045300     END-IF.                                                              
045400     READ SALESOUT.                                                       
045500     PERFORM 0901-CONTAR-UM UNTIL                                         
045600         FS-SALESOUT NOT EQUAL "00".                                      
045700     CLOSE SALESOUT.                                                      
045800                                                                          
045900 0900-CONTAR-SAIDA-FIM.                  EXIT.                            
046000*-----------------------------------------------------------------        
046100 0901-CONTAR-UM                          SECTION.                         
046200*-----------------------------------------------------------------        
046300                                                                          
046400     ADD 1                        TO ACU-GRAVADOS.                        
046500     READ SALESOUT.                                                       
046600                                                                          
046700 0901-CONTAR-UM-FIM.                     EXIT.                            
046800*-----------------------------------------------------------------        
046900 9999-TRATA-ERRO                         SECTION.                         
047000* ROTINA PADRAO DE TRATAMENTO DE ERRO - GRAVA O LOG VIA O MODULO          
047050* LOGS E ENCERRA O PROGRAMA.                                              
047100*-----------------------------------------------------------------        
047200                                                                          
047300     DISPLAY "SALESSTAT - " WRK-AREA-ERRO                                 
047400         " - " WRK-DESCRICAO-ERRO.                                        
047450     MOVE WRK-DESCRICAO-ERRO      TO WRK-MSG-ERROS.                       
047460     CALL WRK-MODULO USING WRK-MSG-ERROS.                                 
047500     GOBACK.                                                              
047600                                                                          
047700 9999-TRATA-ERRO-FIM.                    EXIT.                            
047800*-----------------------------------------------------------------        
