000100 IDENTIFICATION                          DIVISION.                        
000200*=================================================================        
000300 PROGRAM-ID.                             SALECHAN.                        
000400 AUTHOR.                                 I. SANCHES.                      
000500 INSTALLATION.                           FOURSYS EDUCACIONAL.             
000600 DATE-WRITTEN.                           25/06/1997.                      
000700 DATE-COMPILED.                                                           
000800 SECURITY.                               USO INTERNO - FOURSYS.           
000900*=================================================================        
001000* PROGRAMA   : SALECHAN                                                   
001100* PROGRAMADOR: IVAN SANCHES                                               
001200* ANALISTA   : MATHEUS H. MEDEIROS                                        
001300* CONSULTORIA: FOURSYS                                                    
001400* DATA.......: 25/06/1997                                                 
001500*-----------------------------------------------------------------        
001600* OBJETIVO...: PASSO 5 DO JOB NOTURNO DE ANALISE DE LEADS (SLAS).         
001700*              CRUZA VENDEDOR COM CANAL DE ORIGEM DO LEAD (PAR)           
001800*              PARA INDICAR QUAL CANAL RENDE MELHOR PARA CADA             
001900*              VENDEDOR. ACUMULA POR PAR VENDEDOR/CANAL (TABELA           
002000*              EM MEMORIA), DESCARTA OS PARES COM MENOS DE 5              
002100*              LEADS, CALCULA O MATCH-SCORE (U8) E GRAVA O                
002200*              RANKING JA ORDENADO DESC. EM MATCH-OUT.                    
002300*-----------------------------------------------------------------        
002400* ARQUIVOS                I/O                  INCLUDE/BOOK               
002500*  SCOUT                  I                    #BOOKSCOR                  
002600*  PARTMP                 O/I                  #BOOKMTCH                  
002700*  MATCHOUT               O                    #BOOKMTCH                  
002800*  WORK                   SD                   #BOOKMTCH                  
002900*-----------------------------------------------------------------        
003000* MODULOS....: LOGS                                                       
003100*-----------------------------------------------------------------        
003200*                          ALTERACOES                                     
003300*-----------------------------------------------------------------        
003400* PROGRAMADOR: I.SANCHES      DATA: 25/06/1997  CHAMADO:5990      MTC010  
003500* OBJETIVO...: PROGRAMA ORIGINAL - CRUZAMENTO VENDEDOR X CANAL    MTC020  
003600*              (U8)                                               MTC030  
003700*-----------------------------------------------------------------        
003800* PROGRAMADOR: R.A.QUEIROZ    DATA: 19/08/1997  CHAMADO:6011      MTC040  
003900* OBJETIVO...: AUMENTADO O TAMANHO DA TABELA DE PARES DE 40       MTC050  
004000*              PARA 80 POSICOES - QUADRO DE VENDAS CRESCEU        MTC060  
004100*-----------------------------------------------------------------        
004200* PROGRAMADOR: S.B.NAKAMURA   DATA: 20/10/1998  CHAMADO:6130      MTC070  
004300* OBJETIVO...: AJUSTE ANO 2000 - SEM IMPACTO NESTE PROGRAMA       MTC080  
004350*-----------------------------------------------------------------        
004360* PROGRAMADOR: R.A.QUEIROZ    DATA: 09/07/2008  CHAMADO:8840      MTC090  
004370* OBJETIVO...: 9999-TRATA-ERRO SO FAZIA O DISPLAY E NAO CHAMAVA   MTC100  
004380*              O MODULO LOGS, APESAR DO CABECALHO JA DECLARAR     MTC110  
004390*              ESTE PROGRAMA COMO USUARIO DE LOGS - INCLUIDO O    MTC120  
004395*              CALL QUE FALTAVA, IGUAL AO QUE O LEADPREP JA FAZ   MTC130  
004400*-----------------------------------------------------------------        
004410* PROGRAMADOR: A.P.FERRAZ     DATA: 17/01/2011  CHAMADO:9115      MTC140  
004420* OBJETIVO...: ROTINA DE ABERTURA (0100) DIVIDIDA EM DUAS         MTC150  
004430*              FAIXAS COM PERFORM...THRU/GO TO, PADRONIZANDO      MTC160  
004440*              COM O DESVIO DE ERRO DA SUITE SLAS                 MTC170  
004450*-----------------------------------------------------------------        
004500*=================================================================        
004600 ENVIRONMENT                              DIVISION.                       
004700*=================================================================        
004800 CONFIGURATION                           SECTION.                         
004900*-----------------------------------------------------------------        
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM.                                                  
005200*-----------------------------------------------------------------        
005300 INPUT-OUTPUT                            SECTION.                         
005400*-----------------------------------------------------------------        
005500 FILE-CONTROL.                                                            
005600     SELECT SCOUT                 ASSIGN TO "SCOUT"                       
005700         ORGANIZATION LINE SEQUENTIAL                                     
005800         FILE STATUS IS FS-SCOUT.                                         
005900     SELECT PARTMP                ASSIGN TO "PARTMP"                      
006000         ORGANIZATION LINE SEQUENTIAL                                     
006100         FILE STATUS IS FS-PARTMP.                                        
006200     SELECT MATCHOUT              ASSIGN TO "MATCHOUT"                    
006300         ORGANIZATION LINE SEQUENTIAL                                     
006400         FILE STATUS IS FS-MATCHOUT.                                      
006500     SELECT WORK                  ASSIGN TO "WRKSORT".                    
006600*=================================================================        
006700 DATA                                    DIVISION.                        
006800*=================================================================        
006900 FILE                                    SECTION.                         
007000*-----------------------------------------------------------------        
007100* INPUT  - LOTE PONTUADO PELO LEADPREP (FONTE DA ACUMULACAO)              
007200 FD  SCOUT.                                                               
007300 COPY "#BOOKSCOR".                                                        
007400*-----------------------------------------------------------------        
007500* SCRATCH - UMA LINHA POR PAR VENDEDOR/CANAL COM 5 OU MAIS LEADS          
007600 FD  PARTMP.                                                              
007700 COPY "#BOOKMTCH" REPLACING REG-MATCH BY REG-MATCH-TMP.                   
007800*-----------------------------------------------------------------        
007900* OUTPUT - RANKING FINAL DE PARES, ORDENADO DESC. POR MATCH-SCORE         
008000 FD  MATCHOUT.                                                            
008100 COPY "#BOOKMTCH".                                                        
008200*-----------------------------------------------------------------        
008300* SD WORK - USADA PELO SORT EM 0800-ORDENAR (VIDE #BOOKMTCH)              
008400 SD  WORK.                                                                
008500 COPY "#BOOKMTCH" REPLACING REG-MATCH BY REG-WORK-MATCH.                  
008600                                                                          
008700 WORKING-STORAGE                         SECTION.                         
008800*-----------------------------------------------------------------        
008900 01  FILLER                      PIC X(050)    VALUE                      
009000         "* INICIO DA WORKING - SALECHAN *".                              
009100*-----------------------------------------------------------------        
009200 01  FS-SCOUT                    PIC X(002)    VALUE ZEROS.               
009300 01  FS-PARTMP                   PIC X(002)    VALUE ZEROS.               
009400 01  FS-MATCHOUT                 PIC X(002)    VALUE ZEROS.               
009500                                                                          
009600*========== TABELA DE ACUMULACAO POR PAR VEND/CANAL (U8) =========        
009700*CHAVE COMPOSTA VENDEDOR+CANAL. TAMANHO MAXIMO 80 PARES DISTINTOS         
009800*- VIDE CHAMADO 6011.                                                     
009900 01  WRK-TAB-PARES.                                                       
010000     05 WRK-PAR-OCR              OCCURS 80 TIMES.                         
010100         10 WRK-PAR-VENDEDOR    PIC X(020)    VALUE SPACES.               
010200         10 WRK-PAR-CANAL       PIC X(020)    VALUE SPACES.               
010300         10 WRK-PAR-QT-LEADS    PIC 9(007) COMP VALUE ZEROS.              
010400         10 WRK-PAR-QT-MATRIC   PIC 9(007) COMP VALUE ZEROS.              
010500         10 WRK-PAR-RECEITA     PIC S9(009)V99 COMP-3 VALUE ZEROS.        
010600         10 WRK-PAR-CONVERSAO   PIC 9(003)V99 VALUE ZEROS.                
010700         10 WRK-PAR-MEDIA-REV   PIC S9(007)V99 VALUE ZEROS.               
010800         10 WRK-PAR-SCORE       PIC 9(003)V9  VALUE ZEROS.                
010900         10 FILLER              PIC X(008)    VALUE SPACES.               
011000                                                                          
011100 01  WRK-QT-PARES                PIC 9(002)    COMP VALUE ZEROS.          
011200 77  WRK-SUB                     PIC 9(002)    COMP VALUE ZEROS.          
011300 01  WRK-ACHEI                   PIC X(001)    VALUE "N".                 
011400     88 WRK-ACHEI-SIM             VALUE "S".                              
011500                                                                          
011600*========== MAXIMO GLOBAL DE TICKET MEDIO (NORMALIZACAO U8) ======        
011700*CALCULADO SOMENTE SOBRE OS PARES MANTIDOS (>= 5 LEADS).                  
011800 01  WRK-MAX-MEDIA-REV           PIC S9(007)V99 VALUE ZEROS.              
011900                                                                          
012000*========== QUEBRA DO FILE STATUS P/ CLASSIFICAR ERRO GRAVE ======        
012100 01  FS-SCOUT-R                  REDEFINES FS-SCOUT.                      
012200     05 FS-SCOUT-1A-POS           PIC X(001).                             
012300     05 FS-SCOUT-2A-POS           PIC X(001).                             
012400 01  FS-PARTMP-R                 REDEFINES FS-PARTMP.                     
012500     05 FS-PARTMP-1A-POS          PIC X(001).                             
012600     05 FS-PARTMP-2A-POS          PIC X(001).                             
012700 01  FS-MATCHOUT-R               REDEFINES FS-MATCHOUT.                   
012800     05 FS-MATCHOUT-1A-POS        PIC X(001).                             
012900     05 FS-MATCHOUT-2A-POS        PIC X(001).                             
013000                                                                          
013100*========== CONTADOR DE REGISTROS GRAVADOS (P/ DISPLAY FINAL) ====        
013200 77  ACU-GRAVADOS                PIC 9(007)    COMP VALUE ZEROS.          
013300 01  WRK-CONTADOR-R.                                                      
013400     05 WRK-CONTADOR-ED           PIC ZZZ,ZZ9.                            
013500     05 FILLER                    PIC X(004)    VALUE SPACES.             
013600                                                                          
013700 01  WRK-MODULO                  PIC X(008)    VALUE "LOGS".              
013800 01  WRK-MSG-ERROS               PIC X(040)    VALUE SPACES.              
013900                                                                          
014000 COPY "#BOOKERRO".                                                        
014100                                                                          
014200 01  FILLER                      PIC X(050)    VALUE                      
014300         "* FIM DA WORKING - SALECHAN *".                                 
014400*-----------------------------------------------------------------        
014500*=================================================================        
014600 PROCEDURE                               DIVISION.                        
014700*=================================================================        
014800*-----------------------------------------------------------------        
014900 0000-PRINCIPAL                          SECTION.                         
015000*-----------------------------------------------------------------        
015100                                                                          
015200     PERFORM 0100-ABRIR-ARQUIVOS THRU                             MTC180  
015250         0100-ABRIR-ARQUIVOS-FIM.                                         
015300     READ SCOUT.                                                          
015400     PERFORM 0200-PROCESSAR-UM UNTIL                                      
015500         FS-SCOUT NOT EQUAL "00".                                         
015600     PERFORM 0300-FINALIZAR.                                              
015700     STOP RUN.                                                            
015800                                                                          
015900 0000-PRINCIPAL-FIM.                     EXIT.                            
016000*-----------------------------------------------------------------        
016100 0100-ABRIR-ARQUIVOS.                                             MTC190  
016200*-----------------------------------------------------------------        
016300                                                                          
016400     OPEN INPUT  SCOUT.                                                   
016500     IF FS-SCOUT-1A-POS NOT EQUAL "0"                                     
016600         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO                  
016700         MOVE "0100-SCOUT"        TO WRK-AREA-ERRO                        
016800         PERFORM 9999-TRATA-ERRO                                          
016850         GO TO 0100-ABRIR-ARQUIVOS-FIM                            MTC200  
016900     END-IF.                                                              
017000 0101-ABRIR-PARTMP.                                               MTC210  
017050     OPEN OUTPUT PARTMP.                                                  
017100     IF FS-PARTMP-1A-POS NOT EQUAL "0"                                    
017200         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO                  
017300         MOVE "0100-PARTMP"       TO WRK-AREA-ERRO                        
017400         PERFORM 9999-TRATA-ERRO                                          
017450         GO TO 0100-ABRIR-ARQUIVOS-FIM                            MTC220  
017500     END-IF.                                                              
017600                                                                          
017700 0100-ABRIR-ARQUIVOS-FIM.                EXIT.                            
017800*-----------------------------------------------------------------        
017900 0200-PROCESSAR-UM                       SECTION.                         
018000* ACUMULA NA TABELA EM MEMORIA (WRK-TAB-PARES) OS TOTAIS DO PAR           
018100* VENDEDOR/CANAL DO LEAD CORRENTE - CRIANDO A LINHA DO PAR SE FOR         
018200* A PRIMEIRA OCORRENCIA NO LOTE (CHAMADO 5990).                           
018300*-----------------------------------------------------------------        
018400                                                                          
018500     PERFORM 0210-LOCALIZAR-PAR.                                          
018600     ADD 1 TO WRK-PAR-QT-LEADS(WRK-SUB).                                  
018700     IF REG-FOI-MATRICULADO OF REG-LEAD-SCORE                             
018800         ADD 1 TO WRK-PAR-QT-MATRIC(WRK-SUB)                              
018900         ADD REG-VALOR-MATRICULA OF REG-LEAD-SCORE                        
019000             TO WRK-PAR-RECEITA(WRK-SUB)                                  
019100     END-IF.                                                              
019200     READ SCOUT.                                                          
019300                                                                          
019400 0200-PROCESSAR-UM-FIM.                  EXIT.                            
019500*-----------------------------------------------------------------        
019600 0210-LOCALIZAR-PAR                      SECTION.                         
019700* PROCURA A LINHA DO PAR VENDEDOR/CANAL NA TABELA (BUSCA                  
019800* SEQUENCIAL - NO MAXIMO 80 PARES - CHAMADO 6011). SE NAO ACHAR,          
019900* ABRE NOVA LINHA EM 0215-CRIAR-PAR. WRK-SUB FICA POSICIONADO NA          
020000* LINHA DO PAR AO FINAL DESTA ROTINA.                                     
020100*-----------------------------------------------------------------        
020200                                                                          
020300     MOVE "N" TO WRK-ACHEI.                                               
020400     PERFORM 0211-PROCURAR-UM                                             
020500         VARYING WRK-SUB FROM 1 BY 1                                      
020600         UNTIL WRK-SUB > WRK-QT-PARES                                     
020700             OR WRK-ACHEI-SIM.                                            
020800     IF NOT WRK-ACHEI-SIM                                                 
020900         PERFORM 0215-CRIAR-PAR                                           
021000     END-IF.                                                              
021100                                                                          
021200 0210-LOCALIZAR-PAR-FIM.                 EXIT.                            
021300*-----------------------------------------------------------------        
021400 0211-PROCURAR-UM                        SECTION.                         
021500*-----------------------------------------------------------------        
021600                                                                          
021700     IF WRK-PAR-VENDEDOR(WRK-SUB) EQUAL                                   
021800         REG-VENDEDOR OF REG-LEAD-SCORE                                   
021900         AND WRK-PAR-CANAL(WRK-SUB) EQUAL                                 
022000         REG-CANAL-ORIGEM OF REG-LEAD-SCORE                               
022100         SET WRK-ACHEI-SIM TO TRUE                                        
022200     END-IF.                                                              
022300                                                                          
022400 0211-PROCURAR-UM-FIM.                   EXIT.                            
022500*-----------------------------------------------------------------        
022600 0215-CRIAR-PAR                          SECTION.                         
022700*-----------------------------------------------------------------        
022800                                                                          
022900     ADD 1 TO WRK-QT-PARES.                                               
023000     MOVE WRK-QT-PARES TO WRK-SUB.                                        
023100     MOVE REG-VENDEDOR OF REG-LEAD-SCORE                                  
023200         TO WRK-PAR-VENDEDOR(WRK-SUB).                                    
023300     MOVE REG-CANAL-ORIGEM OF REG-LEAD-SCORE                              
023400         TO WRK-PAR-CANAL(WRK-SUB).                                       
023500                                                                          
023600 0215-CRIAR-PAR-FIM.                     EXIT.                            
023700*-----------------------------------------------------------------        
023800 0300-FINALIZAR                          SECTION.                         
023900* APOS O FIM DO LOTE: CALCULA AS METRICAS DE CADA PAR (U8),               
024000* DESCARTA OS PARES COM MENOS DE 5 LEADS, APURA O TICKET MEDIO            
024100* MAXIMO ENTRE OS PARES MANTIDOS, CALCULA O MATCH-SCORE, GRAVA O          
024200* ARQUIVO TEMPORARIO E ORDENA O RESULTADO FINAL P/ MATCH-OUT.             
024300*-----------------------------------------------------------------        
024400                                                                          
024500     CLOSE SCOUT.                                                         
024600     PERFORM 0310-CALCULAR-METRICAS                                       
024700         VARYING WRK-SUB FROM 1 BY 1                                      
024800         UNTIL WRK-SUB > WRK-QT-PARES.                                    
024900                                                                          
025000     IF WRK-MAX-MEDIA-REV EQUAL ZEROS                                     
025100         MOVE 1 TO WRK-MAX-MEDIA-REV                                      
025200     END-IF.                                                              
025300                                                                          
025400     PERFORM 0330-PONTUAR-E-GRAVAR                                        
025500         VARYING WRK-SUB FROM 1 BY 1                                      
025600         UNTIL WRK-SUB > WRK-QT-PARES.                                    
025700     CLOSE PARTMP.                                                        
025800     PERFORM 0800-ORDENAR.                                                
025900                                                                          
026000 0300-FINALIZAR-FIM.                     EXIT.                            
026100*-----------------------------------------------------------------        
026200 0310-CALCULAR-METRICAS                  SECTION.                         
026300* CALCULA, PARA O PAR CORRENTE (WRK-SUB), O PCT DE CONVERSAO E O          
026400* TICKET MEDIO DO PAR (U8). SO ENTRAM NO MAXIMO GLOBAL OS PARES           
026500* MANTIDOS (>= 5 LEADS) - REGRA DO #BOOKMTCH / CHAMADO 5990.              
026600*-----------------------------------------------------------------        
026700                                                                          
026800     COMPUTE WRK-PAR-CONVERSAO(WRK-SUB) ROUNDED =                         
026900         (WRK-PAR-QT-MATRIC(WRK-SUB) * 100) /                             
027000             WRK-PAR-QT-LEADS(WRK-SUB).                                   
027100     IF WRK-PAR-QT-LEADS(WRK-SUB) GREATER ZEROS                           
027200         COMPUTE WRK-PAR-MEDIA-REV(WRK-SUB) ROUNDED =                     
027300             WRK-PAR-RECEITA(WRK-SUB) /                                   
027400             WRK-PAR-QT-LEADS(WRK-SUB)                                    
027500     END-IF.                                                              
027600                                                                          
027700     IF WRK-PAR-QT-LEADS(WRK-SUB) GREATER OR EQUAL 5                      
027800         IF WRK-PAR-MEDIA-REV(WRK-SUB) GREATER WRK-MAX-MEDIA-REV          
027900             MOVE WRK-PAR-MEDIA-REV(WRK-SUB) TO WRK-MAX-MEDIA-REV         
028000         END-IF                                                           
028100     END-IF.                                                              
028200                                                                          
028300 0310-CALCULAR-METRICAS-FIM.             EXIT.                            
028400*-----------------------------------------------------------------        
028500 0330-PONTUAR-E-GRAVAR                   SECTION.                         
028600* CALCULA O MATCH-SCORE DO PAR CORRENTE (WRK-SUB) E GRAVA A LINHA         
028700* NO ARQUIVO TEMPORARIO - SOMENTE PARA OS PARES COM 5 OU MAIS             
028800* LEADS. OS DEMAIS PARES SAO DESCARTADOS (NAO APARECEM NA SAIDA).         
028900*-----------------------------------------------------------------        
029000                                                                          
029100     IF WRK-PAR-QT-LEADS(WRK-SUB) GREATER OR EQUAL 5                      
029200         COMPUTE WRK-PAR-SCORE(WRK-SUB) ROUNDED =                         
029300             (WRK-PAR-CONVERSAO(WRK-SUB) * 0.6) +                         
029400             ((WRK-PAR-MEDIA-REV(WRK-SUB) /                               
029500             WRK-MAX-MEDIA-REV * 100) * 0.4)                              
029600         MOVE SPACES TO REG-MATCH-TMP                                     
029700         MOVE WRK-PAR-VENDEDOR(WRK-SUB)                                   
029800             TO REG-MATCH-VENDEDOR OF REG-MATCH-TMP                       
029900         MOVE WRK-PAR-CANAL(WRK-SUB)                                      
030000             TO REG-MATCH-CANAL OF REG-MATCH-TMP                          
030100         MOVE WRK-PAR-QT-LEADS(WRK-SUB)                                   
030200             TO REG-MATCH-QT-LEADS OF REG-MATCH-TMP                       
030300         MOVE WRK-PAR-CONVERSAO(WRK-SUB)                                  
030400             TO REG-MATCH-PCT-CONVERSAO OF REG-MATCH-TMP                  
030500         MOVE WRK-PAR-MEDIA-REV(WRK-SUB)                                  
030600             TO REG-MATCH-RECEITA-MEDIA OF REG-MATCH-TMP                  
030700         MOVE WRK-PAR-SCORE(WRK-SUB)                                      
030800             TO REG-MATCH-SCORE OF REG-MATCH-TMP                          
030900         WRITE REG-MATCH-TMP                                              
031000     END-IF.                                                              
031100                                                                          
031200 0330-PONTUAR-E-GRAVAR-FIM.              EXIT.                            
031300*-----------------------------------------------------------------        
031400 0800-ORDENAR                             SECTION.                        
031500* ORDENA O ARQUIVO TEMPORARIO (SO PARES MANTIDOS) DESC. POR               
031600* MATCH-SCORE E GRAVA O RANKING FINAL (MATCH-OUT). SE O LOTE              
031700* TEMPORARIO FICAR VAZIO, O SORT GERA UM MATCH-OUT TAMBEM VAZIO -         
031800* NAO HA TRATAMENTO ESPECIAL PARA ESTE CASO.                              
031900*-----------------------------------------------------------------        
032000                                                                          
032100     SORT WORK                                                            
032200         ON DESCENDING KEY REG-MATCH-SCORE OF REG-WORK-MATCH              
032300         USING PARTMP                                                     
032400         GIVING MATCHOUT.                                                 
032500                                                                          
032600     IF SORT-RETURN                  NOT EQUAL ZEROS                      
032700         MOVE "SORT RETURN CODE NAO ZERO" TO WRK-DESCRICAO-ERRO           
032800         MOVE "0800-SORT"            TO WRK-AREA-ERRO                     
032900         PERFORM 9999-TRATA-ERRO                                          
033000     END-IF.                                                              
033100                                                                          
033200     PERFORM 0900-CONTAR-SAIDA.                                           
033300     MOVE ACU-GRAVADOS                TO WRK-CONTADOR-ED.                 
033400     DISPLAY "SALECHAN - PARES CLASSIFICADOS: " WRK-CONTADOR-ED.          
033500                                                                          
033600 0800-ORDENAR-FIM.                       EXIT.                            
033700*-----------------------------------------------------------------        
033800 0900-CONTAR-SAIDA                       SECTION.                         
033900* RELEITURA DO ARQUIVO GERADO PELO SORT SO PARA FINS DE                   
034000* CONTAGEM/DISPLAY NO LOG DO JOB - NAO ALTERA O CONTEUDO.                 
034100*-----------------------------------------------------------------        
034200                                                                          
034300     OPEN INPUT MATCHOUT.                                                 
034400     IF FS-MATCHOUT-1A-POS NOT EQUAL "0"                                  
034500         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO                  
034600         MOVE "0900-MATCHOUT"     TO WRK-AREA-ERRO                        
034700         PERFORM 9999-TRATA-ERRO                                          
034800     END-IF.                                                              
034900     READ MATCHOUT.                                                       
035000     PERFORM 0901-CONTAR-UM UNTIL                                         
035100         FS-MATCHOUT NOT EQUAL "00".                                      
035200     CLOSE MATCHOUT.                                                      
035300                                                                          
035400 0900-CONTAR-SAIDA-FIM.                  EXIT.                            
035500*-----------------------------------------------------------------        
035600 0901-CONTAR-UM                          SECTION.                         
035700*-----------------------------------------------------------------        
035800                                                                          
035900     ADD 1                        TO ACU-GRAVADOS.                        
036000     READ MATCHOUT.                                                       
036100                                                                          
036200 0901-CONTAR-UM-FIM.                     EXIT.                            
036300*-----------------------------------------------------------------        
036400 9999-TRATA-ERRO                         SECTION.                         
036500* ROTINA PADRAO DE TRATAMENTO DE ERRO - GRAVA O LOG VIA O MODULO          
036550* LOGS E ENCERRA O PROGRAMA.                                              
036600*-----------------------------------------------------------------        
036700                                                                          
036800     DISPLAY "SALECHAN - " WRK-AREA-ERRO                                  
036900         " - " WRK-DESCRICAO-ERRO.                                        
036950     MOVE WRK-DESCRICAO-ERRO      TO WRK-MSG-ERROS.                       
036960     CALL WRK-MODULO USING WRK-MSG-ERROS.                                 
037000     GOBACK.                                                              
037100                                                                          
037200 9999-TRATA-ERRO-FIM.                    EXIT.                            
037300*-----------------------------------------------------------------        
